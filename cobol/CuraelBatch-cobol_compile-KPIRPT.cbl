000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   K P I R P T                                                  *
000500*                                                                *
000600*   STEP 6 -- THE MONTHLY MANAGEMENT REPORT.  READS THE WHOLE    *
000700*   CUMULATIVE VISIT MASTER, WORKS OUT EVERY PATIENT'S VERY      *
000800*   FIRST VISIT MONTH (SO A PATIENT ISN'T COUNTED "NEW" TWICE),  *
000900*   THEN BUILDS ONE LINE PER CALENDAR MONTH IN THE REQUESTED     *
001000*   RANGE -- VISITS, DISTINCT PATIENTS, NEW VS RETURNING, NET    *
001100*   REVENUE, REVENUE PER PATIENT, AND THE VISIT-PURPOSE MIX.     *
001200*   THE MONTH RANGE COMES IN ON A ONE-CARD PARAMETER FILE THE    *
001300*   SAME WAY OPERATIONS FEEDS ANY OTHER CONTROL CARD.            *
001400*                                                                *
001500*   MAINTENANCE                                                  *
001600*   -------------------------------------------------------     *
001700*   08/22/95  T.BRUSSO    ORIGINAL PROGRAM -- SINGLE-MONTH       *
001800*                         VISIT COUNT REPORT, NO PURPOSE         *
001900*                         BREAKDOWN YET (REQ 2010)               *
002000*   06/30/96  T.BRUSSO    EXPANDED INTO THE FULL MONTHLY KPI     *
002100*                         PULL -- NEW VS RETURNING, NET REVENUE, *
002200*                         PURPOSE MIX (REQ 2091)                 *
002300*   09/09/99  T.BRUSSO    Y2K -- YEAR-MONTH NOW CCYY-MM,         *
002400*                         PARM CARD WIDENED TO MATCH             *
002500*   05/17/03  J.PELLETIER EXPANDED THE PURPOSE BREAKDOWN FROM 3  *
002600*                         TO 5 CATEGORIES (REQ 3140)             *
002700*   11/14/07  J.PELLETIER FIRST-VISIT-MONTH NOW COMPUTED OVER    *
002800*                         THE WHOLE MASTER, NOT JUST THE REPORT  *
002900*                         WINDOW -- A PATIENT WHOSE FIRST VISIT  *
003000*                         WAS BEFORE THE WINDOW WAS WRONGLY      *
003100*                         COUNTING AS "NEW" (REQ 4471)           *
003200******************************************************************
003300 PROGRAM-ID.  KPIRPT.
003400 AUTHOR. T.BRUSSO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 08/22/95.
003700 DATE-COMPILED. 08/22/95.
003800 SECURITY. NON-CONFIDENTIAL.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT PARM-FILE
005300     ASSIGN TO UT-S-KPIPARM
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS PFCODE.
005600
005700     SELECT PATMSTR-FILE
005800     ASSIGN TO UT-S-PATMSTR
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS IFCODE.
006100
006200     SELECT KPI-FILE
006300     ASSIGN TO UT-S-KPIRPT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700*  FOUR FILES: THE OPERATOR LISTING, THE ONE-CARD MONTH-RANGE
006800*  PARAMETER (SAME CONTROL-CARD CONVENTION EVERY JOB IN THIS
006900*  SUITE THAT TAKES ONE USES), THE CUMULATIVE VISIT MASTER
007000*  MAINTAINED BY TAGMERGE, AND THE MONTHLY KPI OUTPUT THE
007100*  REPORT-WRITER PICKS UP DOWNSTREAM.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(132).
008100
008200****** ONE CONTROL CARD -- THE FIRST AND LAST YEAR-MONTH TO
008300****** REPORT ON, E.G. 2025-01 THROUGH 2025-12.
008400 FD  PARM-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 14 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS PARM-CARD.
009000 01  PARM-CARD.
009100     05  PARM-START-YRMO           PIC X(07).
009200     05  PARM-END-YRMO             PIC X(07).
009300
009400 FD  PATMSTR-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 133 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS VISIT-RECORD.
010000 COPY VISITREC.
010100
010200*  ONE 81-BYTE ROW PER CALENDAR MONTH IN THE REQUESTED RANGE --
010300*  SEE KPIRECRD FOR THE FIELD LAYOUT.  A MONTH WITH ZERO IN-
010400*  RANGE VISITS PRODUCES NO ROW AT ALL, NOT A ZERO-FILLED ONE.
010500 FD  KPI-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 81 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS KPI-RECORD.
011100 COPY KPIRECRD.
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  PFCODE                   PIC X(2).
011700         88  CODE-READ-PARM           VALUE SPACES.
011800     05  IFCODE                   PIC X(2).
011900         88  CODE-READ-MSTR           VALUE SPACES.
012000         88  NO-MORE-MSTR-RECS        VALUE "10".
012100         88  MSTR-FILE-ABSENT         VALUE "35".
012200     05  OFCODE                   PIC X(2).
012300         88  CODE-WRITE-KPI           VALUE SPACES.
012400
012500 77  MORE-MSTR-SW                 PIC X(01) VALUE SPACE.
012600     88  NO-MORE-MSTR                  VALUE "N".
012700     88  MORE-MSTR                     VALUE " ".
012800
012900*  THE REQUESTED REPORT WINDOW, FROM THE PARM CARD -- COMPARED
013000*  AS X(07) CCYY-MM STRINGS THROUGHOUT, NEVER CONVERTED TO
013100*  BINARY, SINCE STRING COMPARE SORTS CCYY-MM CORRECTLY.
013200 01  WS-RANGE-START                PIC X(07).
013300 01  WS-RANGE-START-R  REDEFINES WS-RANGE-START.
013400     05  WS-RSTART-CCYY                PIC X(04).
013500     05  FILLER                        PIC X(01).
013600     05  WS-RSTART-MM                  PIC X(02).
013700 77  WS-RANGE-END                  PIC X(07).
013800
013900*----------------------------------------------------------------
014000*  ONE ROW PER VALID-DATE VISIT ON THE MASTER.  KEEP-SW IS OFF
014100*  FOR VISITS OUTSIDE THE REQUESTED MONTH RANGE, BUT THE ROW
014200*  ITSELF ALWAYS COUNTS TOWARD THE PATIENT'S FIRST-VISIT-MONTH
014300*  CALCULATION IN THE FIRST PASS.
014400*----------------------------------------------------------------
014500 01  WS-VISIT-TABLE.
014600     05  WS-VISIT-ROW OCCURS 30000 TIMES INDEXED BY VIS-IDX.
014700         10  WV-PATIENT-NO          PIC 9(09).
014800         10  WV-YEAR-MONTH          PIC X(07).
014900         10  WV-VISIT-PURPOSE       PIC X(20).
015000         10  WV-NET-SALES           PIC S9(09).
015100         10  WV-KEEP-SW             PIC X(01) VALUE "Y".
015200             88  WV-KEEP                VALUE "Y".
015300             88  WV-DROP                 VALUE "N".
015400
015500*  ONE ROW PER DISTINCT PATIENT NUMBER SEEN ANYWHERE ON THE
015600*  MASTER (NOT JUST INSIDE THE REPORT WINDOW) HOLDING THE
015700*  EARLIEST YEAR-MONTH THAT PATIENT EVER VISITED -- BUILT ONCE
015800*  AT LOAD TIME, THEN SEARCHED PER VISIT DURING THE CONTROL
015900*  BREAK TO DECIDE NEW-VS-RETURNING.
016000 01  WS-FIRST-MONTH-TABLE.
016100     05  FM-ROW OCCURS 20000 TIMES INDEXED BY FM-IDX.
016200         10  FM-PATIENT-NO          PIC 9(09).
016300         10  FM-FIRST-MONTH         PIC X(07).
016400
016500*  RESET AT THE START OF EACH MONTH GROUP (520-START-MONTH) --
016600*  HOLDS ONLY THE PATIENT NUMBERS SEEN SO FAR *THIS MONTH*, SO
016700*  DISTINCT-PATIENT COUNTING DOES NOT REQUIRE A SECOND SORT.
016800 01  WS-PATIENT-IN-MONTH-TABLE.
016900     05  PM-ROW OCCURS 20000 TIMES INDEXED BY PM-IDX.
017000         10  PM-PATIENT-NO          PIC 9(09).
017100
017200*  THE FIVE VISIT-PURPOSE BUCKETS MANAGEMENT WANTS BROKEN OUT ON
017300*  THE MONTHLY REPORT (REQ 3140 WIDENED THIS FROM THREE TO
017400*  FIVE).  ANY VISIT-PURPOSE TEXT NOT MATCHING ONE OF THE FIRST
017500*  FOUR FALLS INTO THE FIFTH, CATCH-ALL "OTHER" BUCKET AT
017600*  550-CATEGORIZE-PURPOSE BELOW.
017700 01  WS-PURPOSE-CATEGORY-TABLE.
017800     05  FILLER PIC X(20) VALUE "상담예약".
017900     05  FILLER PIC X(20) VALUE "진료".
018000     05  FILLER PIC X(20) VALUE "재진".
018100     05  FILLER PIC X(20) VALUE "검사".
018200     05  FILLER PIC X(20) VALUE "기타".
018300 01  WS-PURPOSE-CATEGORY-TABLE-R
018400                          REDEFINES WS-PURPOSE-CATEGORY-TABLE.
018500     05  PC-NAME OCCURS 5 TIMES PIC X(20).
018600
018700 01  WS-MONTH-PURPOSE-COUNTS.
018800     05  MP-COUNT OCCURS 5 TIMES PIC 9(07) COMP.
018900
019000 01  DIGSTRP-CALL-REC.
019100     05  DS-RAW-NO                  PIC X(09).
019200     05  DS-NORM-NO                 PIC 9(09).
019300 77  DIGSTRP-RETURN-CD              PIC 9(04) COMP.
019400
019500 01  NETREVN-CALC-REC.
019600     05  NR-GROSS-SALES             PIC S9(09).
019700     05  NR-DISCOUNT                PIC S9(09).
019800     05  NR-REFUND                  PIC S9(09).
019900     05  NR-RECEIVABLE              PIC S9(09).
020000     05  NR-NET-REVENUE             PIC S9(09).
020100 77  NETREVN-RETURN-CD              PIC 9(04) COMP.
020200
020300 01  MISC-FIELDS.
020400     05  WS-SWAP-ROW              PIC X(41).
020500     05  WS-SORT-SW               PIC X(02) VALUE SPACES.
020600         88  SORT-SWAPPED-YES         VALUE "YE".
020700         88  SORT-SWAPPED-NO          VALUE "NO".
020800     05  WS-CAT-SUB               PIC S9(4) COMP.
020900     05  WS-FM-COUNT              PIC S9(9) COMP.
021000     05  WS-UNIQUE-COUNT          PIC S9(7) COMP.
021100     05  WS-CURRENT-YRMO          PIC X(07).
021200     05  WS-CURRENT-YRMO-R  REDEFINES WS-CURRENT-YRMO.
021300         10  WS-CURR-CCYY             PIC X(04).
021400         10  FILLER                   PIC X(01).
021500         10  WS-CURR-MM               PIC X(02).
021600     05  WS-FIRST-BREAK-DONE      PIC X(01) VALUE "N".
021700         88  FIRST-BREAK-DONE         VALUE "Y".
021800
021900*  RESET FOR EACH MONTH GROUP AT 520-START-MONTH -- ACCUMULATES
022000*  ACROSS EVERY ROW OF THE MONTH, THEN IS MOVED OUT TO THE
022100*  OUTPUT RECORD AT 570-WRITE-MONTH-REC WHEN THE BREAK FIRES.
022200 01  WS-MONTH-ACCUM.
022300     05  MA-VISIT-COUNT             PIC 9(07) COMP.
022400     05  MA-NEW-PATIENTS            PIC 9(07) COMP.
022500     05  MA-NET-SALES               PIC S9(11) COMP-3.
022600
022700 01  COUNTERS-AND-ACCUMULATORS.
022800     05  MSTR-ROWS-READ            PIC S9(09) COMP.
022900     05  ROWS-BAD-DATE-DROPPED     PIC S9(09) COMP.
023000     05  ROWS-OUT-OF-RANGE         PIC S9(09) COMP.
023100     05  ROWS-IN-RANGE             PIC S9(09) COMP.
023200     05  MONTH-RECORDS-WRITTEN     PIC S9(09) COMP.
023300
023400 COPY ABENDREC.
023500
023600 PROCEDURE DIVISION.
023700*  LOAD THE WHOLE MASTER AND BUILD FIRST-VISIT-MONTH BEFORE
023800*  FILTERING TO THE REQUESTED WINDOW (100/150) -- A PATIENT'S
023900*  FIRST VISIT MAY WELL HAVE BEEN BEFORE THE WINDOW STARTS, AND
024000*  THAT CANNOT BE KNOWN UNTIL THE ENTIRE MASTER HAS BEEN SEEN.
024100*  ONLY AFTER THAT DOES 300-FILTER-TO-RANGE MARK ROWS OUTSIDE
024200*  THE WINDOW, THE TABLE GET SORTED (450), AND THE CONTROL
024300*  BREAK RUN (500) -- SORT MUST PRECEDE THE BREAK SINCE THE
024400*  BREAK LOGIC ASSUMES ONE MONTH'S ROWS ARE CONTIGUOUS.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     IF MSTR-FILE-ABSENT
024700         DISPLAY "** NO VISIT MASTER ON FILE - EMPTY "
024800                 "KPI REPORT **"
024900     ELSE
025000         PERFORM 100-LOAD-VISIT-TABLE THRU 100-EXIT
025100             UNTIL NO-MORE-MSTR
025200         PERFORM 300-FILTER-TO-RANGE THRU 300-EXIT
025300             VARYING VIS-IDX FROM 1 BY 1
025400             UNTIL VIS-IDX > MSTR-ROWS-READ
025500         IF ROWS-IN-RANGE = ZERO
025600             DISPLAY "** NO VISIT DATA IN REQUESTED RANGE - "
025700                     "EMPTY KPI REPORT **"
025800         ELSE
025900             PERFORM 450-SORT-VISIT-TABLE THRU 450-EXIT
026000             PERFORM 500-CONTROL-BREAK-REPORT THRU 590-EXIT
026100         END-IF
026200     END-IF.
026300     PERFORM 900-CLEANUP THRU 900-EXIT.
026400     MOVE ZERO TO RETURN-CODE.
026500     GOBACK.
026600
026700 000-HOUSEKEEPING.
026800*  PATMSTR-FILE IS ALLOWED TO BE MISSING (FILE STATUS 35) --
026900*  A BRAND-NEW INSTALLATION WITH NO VISIT HISTORY YET STILL
027000*  NEEDS TO RUN THIS JOB AND GET AN EMPTY (NOT ABENDED) REPORT.
027100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027200     DISPLAY "******** BEGIN JOB KPIRPT ********".
027300
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027500     INITIALIZE WS-VISIT-TABLE.
027600     INITIALIZE WS-FIRST-MONTH-TABLE.
027700     MOVE ZERO TO WS-FM-COUNT.
027800
027900     OPEN OUTPUT SYSOUT.
028000     OPEN INPUT PARM-FILE.
028100     IF NOT CODE-READ-PARM
028200         MOVE "** ERROR OPENING PARM-FILE" TO ABEND-REASON
028300         MOVE PFCODE TO EXPECTED-VAL
028400         GO TO 1000-ABEND-RTN.
028500     READ PARM-FILE
028600         AT END
028700             MOVE "** PARM FILE HAS NO CONTROL CARD"
028800                 TO ABEND-REASON
028900             GO TO 1000-ABEND-RTN
029000     END-READ.
029100     MOVE PARM-START-YRMO TO WS-RANGE-START.
029200     MOVE PARM-END-YRMO   TO WS-RANGE-END.
029300     CLOSE PARM-FILE.
029400
029500     OPEN OUTPUT KPI-FILE.
029600     SET MORE-MSTR TO TRUE.
029700
029800     OPEN INPUT PATMSTR-FILE.
029900     IF NOT MSTR-FILE-ABSENT
030000         IF NOT CODE-READ-MSTR
030100             MOVE "** ERROR OPENING PATMSTR-FILE" TO ABEND-REASON
030200             MOVE IFCODE TO EXPECTED-VAL
030300             GO TO 1000-ABEND-RTN
030400         END-IF
030500     END-IF.
030600 000-EXIT.
030700     EXIT.
030800
030900 100-LOAD-VISIT-TABLE.
031000*  A VISIT WITH AN UNPARSEABLE DATE IS DROPPED HERE, BEFORE IT
031100*  EVER REACHES WV-YEAR-MONTH, RATHER THAN CARRIED FORWARD AND
031200*  FILTERED LATER -- THERE IS NO SAFE WAY TO BUCKET A VISIT INTO
031300*  A CALENDAR MONTH WITHOUT A VALID DATE.
031400     MOVE "100-LOAD-VISIT-TABLE" TO PARA-NAME.
031500     READ PATMSTR-FILE
031600         AT END
031700             SET NO-MORE-MSTR TO TRUE
031800             GO TO 100-EXIT
031900     END-READ.
032000     ADD 1 TO MSTR-ROWS-READ.
032100
032200     IF VISIT-DATE-CCYY NOT NUMERIC
032300        OR VISIT-DATE-MM NOT NUMERIC
032400        OR VISIT-DATE-DD NOT NUMERIC
032500         ADD 1 TO ROWS-BAD-DATE-DROPPED
032600         GO TO 100-EXIT.
032700
032800     IF MSTR-ROWS-READ > 30000
032900         MOVE "** VISIT TABLE OVERFLOW" TO ABEND-REASON
033000         MOVE "30000" TO EXPECTED-VAL
033100         GO TO 1000-ABEND-RTN.
033200
033300     MOVE VISIT-PATIENT-NO-X TO DS-RAW-NO.
033400     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
033500
033600     MOVE VISIT-GROSS-SALES TO NR-GROSS-SALES.
033700     MOVE VISIT-DISCOUNT    TO NR-DISCOUNT.
033800     MOVE VISIT-REFUND      TO NR-REFUND.
033900     MOVE VISIT-RECEIVABLE  TO NR-RECEIVABLE.
034000     CALL "NETREVN" USING NETREVN-CALC-REC, NETREVN-RETURN-CD.
034100
034200     SET VIS-IDX TO MSTR-ROWS-READ.
034300     MOVE DS-NORM-NO           TO WV-PATIENT-NO (VIS-IDX).
034400     MOVE VISIT-DATE-CCYY      TO WV-YEAR-MONTH (VIS-IDX) (1:4).
034500     MOVE "-"                  TO WV-YEAR-MONTH (VIS-IDX) (5:1).
034600     MOVE VISIT-DATE-MM        TO WV-YEAR-MONTH (VIS-IDX) (6:2).
034700     MOVE VISIT-PURPOSE        TO WV-VISIT-PURPOSE (VIS-IDX).
034800     MOVE NR-NET-REVENUE       TO WV-NET-SALES (VIS-IDX).
034900     SET WV-KEEP (VIS-IDX) TO TRUE.
035000
035100     PERFORM 150-UPDATE-FIRST-MONTH THRU 150-EXIT.
035200 100-EXIT.
035300     EXIT.
035400
035500*  KEEP THE EARLIEST YEAR-MONTH SEEN FOR THIS PATIENT NUMBER,
035600*  REGARDLESS OF WHETHER THIS VISIT FALLS INSIDE THE REPORT
035700*  WINDOW -- THIS IS WHAT MAKES "NEW PATIENT" CORRECT WHEN THE
035800*  WINDOW STARTS PARTWAY THROUGH A PATIENT'S HISTORY.
035900 150-UPDATE-FIRST-MONTH.
036000     SET FM-IDX TO 1.
036100     SEARCH FM-ROW
036200         AT END
036300             ADD 1 TO WS-FM-COUNT
036400             PERFORM 160-ADD-FIRST-MONTH-ROW THRU 160-EXIT
036500*  SEARCH, NOT SEARCH ALL -- FM-ROW IS NOT KEPT IN PATIENT-
036600*  NUMBER ORDER (ROWS ARE ADDED IN FIRST-SEEN ORDER), SO A
036700*  BINARY SEARCH WOULD NOT BE SAFE HERE.
036800         WHEN FM-PATIENT-NO (FM-IDX) = WV-PATIENT-NO (VIS-IDX)
036900             IF WV-YEAR-MONTH (VIS-IDX) < FM-FIRST-MONTH (FM-IDX)
037000                 MOVE WV-YEAR-MONTH (VIS-IDX)
037100                     TO FM-FIRST-MONTH (FM-IDX)
037200             END-IF
037300     END-SEARCH.
037400 150-EXIT.
037500     EXIT.
037600
037700 160-ADD-FIRST-MONTH-ROW.
037800     IF WS-FM-COUNT > 20000
037900         MOVE "** FIRST-MONTH TABLE OVERFLOW" TO ABEND-REASON
038000         MOVE "20000" TO EXPECTED-VAL
038100         GO TO 1000-ABEND-RTN.
038200     SET FM-IDX TO WS-FM-COUNT.
038300     MOVE WV-PATIENT-NO (VIS-IDX)   TO FM-PATIENT-NO (FM-IDX).
038400     MOVE WV-YEAR-MONTH (VIS-IDX)   TO FM-FIRST-MONTH (FM-IDX).
038500 160-EXIT.
038600     EXIT.
038700
038800 300-FILTER-TO-RANGE.
038900*  DROP HERE MEANS EXCLUDED FROM THE MONTHLY COUNTS AND SALES --
039000*  THE ROW STAYS IN THE TABLE (FOR THE SORT AND FOR THE
039100*  FIRST-VISIT-MONTH LOGIC ALREADY DONE AT LOAD TIME) BUT
039200*  530-ACCUM-ONE-VISIT NEVER SEES IT.
039300     IF WV-YEAR-MONTH (VIS-IDX) < WS-RANGE-START
039400        OR WV-YEAR-MONTH (VIS-IDX) > WS-RANGE-END
039500         SET WV-DROP (VIS-IDX) TO TRUE
039600         ADD 1 TO ROWS-OUT-OF-RANGE
039700     ELSE
039800         ADD 1 TO ROWS-IN-RANGE.
039900 300-EXIT.
040000     EXIT.
040100
040200*----------------------------------------------------------------
040300*  BUBBLE SORT BY YEAR-MONTH ASCENDING SO THE CONTROL BREAK BELOW
040400*  SEES EACH MONTH'S VISITS TOGETHER.  A DROPPED (OUT-OF-RANGE)
040500*  ROW SORTS WHEREVER ITS OWN YEAR-MONTH PUTS IT BUT NEVER
040600*  PARTICIPATES IN THE ACCUMULATORS, SO IT CANNOT FALSELY OPEN
040700*  OR CLOSE A GROUP.
040800*----------------------------------------------------------------
040900 450-SORT-VISIT-TABLE.
041000     MOVE "450-SORT-VISIT-TABLE" TO PARA-NAME.
041100     IF MSTR-ROWS-READ < 2
041200         GO TO 450-EXIT.
041300     SET SORT-SWAPPED-YES TO TRUE.
041400     PERFORM 460-BUBBLE-PASS THRU 460-EXIT
041500         UNTIL SORT-SWAPPED-NO.
041600 450-EXIT.
041700     EXIT.
041800
041900 460-BUBBLE-PASS.
042000     SET SORT-SWAPPED-NO TO TRUE.
042100     PERFORM 470-COMPARE-ADJACENT THRU 470-EXIT
042200         VARYING VIS-IDX FROM 1 BY 1
042300         UNTIL VIS-IDX >= MSTR-ROWS-READ.
042400 460-EXIT.
042500     EXIT.
042600
042700 470-COMPARE-ADJACENT.
042800     SET FM-IDX TO VIS-IDX.
042900     SET FM-IDX UP BY 1.
043000     IF WV-YEAR-MONTH (VIS-IDX) > WV-YEAR-MONTH (FM-IDX)
043100         MOVE WS-VISIT-ROW (VIS-IDX) TO WS-SWAP-ROW
043200         MOVE WS-VISIT-ROW (FM-IDX) TO WS-VISIT-ROW (VIS-IDX)
043300         MOVE WS-SWAP-ROW           TO WS-VISIT-ROW (FM-IDX)
043400         SET SORT-SWAPPED-YES TO TRUE.
043500 470-EXIT.
043600     EXIT.
043700
043800*----------------------------------------------------------------
043900*  THE MONTHLY CONTROL BREAK.  ONE PASS OVER THE SORTED TABLE;
044000*  510-PROCESS-ONE-ROW DETECTS THE BREAK (YEAR-MONTH CHANGES OR
044100*  THIS IS THE FIRST KEPT ROW) AND FLUSHES THE PRIOR MONTH'S
044200*  ACCUMULATORS BEFORE STARTING THE NEW ONE.  THE FINAL MONTH
044300*  HAS NO "NEXT ROW" TO TRIGGER ITS OWN BREAK, SO 590-EXIT
044400*  BELOW FLUSHES IT EXPLICITLY ONCE THE LOOP ENDS -- THE SAME
044500*  TRAILING-BREAK PATTERN AS THE PATIENT BREAK IN PATSUMM.
044600*----------------------------------------------------------------
044700 500-CONTROL-BREAK-REPORT.
044800     MOVE "500-CONTROL-BREAK-REPORT" TO PARA-NAME.
044900     PERFORM 510-PROCESS-ONE-ROW THRU 510-EXIT
045000         VARYING VIS-IDX FROM 1 BY 1
045100         UNTIL VIS-IDX > MSTR-ROWS-READ.
045200     IF FIRST-BREAK-DONE
045300*  A REPORT WHERE EVERY ROW ON THE TABLE WAS FILTERED OUT AT 300
045400*  ABOVE NEVER SETS FIRST-BREAK-DONE, SO NO PHANTOM ZERO-VISIT
045500*  MONTH ROW GETS WRITTEN.
045600         PERFORM 570-WRITE-MONTH-REC THRU 570-EXIT.
045700 590-EXIT.
045800     EXIT.
045900
046000 510-PROCESS-ONE-ROW.
046100*  A DROPPED (OUT-OF-RANGE) ROW SKIPS STRAIGHT TO 510-EXIT AND
046200*  NEVER PARTICIPATES IN THE BREAK TEST BELOW -- IT CANNOT OPEN,
046300*  CLOSE, OR EXTEND A MONTH GROUP.
046400     IF WV-DROP (VIS-IDX)
046500         GO TO 510-EXIT.
046600
046700     IF NOT FIRST-BREAK-DONE
046800         PERFORM 520-START-MONTH THRU 520-EXIT
046900     ELSE
047000         IF WV-YEAR-MONTH (VIS-IDX) NOT = WS-CURRENT-YRMO
047100             PERFORM 570-WRITE-MONTH-REC THRU 570-EXIT
047200             PERFORM 520-START-MONTH THRU 520-EXIT
047300         END-IF
047400     END-IF.
047500
047600     PERFORM 530-ACCUM-ONE-VISIT THRU 530-EXIT.
047700 510-EXIT.
047800     EXIT.
047900
048000 520-START-MONTH.
048100*  THREE SEPARATE TABLES/COUNTERS RESET TOGETHER HERE -- THE
048200*  MONTH ACCUMULATOR, THE DISTINCT-PATIENT-THIS-MONTH TABLE, AND
048300*  THE PURPOSE-MIX COUNTS -- SINCE ALL THREE START FRESH AT
048400*  EVERY MONTH BOUNDARY.
048500     SET FIRST-BREAK-DONE TO TRUE.
048600     MOVE WV-YEAR-MONTH (VIS-IDX) TO WS-CURRENT-YRMO.
048700     INITIALIZE WS-MONTH-ACCUM.
048800     INITIALIZE WS-PATIENT-IN-MONTH-TABLE.
048900     INITIALIZE WS-MONTH-PURPOSE-COUNTS.
049000     MOVE ZERO TO WS-UNIQUE-COUNT.
049100 520-EXIT.
049200     EXIT.
049300
049400 530-ACCUM-ONE-VISIT.
049500*  THREE INDEPENDENT TESTS PER KEPT VISIT -- NEW-PATIENT (540),
049600*  FIRST-TIME-THIS-MONTH (545), AND PURPOSE-BUCKET (550) -- EACH
049700*  ONE A SEPARATE TABLE SEARCH, SINCE A VISIT CAN BE ALL THREE
049800*  AT ONCE (A BRAND-NEW PATIENT'S FIRST VISIT, COUNTED ONCE FOR
049900*  DISTINCT-PATIENT PURPOSES, CATEGORIZED BY ITS OWN PURPOSE).
050000     ADD 1 TO MA-VISIT-COUNT.
050100     ADD WV-NET-SALES (VIS-IDX) TO MA-NET-SALES.
050200
050300     PERFORM 540-TEST-NEW-PATIENT THRU 540-EXIT.
050400     PERFORM 545-TEST-UNIQUE-PATIENT THRU 545-EXIT.
050500     PERFORM 550-CATEGORIZE-PURPOSE THRU 550-EXIT.
050600 530-EXIT.
050700     EXIT.
050800
050900 540-TEST-NEW-PATIENT.
051000*  "NEW" MEANS THIS VISIT'S MONTH IS THE SAME AS THE PATIENT'S
051100*  RECORDED FIRST-EVER MONTH FROM WS-FIRST-MONTH-TABLE -- IF THE
051200*  PATIENT HAS ANY VISIT BEFORE THIS MONTH, EVEN OUTSIDE THE
051300*  REPORT WINDOW, THIS TEST CORRECTLY FAILS (SEE THE 11/14/07
051400*  FIX IN THE CHANGE LOG ABOVE).
051500     SET FM-IDX TO 1.
051600     SEARCH FM-ROW
051700         AT END
051800             CONTINUE
051900         WHEN FM-PATIENT-NO (FM-IDX) = WV-PATIENT-NO (VIS-IDX)
052000             IF FM-FIRST-MONTH (FM-IDX) = WS-CURRENT-YRMO
052100                 ADD 1 TO MA-NEW-PATIENTS
052200             END-IF
052300     END-SEARCH.
052400 540-EXIT.
052500     EXIT.
052600
052700 545-TEST-UNIQUE-PATIENT.
052800*  ONE VISIT COUNT AND ONE DISTINCT-PATIENT COUNT ARE NOT THE
052900*  SAME NUMBER -- A PATIENT WITH THREE VISITS THIS MONTH ADDS 3
053000*  TO MA-VISIT-COUNT BUT ONLY 1 TO WS-UNIQUE-COUNT, THE FIRST
053100*  TIME THIS SEARCH MISSES.
053200     SET PM-IDX TO 1.
053300     SEARCH PM-ROW
053400         AT END
053500             ADD 1 TO WS-UNIQUE-COUNT
053600             SET PM-IDX TO WS-UNIQUE-COUNT
053700             MOVE WV-PATIENT-NO (VIS-IDX) TO PM-PATIENT-NO (PM-IDX)
053800         WHEN PM-PATIENT-NO (PM-IDX) = WV-PATIENT-NO (VIS-IDX)
053900             CONTINUE
054000     END-SEARCH.
054100 545-EXIT.
054200     EXIT.
054300
054400 550-CATEGORIZE-PURPOSE.
054500*  AN UNRECOGNIZED VISIT-PURPOSE STRING FALLS THROUGH THE SEARCH
054600*  TO THE AT-END CLAUSE AND LANDS IN BUCKET 5 -- SAME "OTHER"
054700*  TREATMENT AS A DELIBERATE FIFTH CATEGORY, SO A NEW PURPOSE
054800*  CODE INTRODUCED UPSTREAM NEVER CAUSES A SUBSCRIPT ERROR HERE.
054900     SET WS-CAT-SUB TO 1.
055000     SEARCH PC-NAME
055100         AT END
055200             ADD 1 TO MP-COUNT (5)
055300         WHEN PC-NAME (WS-CAT-SUB) = WV-VISIT-PURPOSE (VIS-IDX)
055400             ADD 1 TO MP-COUNT (WS-CAT-SUB)
055500     END-SEARCH.
055600 550-EXIT.
055700     EXIT.
055800
055900 570-WRITE-MONTH-REC.
056000*  ARPU (AVERAGE REVENUE PER USER) IS NET SALES OVER *DISTINCT*
056100*  PATIENTS, NOT OVER VISITS -- DIVIDING BY VISIT COUNT WOULD
056200*  UNDERSTATE HOW MUCH EACH PATIENT IS WORTH SINCE ONE PATIENT
056300*  CAN ACCOUNT FOR SEVERAL VISITS IN THE SAME MONTH.
056400     MOVE WS-CURRENT-YRMO         TO KP-YEAR-MONTH.
056500     MOVE MA-VISIT-COUNT          TO KP-VISIT-COUNT.
056600     MOVE WS-UNIQUE-COUNT         TO KP-UNIQUE-PATIENTS.
056700     MOVE MA-NEW-PATIENTS         TO KP-NEW-PATIENTS.
056800     COMPUTE KP-RETURNING-PATIENTS =
056900         MA-VISIT-COUNT - MA-NEW-PATIENTS.
057000     COMPUTE KP-NET-SALES ROUNDED = MA-NET-SALES.
057100
057200     IF WS-UNIQUE-COUNT = ZERO
057300         MOVE ZERO TO KP-ARPU
057400     ELSE
057500         COMPUTE KP-ARPU ROUNDED = MA-NET-SALES / WS-UNIQUE-COUNT
057600     END-IF.
057700
057800     PERFORM 580-CALC-PURPOSE-PCT THRU 580-EXIT
057900         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 5.
058000
058100     WRITE KPI-RECORD.
058200     ADD 1 TO MONTH-RECORDS-WRITTEN.
058300 570-EXIT.
058400     EXIT.
058500
058600 580-CALC-PURPOSE-PCT.
058700*  PURPOSE MIX IS A PERCENT OF THE MONTH'S TOTAL VISITS, NOT OF
058800*  DISTINCT PATIENTS, SO THE FIVE KP-PURPOSE-PCT FIGURES ADD UP
058900*  TO 100 (ROUNDING ASIDE) THE WAY MANAGEMENT EXPECTS ON THE
059000*  PRINTED REPORT.
059100     IF MA-VISIT-COUNT = ZERO
059200         MOVE ZERO TO KP-PURPOSE-PCT (WS-CAT-SUB)
059300     ELSE
059400         COMPUTE KP-PURPOSE-PCT (WS-CAT-SUB) ROUNDED =
059500             (MP-COUNT (WS-CAT-SUB) / MA-VISIT-COUNT) * 100
059600     END-IF.
059700 580-EXIT.
059800     EXIT.
059900
060000 900-CLEANUP.
060100*  MONTH-RECORDS-WRITTEN SHOULD EQUAL THE NUMBER OF DISTINCT
060200*  YEAR-MONTHS AMONG THE IN-RANGE ROWS -- COMPARE IT BY HAND ON
060300*  THE OPERATOR LISTING AGAINST THE REQUESTED RANGE'S MONTH
060400*  COUNT IF A REPORT LOOKS SHORT.
060500     MOVE "900-CLEANUP" TO PARA-NAME.
060600     IF NOT MSTR-FILE-ABSENT
060700         CLOSE PATMSTR-FILE.
060800     CLOSE KPI-FILE.
060900
061000     DISPLAY "** MASTER ROWS READ **".
061100     DISPLAY MSTR-ROWS-READ.
061200     DISPLAY "** ROWS DROPPED - UNPARSEABLE DATE **".
061300     DISPLAY ROWS-BAD-DATE-DROPPED.
061400     DISPLAY "** ROWS OUTSIDE REQUESTED RANGE **".
061500     DISPLAY ROWS-OUT-OF-RANGE.
061600     DISPLAY "** MONTH RECORDS WRITTEN **".
061700     DISPLAY MONTH-RECORDS-WRITTEN.
061800     CLOSE SYSOUT.
061900
062000     DISPLAY "******** NORMAL END OF JOB KPIRPT ********".
062100 900-EXIT.
062200     EXIT.
062300
062400 1000-ABEND-RTN.
062500*  STANDARD SUITE-WIDE ABEND PATTERN -- SEE THE SAME PARAGRAPH
062600*  IN TAGMERGE/PATSUMM/CRMSCOR FOR THE ORIGIN OF THE FORCED
062700*  DIVIDE-BY-ZERO.
062800     MOVE "KPIRPT" TO ABEND-PROGRAM.
062900     WRITE SYSOUT-REC FROM ABEND-REC.
063000     DISPLAY "*** ABNORMAL END OF JOB-KPIRPT ***" UPON CONSOLE.
063100     DIVIDE ZERO-VAL INTO ONE-VAL.
