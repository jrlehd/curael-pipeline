000100******************************************************************
000200*                                                                *
000300*  CRMRESRC  --  CRM SCORING RESULT RECORD                       *
000400*                                                                *
000500*  ONE ROW PER PATIENT ON THE SUMMARY FILE.  WRITTEN BY CRMSCOR  *
000600*  FOR THE MARKETING DESK'S TARGETING LISTS.  CRM-SCORE-N AND    *
000700*  CRM-TIER-SW LET DOWNSTREAM EXTRACTS FILTER WITHOUT REDOING    *
000800*  THE STATISTICS.                                               *
000900*                                                                *
001000*  MAINTENANCE                                                   *
001100*  ---------------------------------------------------------     *
001200*  06/30/96  T.BRUSSO    ORIGINAL LAYOUT FOR CRM SCORE EXTRACT   *
001300*  09/09/99  T.BRUSSO    Y2K -- FIRST-DT/RECENT-DT NOW           *
001400*                        CCYY-MM-DD                              *
001500*  05/17/03  J.PELLETIER ADDED CRM-TIER-SW 88-LEVELS             *
001600******************************************************************
001700 01  CRM-RESULT-RECORD.
001800     05  CR-PATIENT-NAME            PIC X(20).
001900     05  CR-PHONE                   PIC X(13).
002000     05  CR-NET-SALES               PIC S9(09).
002100     05  CR-PURCHASE-COUNT          PIC 9(05).
002200     05  CR-AVG-PURCHASE            PIC S9(09)V9(02).
002300     05  CR-FIRST-DT                PIC X(10).
002400     05  CR-RECENT-DT               PIC X(10).
002500     05  CR-CRM-SCORE               PIC 9(03)V9(01).
002600     05  CR-CRM-TIER                PIC X(05).
002700         88  CR-TIER-1                  VALUE "TIER1".
002800         88  CR-TIER-2                  VALUE "TIER2".
002900         88  CR-TIER-3                  VALUE "TIER3".
003000     05  FILLER                     PIC X(07)  VALUE SPACES.
