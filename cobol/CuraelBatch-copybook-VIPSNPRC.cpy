000100******************************************************************
000200*                                                                *
000300*  VIPSNPRC  --  VIP / VVIP SNAPSHOT RECORD                      *
000400*                                                                *
000500*  ONE ROW PER VIP OR VVIP PATIENT AS OF THE RUN DATE.  WRITTEN  *
000600*  BY VIPSNAP, READ BACK IN TWICE (PREVIOUS RUN, CURRENT RUN)    *
000700*  BY VIPDIFF WHEN THE MARKETING DESK ASKS "WHO MOVED?"          *
000800*                                                                *
000900*  MAINTENANCE                                                   *
001000*  ---------------------------------------------------------     *
001100*  06/30/96  T.BRUSSO    ORIGINAL LAYOUT FOR VIP ROSTER PULL     *
001200*  09/09/99  T.BRUSSO    Y2K -- RECENT-DATE NOW CCYY-MM-DD       *
001300******************************************************************
001400 01  VIP-SNAPSHOT-RECORD.
001500     05  VS-PATIENT-NAME            PIC X(20).
001600     05  VS-PHONE                   PIC X(13).
001700     05  VS-TOTAL-SALES             PIC S9(09).
001800     05  VS-RECENT-DATE             PIC X(10).
001900     05  VS-MEMBER-GRADE            PIC X(05).
002000         88  VS-GRADE-VVIP              VALUE "VVIP ".
002100         88  VS-GRADE-VIP               VALUE "VIP  ".
002200     05  FILLER                     PIC X(07)  VALUE SPACES.
