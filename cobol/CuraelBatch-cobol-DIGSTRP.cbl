000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  DIGSTRP -- PATIENT NUMBER DIGIT-SCRUB ROUTINE
000400*
000500*  STRIPS THE ="..." SPREADSHEET QUOTING NOISE (AND ANY OTHER
000600*  NON-DIGIT CHARACTER) OFF A RAW 9-BYTE PATIENT NUMBER FIELD
000700*  AND RETURNS THE REMAINING DIGITS RIGHT-JUSTIFIED AND
000800*  ZERO-FILLED.  CALLED FROM TAGMERGE, PATSUMM AND KPIRPT
000900*  BEFORE ANY PATIENT-NUMBER COMPARE OR TABLE LOOKUP.
001000*
001100*  MAINTENANCE
001200*  ----------------------------------------------------------
001300*  06/14/89  R.OKAFOR    ORIGINAL ROUTINE (ADAPTED FROM THE
001400*                        SHOP'S STANDARD STRING-LENGTH UTILITY)
001500*  11/03/91  R.OKAFOR    HANDLES EMBEDDED QUOTE AND EQUALS SIGN
001600*  09/09/99  T.BRUSSO    Y2K REVIEW -- NO DATE LOGIC, NO CHANGE
001700******************************************************************
001800 PROGRAM-ID.  DIGSTRP.
001900 AUTHOR. R.OKAFOR.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 06/14/89.
002200 DATE-COMPILED. 06/14/89.
002300 SECURITY. NON-CONFIDENTIAL.
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  SCRUB-SUB                PIC S9(4) COMP.
003900     05  ONE-CHAR                 PIC X(01).
004000     05  DIGIT-BUFFER             PIC X(09)  VALUE SPACES.
004100     05  JUST-BUFFER              PIC X(09)  VALUE ZEROS.
004200
004300 77  KEEP-SUB                     PIC S9(4) COMP.
004400
004500 LINKAGE SECTION.
004600 01  RAW-PATIENT-NO               PIC X(09).
004700 01  NORM-PATIENT-NO              PIC 9(09).
004800
004900 PROCEDURE DIVISION USING RAW-PATIENT-NO, NORM-PATIENT-NO.
005000 000-HOUSEKEEPING.
005100     MOVE SPACES TO DIGIT-BUFFER.
005200     MOVE ZEROS TO JUST-BUFFER.
005300     MOVE ZERO TO KEEP-SUB.
005400     MOVE ZERO TO NORM-PATIENT-NO.
005500
005600 100-SCRUB-LOOP.
005700     PERFORM 150-TEST-ONE-CHAR THRU 150-EXIT
005800         VARYING SCRUB-SUB FROM 1 BY 1
005900         UNTIL SCRUB-SUB > 9.
006000
006100     IF KEEP-SUB = ZERO
006200         GO TO 100-EXIT.
006300
006400*  DIGITS LAND LEFT-JUSTIFIED IN DIGIT-BUFFER AS THEY ARE KEPT --
006500*  RE-EDIT THEM RIGHT-JUSTIFIED, ZERO-FILLED, INTO JUST-BUFFER
006600*  BEFORE HANDING BACK A CLEAN 9(9) PATIENT NUMBER.
006700     MOVE DIGIT-BUFFER(1:KEEP-SUB) TO
006800         JUST-BUFFER(10 - KEEP-SUB : KEEP-SUB).
006900     MOVE JUST-BUFFER TO NORM-PATIENT-NO.
007000 100-EXIT.
007100     EXIT.
007200
007300 150-TEST-ONE-CHAR.
007400     MOVE RAW-PATIENT-NO(SCRUB-SUB:1) TO ONE-CHAR.
007500     IF ONE-CHAR NUMERIC
007600         ADD 1 TO KEEP-SUB
007700         MOVE ONE-CHAR TO DIGIT-BUFFER(KEEP-SUB:1).
007800 150-EXIT.
007900     EXIT.
008000
008100 900-FINISH.
008200     GOBACK.
