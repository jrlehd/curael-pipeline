000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   C R M S C O R                                                *
000500*                                                                *
000600*   STEP 5 OF THE WEEKLY CYCLE.  SCORES EVERY PATIENT ON THE     *
000700*   SUMMARY FILE 0-100 FOR THE MARKETING DESK'S TARGETING LISTS  *
000800*   AND SORTS THEM INTO THREE TIERS.  THE SCORE BLENDS NET       *
000900*   SALES, VISIT COUNT AND AVERAGE PURCHASE, WEIGHTED BY HOW     *
001000*   STRONGLY EACH ONE CORRELATES WITH SALES ACROSS THE ACTIVE    *
001100*   PATIENT BASE -- A PATIENT WHO HAS NOT BEEN SEEN IN 90 DAYS   *
001200*   OR WHO SHOWS NO NET SALES IS FORCED TO TIER 3 AND DOES NOT   *
001300*   PARTICIPATE IN THE STATISTICS.                               *
001400*                                                                *
001500*   MAINTENANCE                                                  *
001600*   -------------------------------------------------------     *
001700*   11/02/95  R.OKAFOR    ORIGINAL PROGRAM -- FLAT NET-SALES     *
001800*                         RANKING FOR THE MARKETING DESK, NO     *
001900*                         WEIGHTING OR TIERING YET (REQ 2050)    *
002000*   05/17/03  J.PELLETIER REWORKED INTO WEIGHTED, CORRELATION-   *
002100*                         BASED CRM SCORING WITH THREE-TIER      *
002200*                         CLASSIFICATION (REQ 3140)              *
002300*   11/14/07  J.PELLETIER PERCENTILE ROUTINE NOW SHARED BETWEEN  *
002400*                         THE NORMALIZATION PASS AND THE TIER    *
002500*                         TERTILE PASS (REQ 4471)                *
002600******************************************************************
002700 PROGRAM-ID.  CRMSCOR.
002800 AUTHOR. R.OKAFOR.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 11/02/95.
003100 DATE-COMPILED. 11/02/95.
003200 SECURITY. NON-CONFIDENTIAL.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT SUMMARY-FILE
004700     ASSIGN TO UT-S-PATSUMM
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS SFCODE.
005000
005100     SELECT CRMRES-FILE
005200     ASSIGN TO UT-S-CRMRES
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 132 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(132).
006500
006600 FD  SUMMARY-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 138 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS PATIENT-SUMMARY-RECORD.
007200 COPY PATSUMRC.
007300
007400 FD  CRMRES-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 94 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CRM-RESULT-RECORD.
008000 COPY CRMRESRC.
008100
008200 WORKING-STORAGE SECTION.
008300*  MONEY AND COUNT FIELDS THROUGHOUT THIS PROGRAM ARE COMP-3,
008400*  NOT DISPLAY -- THIS IS THE ONE PROGRAM IN THE SUITE THAT DOES
008500*  HEAVY ARITHMETIC (COVARIANCE, CORRELATION, PERCENTILES) ON
008600*  THOUSANDS OF ROWS PER PASS, SO PACKED DECIMAL EARNS ITS
008700*  KEEP HERE THE WAY IT WOULD NOT ON A SIMPLE MOVE-AND-WRITE JOB
008800*  LIKE VIPSNAP.
008900
009000 01  FILE-STATUS-CODES.
009100     05  SFCODE                   PIC X(2).
009200         88  CODE-READ-SUMM           VALUE SPACES.
009300         88  NO-MORE-SUMM-RECS        VALUE "10".
009400     05  OFCODE                   PIC X(2).
009500         88  CODE-WRITE-RESULT        VALUE SPACES.
009600
009700 77  MORE-SUMM-SW                 PIC X(01) VALUE SPACE.
009800     88  NO-MORE-SUMM                  VALUE "N".
009900     88  MORE-SUMM                     VALUE " ".
010000
010100*----------------------------------------------------------------
010200*  ONE ROW PER PATIENT ON THE SUMMARY FILE.  CARRIES THE RAW
010300*  INPUT COLUMNS, THE FORCED-TIER-3 FLAG, THE NORMALIZED 0-1
010400*  COLUMNS, AND THE FINAL SCORE/TIER -- BUILT UP ACROSS SEVERAL
010500*  PASSES OVER THE SAME TABLE RATHER THAN RE-READING THE FILE.
010600*----------------------------------------------------------------
010700 01  WS-PATIENT-TABLE.
010800     05  WS-PATIENT-ROW OCCURS 20000 TIMES INDEXED BY PT-IDX.
010900         10  PT-PATIENT-NAME        PIC X(20).
011000         10  PT-PHONE               PIC X(13).
011100         10  PT-NET-SALES           PIC S9(09).
011200         10  PT-PURCHASE-COUNT      PIC 9(05).
011300         10  PT-AVG-PURCHASE        PIC S9(09)V9(02).
011400         10  PT-FIRST-DT            PIC X(10).
011500         10  PT-FIRST-DT-YMD REDEFINES PT-FIRST-DT.
011600             15  PT-FIRST-DT-CCYY       PIC X(04).
011700             15  FILLER                 PIC X(01).
011800             15  PT-FIRST-DT-MM         PIC X(02).
011900             15  FILLER                 PIC X(01).
012000             15  PT-FIRST-DT-DD         PIC X(02).
012100         10  PT-RECENT-DT           PIC X(10).
012200         10  PT-FORCED-SW           PIC X(01).
012300             88  PT-FORCED-TIER3        VALUE "Y".
012400         10  PT-NORM-SALES          PIC S9(01)V9(09) COMP-3.
012500         10  PT-NORM-COUNT          PIC S9(01)V9(09) COMP-3.
012600         10  PT-NORM-AVG            PIC S9(01)V9(09) COMP-3.
012700         10  PT-RAW-SCORE           PIC S9(05)V9(09) COMP-3.
012800         10  PT-FINAL-SCORE         PIC 9(03)V9(01).
012900         10  PT-TIER                PIC X(05).
013000         10  PT-TIER-R  REDEFINES PT-TIER.
013100             15  PT-TIER-DIGIT          PIC X(01).
013200             15  FILLER                 PIC X(04).
013300
013400*----------------------------------------------------------------
013500*  SORT-WORK COPY OF ONE COLUMN AT A TIME -- REUSED FOR THE P90
013600*  NORMALIZATION PASS (3 TIMES, ALL RECORDS) AND FOR THE SCORE
013700*  TERTILE PASS (ONCE, NON-FORCED RECORDS ONLY).
013800*----------------------------------------------------------------
013900 01  WS-SORT-WORK.
014000     05  SW-ROW OCCURS 20000 TIMES INDEXED BY SW-IDX.
014100         10  SW-VALUE               PIC S9(11)V9(09) COMP-3.
014200 77  WS-SORT-COUNT                 PIC S9(09) COMP.
014300 01  WS-SWAP-VALUE                 PIC S9(11)V9(09) COMP-3.
014400 01  WS-SORT-SW                    PIC X(02) VALUE SPACES.
014500     88  SORT-SWAPPED-YES              VALUE "YE".
014600     88  SORT-SWAPPED-NO               VALUE "NO".
014700 77  WS-SW-IDX2                    PIC S9(9) COMP.
014800 01  WS-PCTL-RESULT                PIC S9(11)V9(09) COMP-3.
014900 01  WS-PCTL-RANK                  PIC S9(9)V9(9) COMP-3.
015000 01  WS-PCTL-LOW-SUB               PIC S9(9) COMP.
015100 01  WS-PCTL-HIGH-SUB              PIC S9(9) COMP.
015200 01  WS-PCTL-FRACTION              PIC S9(1)V9(9) COMP-3.
015300
015400*----------------------------------------------------------------
015500*  CORRELATION WORKING FIELDS (REQ 3140).  MEANS AND SUMS ARE
015600*  TAKEN OVER NON-FORCED-TIER3 PATIENTS ONLY -- A PATIENT WHO
015700*  HAS NOT BEEN SEEN IN 90 DAYS OR HAS NO NET SALES WOULD ONLY
015800*  DRAG THE STATISTICS TOWARD ZERO WITHOUT TELLING MARKETING
015900*  ANYTHING ABOUT WHAT DRIVES SPENDING AMONG ACTIVE PATIENTS.
016000*----------------------------------------------------------------
016100 01  WS-NON-FORCED-COUNT           PIC S9(09) COMP.
016200 01  WS-SUM-SALES                  PIC S9(15)V9(4) COMP-3.
016300 01  WS-SUM-COUNT                  PIC S9(15)V9(4) COMP-3.
016400 01  WS-SUM-AVG                    PIC S9(15)V9(4) COMP-3.
016500 01  WS-MEAN-SALES                 PIC S9(11)V9(4) COMP-3.
016600 01  WS-MEAN-COUNT                 PIC S9(11)V9(4) COMP-3.
016700 01  WS-MEAN-AVG                   PIC S9(11)V9(4) COMP-3.
016800
016900*  SUMS OF SQUARED/CROSS DEVIATIONS -- ONE PASS OVER THE TABLE
017000*  AT 220-ACCUM-COVARIANCE ACCUMULATES ALL FIVE AT ONCE SINCE
017100*  EACH NEEDS THE SAME PER-ROW DEVIATIONS ALREADY COMPUTED.
017200 01  WS-COV-SALES-SALES            PIC S9(15)V9(4) COMP-3.
017300 01  WS-COV-SALES-COUNT            PIC S9(15)V9(4) COMP-3.
017400 01  WS-COV-SALES-AVG              PIC S9(15)V9(4) COMP-3.
017500 01  WS-COV-COUNT-COUNT            PIC S9(15)V9(4) COMP-3.
017600 01  WS-COV-AVG-AVG                PIC S9(15)V9(4) COMP-3.
017700 01  WS-DEV-SALES                  PIC S9(15)V9(4) COMP-3.
017800 01  WS-DEV-COUNT                  PIC S9(15)V9(4) COMP-3.
017900 01  WS-DEV-AVG                    PIC S9(15)V9(4) COMP-3.
018000
018100*  WS-CORR-SALES IS ALWAYS 1 (A COLUMN CORRELATES PERFECTLY
018200*  WITH ITSELF) -- CARRIED AS A REAL FIELD RATHER THAN A LITERAL
018300*  SO 230-DERIVE-CORRELATIONS CAN MOVE ALL THREE WEIGHTS THE
018400*  SAME WAY.  THE THREE WS-WEIGHT-* FIELDS ARE WHAT ACTUALLY
018500*  DRIVE 410-CALC-RAW-SCORE BELOW -- THEY START AS RAW
018600*  CORRELATIONS AND ARE THEN RESCALED TO SUM TO 10 SO THE
018700*  WEIGHTING IS RELATIVE, NOT ABSOLUTE.
018800 01  WS-CORR-SALES                 PIC S9(1)V9(9) COMP-3.
018900 01  WS-CORR-COUNT                 PIC S9(1)V9(9) COMP-3.
019000 01  WS-CORR-AVG                   PIC S9(1)V9(9) COMP-3.
019100 01  WS-WEIGHT-SUM                 PIC S9(3)V9(9) COMP-3.
019200 01  WS-WEIGHT-SALES               PIC S9(3)V9(9) COMP-3.
019300 01  WS-WEIGHT-COUNT               PIC S9(3)V9(9) COMP-3.
019400 01  WS-WEIGHT-AVG                 PIC S9(3)V9(9) COMP-3.
019500
019600 01  WS-P90-SALES                  PIC S9(11)V9(09) COMP-3.
019700 01  WS-P90-COUNT                  PIC S9(11)V9(09) COMP-3.
019800 01  WS-P90-AVG                    PIC S9(11)V9(09) COMP-3.
019900
020000 01  WS-MAX-RAW-SCORE              PIC S9(05)V9(09) COMP-3.
020100 01  WS-Q1-SCORE                   PIC S9(11)V9(09) COMP-3.
020200 01  WS-Q2-SCORE                   PIC S9(11)V9(09) COMP-3.
020300
020400 01  SQROOT-CALC-REC.
020500     05  SR-INPUT-VALUE            PIC S9(9)V9(9).
020600     05  SR-SQUARE-ROOT            PIC S9(9)V9(9).
020700 77  SQROOT-RETURN-CD              PIC 9(04) COMP.
020800
020900 01  DAYDIFF-CALC-REC.
021000     05  DD-DATE1                  PIC X(10).
021100     05  DD-DATE2                  PIC X(10).
021200     05  DD-DAYS-BETWEEN           PIC S9(09).
021300 77  DAYDIFF-RETURN-CD             PIC 9(04) COMP.
021400
021500 01  WS-RUN-DATE.
021600     05  WS-RUN-DATE-CCYYMMDD      PIC 9(08).
021700     05  WS-RUN-DATE-R        REDEFINES WS-RUN-DATE-CCYYMMDD.
021800         10  WS-RUN-CCYY           PIC 9(04).
021900         10  WS-RUN-MM             PIC 9(02).
022000         10  WS-RUN-DD             PIC 9(02).
022100 01  WS-RUN-DATE-ISO.
022200     05  WS-RUN-ISO-CCYY           PIC X(04).
022300     05  FILLER                    PIC X(01) VALUE "-".
022400     05  WS-RUN-ISO-MM             PIC X(02).
022500     05  FILLER                    PIC X(01) VALUE "-".
022600     05  WS-RUN-ISO-DD             PIC X(02).
022700
022800 01  COUNTERS-AND-ACCUMULATORS.
022900     05  SUMM-ROWS-READ           PIC S9(09) COMP.
023000     05  RESULT-ROWS-WRITTEN      PIC S9(09) COMP.
023100     05  TIER1-COUNT              PIC S9(09) COMP.
023200     05  TIER2-COUNT              PIC S9(09) COMP.
023300     05  TIER3-COUNT              PIC S9(09) COMP.
023400
023500 COPY ABENDREC.
023600
023700 PROCEDURE DIVISION.
023800*  LOAD, FLAG THE FORCED TIER-3 ROWS, DERIVE THE THREE COLUMN
023900*  WEIGHTS FROM CORRELATION, NORMALIZE EACH COLUMN TO [0,1],
024000*  BLEND INTO A RAW SCORE, RESCALE TO 0-100, THEN TIER.  WEIGHTS
024100*  MUST BE COMPUTED (200) BEFORE NORMALIZATION (300) READS
024200*  THEM, AND NORMALIZATION MUST FINISH BEFORE SCORING (400)
024300*  MULTIPLIES BY THEM -- THIS ORDER IS NOT INTERCHANGEABLE.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-LOAD-SUMMARY THRU 100-EXIT
024600         UNTIL NO-MORE-SUMM.
024700     PERFORM 150-FLAG-FORCED-TIER3 THRU 150-EXIT
024800         VARYING PT-IDX FROM 1 BY 1
024900         UNTIL PT-IDX > SUMM-ROWS-READ.
025000     PERFORM 200-COMPUTE-WEIGHTS THRU 200-EXIT.
025100     PERFORM 300-NORMALIZE-COLUMNS THRU 300-EXIT.
025200     PERFORM 400-COMPUTE-SCORES THRU 400-EXIT.
025300     PERFORM 500-ASSIGN-TIERS THRU 500-EXIT.
025400     PERFORM 600-WRITE-RESULTS THRU 600-EXIT
025500         VARYING PT-IDX FROM 1 BY 1
025600         UNTIL PT-IDX > SUMM-ROWS-READ.
025700     PERFORM 900-CLEANUP THRU 900-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200*  OPENS FILES AND STAMPS THE RUN DATE -- THE ISO FORM FEEDS
026300*  150-FLAG-FORCED-TIER3 BELOW, THE SAME WAY IT FEEDS THE
026400*  RECENCY TEST IN VIPSNAP.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB CRMSCOR ********".
026700     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
026800     MOVE WS-RUN-CCYY TO WS-RUN-ISO-CCYY.
026900     MOVE WS-RUN-MM   TO WS-RUN-ISO-MM.
027000     MOVE WS-RUN-DD   TO WS-RUN-ISO-DD.
027100
027200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027300     INITIALIZE WS-PATIENT-TABLE.
027400
027500     OPEN OUTPUT SYSOUT.
027600     OPEN INPUT SUMMARY-FILE.
027700     OPEN OUTPUT CRMRES-FILE.
027800
027900     IF NOT CODE-READ-SUMM
028000         MOVE "** ERROR OPENING SUMMARY-FILE" TO ABEND-REASON
028100         MOVE SFCODE TO EXPECTED-VAL
028200         GO TO 1000-ABEND-RTN.
028300
028400     SET MORE-SUMM TO TRUE.
028500 000-EXIT.
028600     EXIT.
028700
028800 100-LOAD-SUMMARY.
028900*  DEFENSIVE NUMERIC TESTS ON EACH INCOMING FIELD -- THE SUMMARY
029000*  FILE IS ANOTHER PROGRAM'S OUTPUT, NOT OPERATOR-KEYED DATA, BUT
029100*  A ROW WITH SPACES INSTEAD OF ZEROS IN AN OLDER-FORMAT SUMMARY
029200*  FILE MUST NOT BE ALLOWED TO POISON THE ARITHMETIC BELOW.
029300     MOVE "100-LOAD-SUMMARY" TO PARA-NAME.
029400     READ SUMMARY-FILE
029500         AT END
029600             SET NO-MORE-SUMM TO TRUE
029700             GO TO 100-EXIT
029800     END-READ.
029900
030000     IF SUMM-ROWS-READ >= 20000
030100         MOVE "** PATIENT TABLE OVERFLOW" TO ABEND-REASON
030200         MOVE "20000" TO EXPECTED-VAL
030300         GO TO 1000-ABEND-RTN.
030400
030500     ADD 1 TO SUMM-ROWS-READ.
030600     SET PT-IDX TO SUMM-ROWS-READ.
030700     MOVE PS-PATIENT-NAME TO PT-PATIENT-NAME (PT-IDX).
030800     MOVE PS-PHONE        TO PT-PHONE (PT-IDX).
030900     MOVE PS-FIRST-PURCHASE-DT TO PT-FIRST-DT (PT-IDX).
031000     MOVE PS-RECENT-VISIT-DT   TO PT-RECENT-DT (PT-IDX).
031100     MOVE "N"             TO PT-FORCED-SW (PT-IDX).
031200
031300     IF PS-NET-SALES NUMERIC
031400         MOVE PS-NET-SALES TO PT-NET-SALES (PT-IDX)
031500     ELSE
031600         MOVE ZERO TO PT-NET-SALES (PT-IDX)
031700     END-IF.
031800
031900     IF PS-PURCHASE-COUNT NUMERIC AND PS-PURCHASE-COUNT > ZERO
032000         MOVE PS-PURCHASE-COUNT TO PT-PURCHASE-COUNT (PT-IDX)
032100     ELSE
032200         MOVE 1 TO PT-PURCHASE-COUNT (PT-IDX)
032300     END-IF.
032400
032500     IF PS-AVG-PURCHASE NUMERIC
032600         MOVE PS-AVG-PURCHASE TO PT-AVG-PURCHASE (PT-IDX)
032700     ELSE
032800         COMPUTE PT-AVG-PURCHASE (PT-IDX) ROUNDED =
032900             PT-NET-SALES (PT-IDX) / PT-PURCHASE-COUNT (PT-IDX)
033000     END-IF.
033100 100-EXIT.
033200     EXIT.
033300
033400*  90-DAY RULE.  A BLANK RECENT-DT COMES BACK FROM DAYDIFF AS
033500*  "INFINITELY OLD" SO IT FORCES TIER 3 WITHOUT A SEPARATE TEST.
033600 150-FLAG-FORCED-TIER3.
033700     MOVE PT-RECENT-DT (PT-IDX) TO DD-DATE1.
033800     MOVE WS-RUN-DATE-ISO       TO DD-DATE2.
033900     CALL "DAYDIFF" USING DAYDIFF-CALC-REC, DAYDIFF-RETURN-CD.
034000     IF DD-DAYS-BETWEEN >= 90 OR PT-NET-SALES (PT-IDX) <= ZERO
034100         MOVE "Y" TO PT-FORCED-SW (PT-IDX).
034200 150-EXIT.
034300     EXIT.
034400
034500*----------------------------------------------------------------
034600*  PEARSON CORRELATION OF COUNT AND AVG WITH SALES, OVER THE
034700*  NON-FORCED RECORDS ONLY.  FEWER THAN 5 SUCH RECORDS FALLS
034800*  BACK TO EQUAL WEIGHTS (1,1,1), NO CORRELATION COMPUTED.
034900*----------------------------------------------------------------
035000 200-COMPUTE-WEIGHTS.
035100*  THE FIVE-RECORD FLOOR IS ARBITRARY BUT DELIBERATE -- A
035200*  CORRELATION COMPUTED OVER ONE OR TWO ACTIVE PATIENTS IS
035300*  NOISE, NOT SIGNAL, AND WOULD LET A SINGLE BIG SPENDER SWING
035400*  THE WHOLE PATIENT BASE'S WEIGHTING.  EQUAL WEIGHTS (1,1,1)
035500*  IS THE SAME FALLBACK THE ORIGINAL 1995 FLAT-RANKING VERSION
035600*  OF THIS PROGRAM USED FOR EVERY PATIENT.
035700     MOVE "200-COMPUTE-WEIGHTS" TO PARA-NAME.
035800     MOVE ZERO TO WS-NON-FORCED-COUNT WS-SUM-SALES WS-SUM-COUNT
035900                  WS-SUM-AVG.
036000     PERFORM 210-SUM-ONE-ROW THRU 210-EXIT
036100         VARYING PT-IDX FROM 1 BY 1
036200         UNTIL PT-IDX > SUMM-ROWS-READ.
036300
036400     IF WS-NON-FORCED-COUNT < 5
036500         MOVE 1 TO WS-WEIGHT-SALES WS-WEIGHT-COUNT WS-WEIGHT-AVG
036600         GO TO 200-EXIT.
036700
036800     COMPUTE WS-MEAN-SALES = WS-SUM-SALES / WS-NON-FORCED-COUNT.
036900     COMPUTE WS-MEAN-COUNT = WS-SUM-COUNT / WS-NON-FORCED-COUNT.
037000     COMPUTE WS-MEAN-AVG   = WS-SUM-AVG   / WS-NON-FORCED-COUNT.
037100
037200     MOVE ZERO TO WS-COV-SALES-SALES WS-COV-SALES-COUNT
037300                  WS-COV-SALES-AVG WS-COV-COUNT-COUNT
037400                  WS-COV-AVG-AVG.
037500     PERFORM 220-ACCUM-COVARIANCE THRU 220-EXIT
037600         VARYING PT-IDX FROM 1 BY 1
037700         UNTIL PT-IDX > SUMM-ROWS-READ.
037800
037900     PERFORM 230-DERIVE-CORRELATIONS THRU 230-EXIT.
038000
038100*  RESCALE THE THREE RAW CORRELATIONS SO THEY SUM TO 10 -- THIS IS
038200*  THE ACTUAL "WEIGHTING" STEP MARKETING ASKED FOR IN REQ 3140:
038300*  A COLUMN THAT CORRELATES TWICE AS STRONGLY WITH NET SALES
038400*  ENDS UP CONTRIBUTING TWICE AS MUCH TO THE BLENDED SCORE AT
038500*  410-CALC-RAW-SCORE BELOW, REGARDLESS OF THE COLUMNS' OWN
038600*  UNITS (WON VS. VISIT COUNT VS. WON-PER-VISIT).
038700     COMPUTE WS-WEIGHT-SUM =
038800         WS-WEIGHT-SALES + WS-WEIGHT-COUNT + WS-WEIGHT-AVG.
038900     IF WS-WEIGHT-SUM = ZERO
039000         MOVE 1 TO WS-WEIGHT-SALES WS-WEIGHT-COUNT WS-WEIGHT-AVG
039100     ELSE
039200         COMPUTE WS-WEIGHT-SALES ROUNDED =
039300             (WS-WEIGHT-SALES / WS-WEIGHT-SUM) * 10
039400         COMPUTE WS-WEIGHT-COUNT ROUNDED =
039500             (WS-WEIGHT-COUNT / WS-WEIGHT-SUM) * 10
039600         COMPUTE WS-WEIGHT-AVG ROUNDED =
039700             (WS-WEIGHT-AVG / WS-WEIGHT-SUM) * 10
039800     END-IF.
039900 200-EXIT.
040000     EXIT.
040100
040200 210-SUM-ONE-ROW.
040300*  FIRST PASS OF THE TWO-PASS CORRELATION -- MEANS MUST BE
040400*  KNOWN BEFORE 220-ACCUM-COVARIANCE CAN COMPUTE DEVIATIONS,
040500*  SO THE SUMS RUN AS A SEPARATE PASS RATHER THAN BEING FOLDED
040600*  INTO THE SAME LOOP.
040700     IF PT-FORCED-TIER3 (PT-IDX)
040800         GO TO 210-EXIT.
040900     ADD 1 TO WS-NON-FORCED-COUNT.
041000     ADD PT-NET-SALES (PT-IDX) TO WS-SUM-SALES.
041100     ADD PT-PURCHASE-COUNT (PT-IDX) TO WS-SUM-COUNT.
041200     ADD PT-AVG-PURCHASE (PT-IDX) TO WS-SUM-AVG.
041300 210-EXIT.
041400     EXIT.
041500
041600 220-ACCUM-COVARIANCE.
041700*  ALL FIVE SUMS-OF-CROSS-PRODUCTS COME OUT OF THIS SECOND PASS
041800*  TOGETHER SINCE EACH ONE NEEDS THE SAME THREE PER-ROW
041900*  DEVIATIONS -- NO POINT COMPUTING WS-DEV-SALES THREE TIMES.
042000     IF PT-FORCED-TIER3 (PT-IDX)
042100         GO TO 220-EXIT.
042200     COMPUTE WS-DEV-SALES =
042300         PT-NET-SALES (PT-IDX) - WS-MEAN-SALES.
042400     COMPUTE WS-DEV-COUNT =
042500         PT-PURCHASE-COUNT (PT-IDX) - WS-MEAN-COUNT.
042600     COMPUTE WS-DEV-AVG =
042700         PT-AVG-PURCHASE (PT-IDX) - WS-MEAN-AVG.
042800
042900     COMPUTE WS-COV-SALES-SALES =
043000         WS-COV-SALES-SALES + (WS-DEV-SALES * WS-DEV-SALES).
043100     COMPUTE WS-COV-SALES-COUNT =
043200         WS-COV-SALES-COUNT + (WS-DEV-SALES * WS-DEV-COUNT).
043300     COMPUTE WS-COV-SALES-AVG =
043400         WS-COV-SALES-AVG + (WS-DEV-SALES * WS-DEV-AVG).
043500     COMPUTE WS-COV-COUNT-COUNT =
043600         WS-COV-COUNT-COUNT + (WS-DEV-COUNT * WS-DEV-COUNT).
043700     COMPUTE WS-COV-AVG-AVG =
043800         WS-COV-AVG-AVG + (WS-DEV-AVG * WS-DEV-AVG).
043900 220-EXIT.
044000     EXIT.
044100
044200*  CORR(X,SALES) = COV(X,SALES) / SQRT(COV(X,X) * COV(SALES,SALES))
044300*  SALES-ON-ITSELF IS THEREFORE ALWAYS 1.0, THEN FLOORED AT 1.0
044400*  PER THE SPECIFICATION -- A NO-OP HERE SINCE IT CANNOT EXCEED
044500*  1.0, BUT KEPT EXPLICIT SO THE INTENT READS CLEARLY.
044600 230-DERIVE-CORRELATIONS.
044700     MOVE 1 TO WS-CORR-SALES.
044800
044900     IF WS-COV-COUNT-COUNT = ZERO OR WS-COV-SALES-SALES = ZERO
045000         MOVE ZERO TO WS-CORR-COUNT
045100     ELSE
045200         COMPUTE SR-INPUT-VALUE =
045300             WS-COV-COUNT-COUNT * WS-COV-SALES-SALES
045400         CALL "SQROOT" USING SQROOT-CALC-REC, SQROOT-RETURN-CD
045500         IF SR-SQUARE-ROOT = ZERO
045600             MOVE ZERO TO WS-CORR-COUNT
045700         ELSE
045800             COMPUTE WS-CORR-COUNT =
045900                 WS-COV-SALES-COUNT / SR-SQUARE-ROOT
046000             IF WS-CORR-COUNT < ZERO
046100                 COMPUTE WS-CORR-COUNT = WS-CORR-COUNT * -1
046200             END-IF
046300         END-IF
046400     END-IF.
046500
046600     IF WS-COV-AVG-AVG = ZERO OR WS-COV-SALES-SALES = ZERO
046700         MOVE ZERO TO WS-CORR-AVG
046800     ELSE
046900         COMPUTE SR-INPUT-VALUE =
047000             WS-COV-AVG-AVG * WS-COV-SALES-SALES
047100         CALL "SQROOT" USING SQROOT-CALC-REC, SQROOT-RETURN-CD
047200         IF SR-SQUARE-ROOT = ZERO
047300             MOVE ZERO TO WS-CORR-AVG
047400         ELSE
047500             COMPUTE WS-CORR-AVG =
047600                 WS-COV-SALES-AVG / SR-SQUARE-ROOT
047700             IF WS-CORR-AVG < ZERO
047800                 COMPUTE WS-CORR-AVG = WS-CORR-AVG * -1
047900             END-IF
048000         END-IF
048100     END-IF.
048200
048300     MOVE WS-CORR-SALES TO WS-WEIGHT-SALES.
048400     MOVE WS-CORR-COUNT TO WS-WEIGHT-COUNT.
048500     MOVE WS-CORR-AVG   TO WS-WEIGHT-AVG.
048600 230-EXIT.
048700     EXIT.
048800
048900*----------------------------------------------------------------
049000*  NORMALIZE EACH OF SALES/COUNT/AVG ACROSS *ALL* RECORDS BY
049100*  DIVIDING BY THAT COLUMN'S 90TH PERCENTILE AND CLIPPING TO
049200*  [0,1].  THE PERCENTILE ROUTINE (460-PERCENTILE-OF-COLUMN)
049300*  BUBBLE-SORTS A WORKING COPY OF THE COLUMN -- THE COLUMN'S
049400*  OWN VALUES ARE NEVER RESEQUENCED.
049500*----------------------------------------------------------------
049600 300-NORMALIZE-COLUMNS.
049700     MOVE "300-NORMALIZE-COLUMNS" TO PARA-NAME.
049800     PERFORM 310-COPY-SALES-COLUMN THRU 310-EXIT
049900         VARYING PT-IDX FROM 1 BY 1
050000         UNTIL PT-IDX > SUMM-ROWS-READ.
050100     PERFORM 460-PERCENTILE-OF-COLUMN THRU 460-EXIT.
050200     MOVE WS-PCTL-RESULT TO WS-P90-SALES.
050300
050400     PERFORM 320-COPY-COUNT-COLUMN THRU 320-EXIT
050500         VARYING PT-IDX FROM 1 BY 1
050600         UNTIL PT-IDX > SUMM-ROWS-READ.
050700     PERFORM 460-PERCENTILE-OF-COLUMN THRU 460-EXIT.
050800     MOVE WS-PCTL-RESULT TO WS-P90-COUNT.
050900
051000     PERFORM 330-COPY-AVG-COLUMN THRU 330-EXIT
051100         VARYING PT-IDX FROM 1 BY 1
051200         UNTIL PT-IDX > SUMM-ROWS-READ.
051300     PERFORM 460-PERCENTILE-OF-COLUMN THRU 460-EXIT.
051400     MOVE WS-PCTL-RESULT TO WS-P90-AVG.
051500
051600     PERFORM 350-NORMALIZE-ONE-ROW THRU 350-EXIT
051700         VARYING PT-IDX FROM 1 BY 1
051800         UNTIL PT-IDX > SUMM-ROWS-READ.
051900 300-EXIT.
052000     EXIT.
052100
052200 310-COPY-SALES-COLUMN.
052300*  ALL THREE COPY PARAGRAPHS FEED THE SAME WS-SORT-WORK TABLE
052400*  SO 460-PERCENTILE-OF-COLUMN CAN STAY IGNORANT OF WHICH
052500*  COLUMN IT IS SORTING -- ONE ROUTINE, THREE CALLERS.
052600     MOVE PT-NET-SALES (PT-IDX) TO SW-VALUE (PT-IDX).
052700 310-EXIT.
052800     EXIT.
052900
053000 320-COPY-COUNT-COLUMN.
053100     MOVE PT-PURCHASE-COUNT (PT-IDX) TO SW-VALUE (PT-IDX).
053200 320-EXIT.
053300     EXIT.
053400
053500 330-COPY-AVG-COLUMN.
053600     MOVE PT-AVG-PURCHASE (PT-IDX) TO SW-VALUE (PT-IDX).
053700 330-EXIT.
053800     EXIT.
053900
054000 350-NORMALIZE-ONE-ROW.
054100*  CLIP AT 1.0 RATHER THAN LETTING THE TOP DECILE PUSH PAST
054200*  IT -- BY DEFINITION ROUGHLY 10% OF ROWS SIT ABOVE THEIR OWN
054300*  COLUMN'S P90, SO THE CLIP IS EXPECTED, NOT AN ERROR CASE.
054400     IF WS-P90-SALES <= ZERO
054500         MOVE ZERO TO PT-NORM-SALES (PT-IDX)
054600     ELSE
054700         COMPUTE PT-NORM-SALES (PT-IDX) ROUNDED =
054800             PT-NET-SALES (PT-IDX) / WS-P90-SALES
054900         IF PT-NORM-SALES (PT-IDX) > 1
055000             MOVE 1 TO PT-NORM-SALES (PT-IDX)
055100         ELSE
055200             IF PT-NORM-SALES (PT-IDX) < ZERO
055300                 MOVE ZERO TO PT-NORM-SALES (PT-IDX)
055400             END-IF
055500         END-IF
055600     END-IF.
055700
055800     IF WS-P90-COUNT <= ZERO
055900         MOVE ZERO TO PT-NORM-COUNT (PT-IDX)
056000     ELSE
056100         COMPUTE PT-NORM-COUNT (PT-IDX) ROUNDED =
056200             PT-PURCHASE-COUNT (PT-IDX) / WS-P90-COUNT
056300         IF PT-NORM-COUNT (PT-IDX) > 1
056400             MOVE 1 TO PT-NORM-COUNT (PT-IDX)
056500         ELSE
056600             IF PT-NORM-COUNT (PT-IDX) < ZERO
056700                 MOVE ZERO TO PT-NORM-COUNT (PT-IDX)
056800             END-IF
056900         END-IF
057000     END-IF.
057100
057200     IF WS-P90-AVG <= ZERO
057300         MOVE ZERO TO PT-NORM-AVG (PT-IDX)
057400     ELSE
057500         COMPUTE PT-NORM-AVG (PT-IDX) ROUNDED =
057600             PT-AVG-PURCHASE (PT-IDX) / WS-P90-AVG
057700         IF PT-NORM-AVG (PT-IDX) > 1
057800             MOVE 1 TO PT-NORM-AVG (PT-IDX)
057900         ELSE
058000             IF PT-NORM-AVG (PT-IDX) < ZERO
058100                 MOVE ZERO TO PT-NORM-AVG (PT-IDX)
058200             END-IF
058300         END-IF
058400     END-IF.
058500 350-EXIT.
058600     EXIT.
058700
058800*----------------------------------------------------------------
058900*  SHARED PERCENTILE ROUTINE -- LINEAR INTERPOLATION BETWEEN
059000*  ORDER STATISTICS, THE STANDARD DEFINITION.  WS-SORT-WORK
059100*  MUST ALREADY HOLD SUMM-ROWS-READ VALUES; WS-PCTL-RANK IS SET
059200*  BY THE CALLER BEFORE ENTRY (90 FOR P90, 33.3/66.7 FOR THE
059300*  SCORE TERTILES).
059400*----------------------------------------------------------------
059500 460-PERCENTILE-OF-COLUMN.
059600     MOVE SUMM-ROWS-READ TO WS-SORT-COUNT.
059700     MOVE 90 TO WS-PCTL-RANK.
059800     PERFORM 465-BUBBLE-SORT-COLUMN THRU 465-EXIT.
059900     PERFORM 470-INTERPOLATE THRU 470-EXIT.
060000 460-EXIT.
060100     EXIT.
060200
060300 465-BUBBLE-SORT-COLUMN.
060400*  A BUBBLE SORT IS FINE HERE -- WS-SORT-WORK NEVER HOLDS MORE
060500*  THAN ONE WEEK'S ACTIVE PATIENT COUNT, AND THIS ROUTINE RUNS
060600*  AT MOST FOUR TIMES A JOB (THREE P90 PASSES PLUS ONE TIER
060700*  PASS), SO A FASTER SORT WOULD SAVE MICROSECONDS.
060800     IF WS-SORT-COUNT < 2
060900         GO TO 465-EXIT.
061000     SET SORT-SWAPPED-YES TO TRUE.
061100     PERFORM 466-BUBBLE-PASS THRU 466-EXIT
061200         UNTIL SORT-SWAPPED-NO.
061300 465-EXIT.
061400     EXIT.
061500
061600 466-BUBBLE-PASS.
061700     SET SORT-SWAPPED-NO TO TRUE.
061800     PERFORM 467-COMPARE-ADJACENT THRU 467-EXIT
061900         VARYING SW-IDX FROM 1 BY 1
062000         UNTIL SW-IDX >= WS-SORT-COUNT.
062100 466-EXIT.
062200     EXIT.
062300
062400 467-COMPARE-ADJACENT.
062500*  WS-SW-IDX2 IS THE LOOK-AHEAD SLOT, ALWAYS ONE PAST SW-IDX --
062600*  KEPT AS ITS OWN FIELD RATHER THAN "SW-IDX + 1" INLINE SINCE
062700*  IT ALSO DOUBLES AS THE BUILD CURSOR IN 520-COPY-NON-FORCED-
062800*  SCORE ABOVE.
062900     SET WS-SW-IDX2 TO SW-IDX.
063000     ADD 1 TO WS-SW-IDX2.
063100     IF SW-VALUE (SW-IDX) > SW-VALUE (WS-SW-IDX2)
063200         MOVE SW-VALUE (SW-IDX)     TO WS-SWAP-VALUE
063300         MOVE SW-VALUE (WS-SW-IDX2) TO SW-VALUE (SW-IDX)
063400         MOVE WS-SWAP-VALUE         TO SW-VALUE (WS-SW-IDX2)
063500         SET SORT-SWAPPED-YES TO TRUE.
063600 467-EXIT.
063700     EXIT.
063800
063900*  POSITION = RANK/100 * (N-1), 0-BASED; INTERPOLATE BETWEEN THE
064000*  FLOOR AND CEILING ORDER STATISTIC.
064100 470-INTERPOLATE.
064200     IF WS-SORT-COUNT = 0
064300         MOVE ZERO TO WS-PCTL-RESULT
064400         GO TO 470-EXIT.
064500     IF WS-SORT-COUNT = 1
064600         MOVE SW-VALUE (1) TO WS-PCTL-RESULT
064700         GO TO 470-EXIT.
064800
064900     COMPUTE WS-PCTL-FRACTION =
065000         (WS-PCTL-RANK / 100) * (WS-SORT-COUNT - 1).
065100     COMPUTE WS-PCTL-LOW-SUB = WS-PCTL-FRACTION.
065200     ADD 1 TO WS-PCTL-LOW-SUB.
065300     COMPUTE WS-PCTL-FRACTION =
065400         WS-PCTL-FRACTION - (WS-PCTL-LOW-SUB - 1).
065500     COMPUTE WS-PCTL-HIGH-SUB = WS-PCTL-LOW-SUB + 1.
065600     IF WS-PCTL-HIGH-SUB > WS-SORT-COUNT
065700         MOVE WS-SORT-COUNT TO WS-PCTL-HIGH-SUB.
065800
065900     COMPUTE WS-PCTL-RESULT =
066000         SW-VALUE (WS-PCTL-LOW-SUB) +
066100         ((SW-VALUE (WS-PCTL-HIGH-SUB) - SW-VALUE (WS-PCTL-LOW-SUB))
066200          * WS-PCTL-FRACTION).
066300 470-EXIT.
066400     EXIT.
066500
066600*----------------------------------------------------------------
066700*  RAW-SCORE = WEIGHTED SUM OF NORMALIZED COLUMNS; FINAL SCORE
066800*  IS RESCALED SO THE HIGHEST RAW-SCORE ON FILE BECOMES 100.0.
066900*----------------------------------------------------------------
067000 400-COMPUTE-SCORES.
067100     MOVE "400-COMPUTE-SCORES" TO PARA-NAME.
067200     MOVE ZERO TO WS-MAX-RAW-SCORE.
067300     PERFORM 410-CALC-RAW-SCORE THRU 410-EXIT
067400         VARYING PT-IDX FROM 1 BY 1
067500         UNTIL PT-IDX > SUMM-ROWS-READ.
067600     PERFORM 420-RESCALE-ONE-SCORE THRU 420-EXIT
067700         VARYING PT-IDX FROM 1 BY 1
067800         UNTIL PT-IDX > SUMM-ROWS-READ.
067900 400-EXIT.
068000     EXIT.
068100
068200 410-CALC-RAW-SCORE.
068300*  THE BLEND ITSELF -- EACH NORMALIZED [0,1] COLUMN TIMES ITS
068400*  WEIGHT FROM 230-DERIVE-CORRELATIONS.  WS-MAX-RAW-SCORE IS
068500*  TRACKED IN THE SAME PASS SO 420-RESCALE-ONE-SCORE BELOW DOES
068600*  NOT NEED A SEPARATE MAX-FINDING LOOP OVER THE TABLE.
068700     COMPUTE PT-RAW-SCORE (PT-IDX) =
068800         (WS-WEIGHT-SALES * PT-NORM-SALES (PT-IDX)) +
068900         (WS-WEIGHT-COUNT * PT-NORM-COUNT (PT-IDX)) +
069000         (WS-WEIGHT-AVG   * PT-NORM-AVG (PT-IDX)).
069100     IF PT-RAW-SCORE (PT-IDX) > WS-MAX-RAW-SCORE
069200         MOVE PT-RAW-SCORE (PT-IDX) TO WS-MAX-RAW-SCORE.
069300 410-EXIT.
069400     EXIT.
069500
069600 420-RESCALE-ONE-SCORE.
069700*  THIS RUNS AS A SEPARATE PASS, AFTER 410 ABOVE HAS FINISHED
069800*  FOR EVERY ROW -- WS-MAX-RAW-SCORE IS NOT KNOWN UNTIL THEN,
069900*  SO NO ROW CAN BE RESCALED WHILE THE FIRST PASS IS STILL
070000*  RUNNING.
070100     IF WS-MAX-RAW-SCORE <= ZERO
070200         MOVE ZERO TO PT-FINAL-SCORE (PT-IDX)
070300     ELSE
070400         COMPUTE PT-FINAL-SCORE (PT-IDX) ROUNDED =
070500             (PT-RAW-SCORE (PT-IDX) / WS-MAX-RAW-SCORE) * 100
070600     END-IF.
070700 420-EXIT.
070800     EXIT.
070900
071000*----------------------------------------------------------------
071100*  TIER ASSIGNMENT.  FORCED RECORDS ARE ALWAYS TIER3.  NON-
071200*  FORCED RECORDS DEFAULT TIER2; WITH 5 OR MORE NON-FORCED
071300*  RECORDS THE TERTILE CUTOFFS PROMOTE/DEMOTE AROUND THAT.
071400*----------------------------------------------------------------
071500 500-ASSIGN-TIERS.
071600     MOVE "500-ASSIGN-TIERS" TO PARA-NAME.
071700     PERFORM 510-DEFAULT-ONE-TIER THRU 510-EXIT
071800         VARYING PT-IDX FROM 1 BY 1
071900         UNTIL PT-IDX > SUMM-ROWS-READ.
072000
072100     IF WS-NON-FORCED-COUNT < 5
072200         GO TO 500-EXIT.
072300
072400     PERFORM 520-COPY-NON-FORCED-SCORE THRU 520-EXIT
072500         VARYING PT-IDX FROM 1 BY 1
072600         UNTIL PT-IDX > SUMM-ROWS-READ.
072700     MOVE WS-NON-FORCED-COUNT TO WS-SORT-COUNT.
072800     MOVE 33.3 TO WS-PCTL-RANK.
072900     PERFORM 465-BUBBLE-SORT-COLUMN THRU 465-EXIT.
073000     PERFORM 470-INTERPOLATE THRU 470-EXIT.
073100     MOVE WS-PCTL-RESULT TO WS-Q1-SCORE.
073200
073300     MOVE 66.7 TO WS-PCTL-RANK.
073400     PERFORM 470-INTERPOLATE THRU 470-EXIT.
073500     MOVE WS-PCTL-RESULT TO WS-Q2-SCORE.
073600
073700     PERFORM 530-PROMOTE-DEMOTE THRU 530-EXIT
073800         VARYING PT-IDX FROM 1 BY 1
073900         UNTIL PT-IDX > SUMM-ROWS-READ.
074000 500-EXIT.
074100     EXIT.
074200
074300 510-DEFAULT-ONE-TIER.
074400*  EVERY ROW GETS A DEFAULT TIER BEFORE THE TERTILE CUTOFFS ARE
074500*  EVEN COMPUTED -- IF WS-NON-FORCED-COUNT NEVER REACHES 5 THIS
074600*  DEFAULT IS ALL A ROW EVER GETS (SEE 500-ASSIGN-TIERS' EARLY
074700*  EXIT ABOVE).
074800     IF PT-FORCED-TIER3 (PT-IDX)
074900         MOVE "TIER3" TO PT-TIER (PT-IDX)
075000     ELSE
075100         MOVE "TIER2" TO PT-TIER (PT-IDX)
075200     END-IF.
075300 510-EXIT.
075400     EXIT.
075500
075600*  ONLY NON-FORCED SCORES FEED THE SORT WORK AREA -- BUILD IT
075700*  DENSELY (NO GAPS) SO THE PERCENTILE ROUTINE'S SUBSCRIPTING
075800*  STAYS VALID; WS-SW-IDX2 TRACKS THE NEXT FREE SLOT.
075900 520-COPY-NON-FORCED-SCORE.
076000     IF PT-IDX = 1
076100         MOVE ZERO TO WS-SW-IDX2.
076200     IF NOT PT-FORCED-TIER3 (PT-IDX)
076300         ADD 1 TO WS-SW-IDX2
076400         MOVE PT-FINAL-SCORE (PT-IDX) TO SW-VALUE (WS-SW-IDX2).
076500 520-EXIT.
076600     EXIT.
076700
076800 530-PROMOTE-DEMOTE.
076900*  FORCED ROWS ALREADY GOT TIER3 AT 510 ABOVE AND ARE SKIPPED
077000*  HERE -- WS-Q1-SCORE/WS-Q2-SCORE WERE COMPUTED FROM NON-
077100*  FORCED SCORES ONLY, SO TESTING A FORCED ROW AGAINST THEM
077200*  WOULD BE MEANINGLESS.
077300     IF PT-FORCED-TIER3 (PT-IDX)
077400         GO TO 530-EXIT.
077500     IF PT-FINAL-SCORE (PT-IDX) >= WS-Q2-SCORE
077600         MOVE "TIER1" TO PT-TIER (PT-IDX)
077700     ELSE
077800         IF PT-FINAL-SCORE (PT-IDX) < WS-Q1-SCORE
077900             MOVE "TIER3" TO PT-TIER (PT-IDX)
078000         ELSE
078100             MOVE "TIER2" TO PT-TIER (PT-IDX)
078200         END-IF
078300     END-IF.
078400 530-EXIT.
078500     EXIT.
078600
078700 600-WRITE-RESULTS.
078800*  ONE OUTPUT ROW PER SUMMARY ROW, REGARDLESS OF TIER -- THE
078900*  MARKETING DESK'S REPORT-WRITER SORTS AND FILTERS THE RESULT
079000*  FILE ITSELF, SO THIS PROGRAM DOES NOT SUPPRESS TIER3 ROWS
079100*  EVEN THOUGH THEY NEVER FED THE CORRELATION OR TERTILE MATH.
079200     MOVE "600-WRITE-RESULTS" TO PARA-NAME.
079300     MOVE PT-PATIENT-NAME (PT-IDX)   TO CR-PATIENT-NAME.
079400     MOVE PT-PHONE (PT-IDX)          TO CR-PHONE.
079500     MOVE PT-NET-SALES (PT-IDX)      TO CR-NET-SALES.
079600     MOVE PT-PURCHASE-COUNT (PT-IDX) TO CR-PURCHASE-COUNT.
079700     MOVE PT-AVG-PURCHASE (PT-IDX)   TO CR-AVG-PURCHASE.
079800     MOVE PT-FIRST-DT (PT-IDX)       TO CR-FIRST-DT.
079900     MOVE PT-RECENT-DT (PT-IDX)      TO CR-RECENT-DT.
080000     MOVE PT-FINAL-SCORE (PT-IDX)    TO CR-CRM-SCORE.
080100     MOVE PT-TIER (PT-IDX)           TO CR-CRM-TIER.
080200
080300     WRITE CRM-RESULT-RECORD.
080400     ADD 1 TO RESULT-ROWS-WRITTEN.
080500     IF CR-TIER-1
080600         ADD 1 TO TIER1-COUNT
080700     ELSE
080800         IF CR-TIER-2
080900             ADD 1 TO TIER2-COUNT
081000         ELSE
081100             ADD 1 TO TIER3-COUNT
081200         END-IF
081300     END-IF.
081400 600-EXIT.
081500     EXIT.
081600
081700 900-CLEANUP.
081800*  RESULT-ROWS-WRITTEN SHOULD EQUAL SUMM-ROWS-READ AND
081900*  TIER1-COUNT + TIER2-COUNT + TIER3-COUNT SHOULD EQUAL
082000*  RESULT-ROWS-WRITTEN -- ANY MISMATCH ON THE OPERATOR LISTING
082100*  MEANS A ROW FELL THROUGH 500-ASSIGN-TIERS WITHOUT GETTING A
082200*  TIER MOVED TO IT.
082300     MOVE "900-CLEANUP" TO PARA-NAME.
082400     CLOSE SUMMARY-FILE, CRMRES-FILE.
082500
082600     DISPLAY "** SUMMARY ROWS READ **".
082700     DISPLAY SUMM-ROWS-READ.
082800     DISPLAY "** NON-FORCED RECORDS IN THE WEIGHT/TIER CALC **".
082900     DISPLAY WS-NON-FORCED-COUNT.
083000     DISPLAY "** RESULT ROWS WRITTEN **".
083100     DISPLAY RESULT-ROWS-WRITTEN.
083200     DISPLAY "** TIER1 / TIER2 / TIER3 COUNTS **".
083300     DISPLAY TIER1-COUNT.
083400     DISPLAY TIER2-COUNT.
083500     DISPLAY TIER3-COUNT.
083600     CLOSE SYSOUT.
083700
083800     DISPLAY "******** NORMAL END OF JOB CRMSCOR ********".
083900 900-EXIT.
084000     EXIT.
084100
084200 1000-ABEND-RTN.
084300*  STANDARD SUITE-WIDE ABEND PATTERN -- WRITE THE ABEND RECORD
084400*  TO SYSOUT FOR THE OPERATOR, THEN FORCE A DIVIDE-BY-ZERO SO
084500*  THE STEP CONDITION CODE COMES BACK NON-ZERO TO THE JCL.
084600     MOVE "CRMSCOR" TO ABEND-PROGRAM.
084700     MOVE WS-RUN-DATE-CCYYMMDD TO ABEND-RUN-DATE.
084800     WRITE SYSOUT-REC FROM ABEND-REC.
084900     DISPLAY "*** ABNORMAL END OF JOB-CRMSCOR ***" UPON CONSOLE.
085000     DIVIDE ZERO-VAL INTO ONE-VAL.
