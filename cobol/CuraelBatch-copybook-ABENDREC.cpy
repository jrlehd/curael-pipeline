000100******************************************************************
000200*                                                                *
000300*  ABENDREC  --  COMMON ABEND TRACE RECORD                       *
000400*                                                                *
000500*  WRITTEN TO EACH PROGRAM'S SYSOUT FILE IMMEDIATELY BEFORE A    *
000600*  FORCED ABEND (SEE THE 1000-ABEND-RTN PARAGRAPH OF EACH        *
000700*  MAINLINE).  KEEP THE FOUR DIAGNOSTIC FIELDS WIDE ENOUGH TO    *
000800*  HOLD EITHER A FILE-STATUS CODE, A PATIENT NUMBER, A RECORD    *
000900*  COUNT OR A DATE -- WHATEVER THE PARAGRAPH THAT FAILED WAS     *
001000*  WORKING WITH AT THE TIME.                                     *
001100*                                                                *
001200*  MAINTENANCE                                                   *
001300*  ---------------------------------------------------------     *
001400*  06/14/89  R.OKAFOR    ORIGINAL COPYBOOK FOR PATIENT-TAG       *
001500*                        MERGE CUTOVER                           *
001600*  11/03/91  R.OKAFOR    WIDENED EXPECTED-VAL/ACTUAL-VAL TO      *
001700*                        HOLD A FULL PATIENT NUMBER              *
001800*  02/22/94  T.BRUSSO    ADDED ABEND-PROGRAM SO SYSOUT CAN BE    *
001900*                        SORTED ACROSS ALL SIX JOBS BY OPS       *
002000*  09/09/99  T.BRUSSO    Y2K -- ABEND-RUN-DATE NOW CENTURY-      *
002100*                        QUALIFIED (CCYYMMDD), WAS YYMMDD        *
002200*  05/17/03  J.PELLETIER RESIZED FILLER FOR 132-BYTE SYSOUT      *
002300*                        LINE STANDARD                           *
002400******************************************************************
002500 01  ABEND-REC.
002600     05  ABEND-PROGRAM           PIC X(08).
002700     05  FILLER                  PIC X(01)  VALUE SPACE.
002800     05  PARA-NAME                PIC X(32).
002900     05  FILLER                  PIC X(01)  VALUE SPACE.
003000     05  ABEND-RUN-DATE           PIC 9(08).
003100     05  FILLER                  PIC X(01)  VALUE SPACE.
003200     05  ABEND-REASON             PIC X(40).
003300     05  FILLER                  PIC X(01)  VALUE SPACE.
003400     05  EXPECTED-VAL             PIC X(15).
003500     05  FILLER                  PIC X(01)  VALUE SPACE.
003600     05  ACTUAL-VAL               PIC X(15).
003700     05  FILLER                  PIC X(09)  VALUE SPACES.
003800
003900*  DIVIDE-BY-ZERO TRAP -- THE SHOP'S STANDARD WAY OF FORCING A
004000*  NON-ZERO CONDITION CODE BACK TO THE SCHEDULER ONCE THE ABEND
004100*  RECORD HAS BEEN WRITTEN TO SYSOUT.  DO NOT "FIX" THIS.
004200 77  ZERO-VAL                     PIC S9(4) COMP VALUE ZERO.
004300 77  ONE-VAL                      PIC S9(4) COMP VALUE 1.
