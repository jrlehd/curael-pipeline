000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  NETREVN -- PER-VISIT NET REVENUE CALCULATOR
000400*
000500*  NET = GROSS - DISCOUNT + REFUND - RECEIVABLE.  NOTE THE
000600*  REFUND IS ADDED, NOT SUBTRACTED -- THIS MATCHES HOW BILLING
000700*  POSTS A REFUND AS A CREDIT BACK TO THE VISIT, NOT AS MONEY
000800*  LEAVING THE CLINIC.  CALLED ONCE PER SURVIVING VISIT BY
000900*  PATSUMM AND ONCE PER VISIT ROW BY KPIRPT.
001000*
001100*  MAINTENANCE
001200*  ----------------------------------------------------------
001300*  02/22/94  T.BRUSSO    ORIGINAL ROUTINE (ADAPTED FROM THE
001400*                        SHOP'S STANDARD COST-CALCULATION CALL)
001500*  06/30/96  T.BRUSSO    MISSING AMOUNTS NOW DEFAULT TO ZERO
001600*                        BEFORE THE COMPUTE (REQ 2091)
001700*  09/09/99  T.BRUSSO    Y2K REVIEW -- NO DATE LOGIC, NO CHANGE
001800******************************************************************
001900 PROGRAM-ID.  NETREVN.
002000 AUTHOR. T.BRUSSO.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 02/22/94.
002300 DATE-COMPILED. 02/22/94.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-GROSS                 PIC S9(09) COMP-3.
004000     05  WS-DISCOUNT              PIC S9(09) COMP-3.
004100     05  WS-REFUND                PIC S9(09) COMP-3.
004200
004300 77  WS-RECEIVABLE                PIC S9(09) COMP-3.
004400
004500 LINKAGE SECTION.
004600 01  NETREVN-CALC-REC.
004700     05  NR-GROSS-SALES           PIC S9(09).
004800     05  NR-DISCOUNT              PIC S9(09).
004900     05  NR-REFUND                PIC S9(09).
005000     05  NR-RECEIVABLE            PIC S9(09).
005100     05  NR-NET-REVENUE           PIC S9(09).
005200
005300 01  RETURN-CD                    PIC 9(04) COMP.
005400
005500 PROCEDURE DIVISION USING NETREVN-CALC-REC, RETURN-CD.
005600 000-CALC-NET-REVENUE.
005700     MOVE NR-GROSS-SALES TO WS-GROSS.
005800     MOVE NR-DISCOUNT    TO WS-DISCOUNT.
005900     MOVE NR-REFUND      TO WS-REFUND.
006000     MOVE NR-RECEIVABLE  TO WS-RECEIVABLE.
006100
006200*  MISSING/UNPOPULATED AMOUNTS ARRIVE AS LOW-VALUES ON SOME OLD
006300*  MASTER RECORDS -- FORCE THOSE TO ZERO SO THE COMPUTE DOES NOT
006400*  BLOW UP WITH AN 0C7.
006500     IF NOT NR-GROSS-SALES NUMERIC
006600         MOVE ZERO TO WS-GROSS.
006700     IF NOT NR-DISCOUNT NUMERIC
006800         MOVE ZERO TO WS-DISCOUNT.
006900     IF NOT NR-REFUND NUMERIC
007000         MOVE ZERO TO WS-REFUND.
007100     IF NOT NR-RECEIVABLE NUMERIC
007200         MOVE ZERO TO WS-RECEIVABLE.
007300
007400     COMPUTE NR-NET-REVENUE =
007500         WS-GROSS - WS-DISCOUNT + WS-REFUND - WS-RECEIVABLE.
007600
007700     MOVE ZERO TO RETURN-CD.
007800     GOBACK.
