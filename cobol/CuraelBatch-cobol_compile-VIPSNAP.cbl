000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   V I P S N A P                                                *
000500*                                                                *
000600*   STEP 3 OF THE WEEKLY CYCLE.  READS THE PATIENT SUMMARY FILE  *
000700*   PRODUCED BY PATSUMM AND PULLS A SNAPSHOT OF WHO IS CURRENTLY *
000800*   VIP OR VVIP -- "CURRENTLY" MEANING SEEN WITHIN THE LAST 180  *
000900*   DAYS.  MARKETING KEEPS THE LAST TWO WEEKS' SNAPSHOTS AND     *
001000*   RUNS THEM THROUGH VIPDIFF TO SEE WHO MOVED.                  *
001100*                                                                *
001200*   MAINTENANCE                                                  *
001300*   -------------------------------------------------------     *
001400*   03/14/94  T.BRUSSO    ORIGINAL PROGRAM FOR THE VIP ROSTER    *
001500*                         PULL -- GRADE FROM NET SALES ONLY,     *
001600*                         NO RECENCY TEST YET (REQ 1875)         *
001700*   06/30/96  T.BRUSSO    ADDED THE 180-DAY RECENCY WINDOW SO    *
001800*                         A PATIENT NOT SEEN IN 6 MONTHS DROPS   *
001900*                         OFF THE VIP PULL (REQ 2091)            *
002000*   09/09/99  T.BRUSSO    Y2K -- RECENCY WINDOW NOW GOES         *
002100*                         THROUGH DAYDIFF, CCYY-MM-DD DATES      *
002200*   05/17/03  J.PELLETIER GRADE NOW FALLS BACK TO A SALES-BASED  *
002300*                         DERIVATION WHEN PATIENT-GRADE ON THE   *
002400*                         SUMMARY ROW IS BLANK (REQ 3140)        *
002500******************************************************************
002600 PROGRAM-ID.  VIPSNAP.
002700 AUTHOR. T.BRUSSO.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 03/14/94.
003000 DATE-COMPILED. 03/14/94.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*  PRINTER/CONSOLE LISTING -- OPEN CODES AND CLOSING TOTALS ONLY,
004200*  THIS PROGRAM DOES NOT PRINT A DETAIL LINE PER PATIENT.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.
004600
004700*  INPUT -- THIS WEEK'S PATIENT SUMMARY, PRODUCED BY PATSUMM
004800*  EARLIER IN THE SAME OVERNIGHT CYCLE.
004900     SELECT SUMMARY-FILE
005000     ASSIGN TO UT-S-PATSUMM
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS SFCODE.
005300
005400*  OUTPUT -- THIS WEEK'S VIP/VVIP SNAPSHOT.  MARKETING KEEPS THE
005500*  LAST TWO WEEKS ON DISK AND FEEDS THEM BOTH TO VIPDIFF.
005600     SELECT SNAPSHOT-FILE
005700     ASSIGN TO UT-S-VIPSNAP
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS VFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*  NO CARRIAGE-CONTROL BYTE -- SYSOUT IS DISPLAY LINES ONLY.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 132 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(132).
007100
007200*  138-BYTE PATIENT SUMMARY LAYOUT -- SAME COPYBOOK PATSUMM
007300*  WRITES FROM, SHARED HERE SO A LAYOUT CHANGE ONLY HAS TO BE
007400*  MADE ONCE.
007500 FD  SUMMARY-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 138 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PATIENT-SUMMARY-RECORD.
008100 COPY PATSUMRC.
008200
008300*  64-BYTE SNAPSHOT ROW -- DELIBERATELY NARROW SINCE IT ONLY
008400*  CARRIES WHAT MARKETING'S MAIL-MERGE ACTUALLY USES, NOT THE
008500*  FULL PATIENT SUMMARY.
008600 FD  SNAPSHOT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 64 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS VIP-SNAPSHOT-RECORD.
009200 COPY VIPSNPRC.
009300
009400 WORKING-STORAGE SECTION.
009500
009600*  NO-MORE-SUMM-RECS (STATUS "10") IS ONLY EVER TESTED THROUGH
009700*  THE STANDARD READ ... AT END CLAUSE BELOW -- IT IS DECLARED
009800*  HERE FOR SYMMETRY WITH THE OTHER PROGRAMS IN THE CYCLE, NOT
009900*  BECAUSE THIS PROGRAM TESTS IT DIRECTLY.
010000 01  FILE-STATUS-CODES.
010100     05  SFCODE                   PIC X(2).
010200         88  CODE-READ-SUMM           VALUE SPACES.
010300         88  NO-MORE-SUMM-RECS        VALUE "10".
010400     05  VFCODE                   PIC X(2).
010500         88  CODE-WRITE-SNAP          VALUE SPACES.
010600
010700*  END-OF-FILE SWITCH FOR THE SINGLE SEQUENTIAL PASS OVER
010800*  SUMMARY-FILE.
010900 77  MORE-SUMM-SW                 PIC X(01) VALUE SPACE.
011000     88  NO-MORE-SUMM                  VALUE "N".
011100     88  MORE-SUMM                     VALUE " ".
011200
011300*----------------------------------------------------------------
011400*  DEDUPE-BY-NAME TABLE.  A PATIENT NUMBER CAN CHANGE HANDS ON
011500*  A REMARRIAGE OR RE-REGISTRATION SO THE SNAPSHOT KEYS OFF THE
011600*  NAME, THE SAME WAY THE MARKETING DESK'S OWN SPREADSHEET DOES.
011700*----------------------------------------------------------------
011800 01  WS-NAME-TABLE.
011900     05  NAME-TABLE-ROW OCCURS 20000 TIMES INDEXED BY NM-IDX.
012000         10  NT-PATIENT-NAME          PIC X(20).
012100
012200*  TODAY'S DATE IN BOTH FORMATS THIS JOB NEEDS -- CCYYMMDD FOR
012300*  DISPLAY, HYPHENATED ISO FOR THE DAYDIFF SUBROUTINE, WHICH
012400*  EXPECTS THE SAME PICTURE AS THE VISIT-DATE FIELDS ON THE
012500*  PATIENT SUMMARY ROW.
012600 01  WS-RUN-DATE.
012700     05  WS-RUN-DATE-CCYYMMDD       PIC 9(08).
012800     05  WS-RUN-DATE-R         REDEFINES WS-RUN-DATE-CCYYMMDD.
012900         10  WS-RUN-CCYY            PIC 9(04).
013000         10  WS-RUN-MM              PIC 9(02).
013100         10  WS-RUN-DD              PIC 9(02).
013200 01  WS-RUN-DATE-ISO.
013300     05  WS-RUN-ISO-CCYY            PIC X(04).
013400     05  FILLER                     PIC X(01) VALUE "-".
013500     05  WS-RUN-ISO-MM              PIC X(02).
013600     05  FILLER                     PIC X(01) VALUE "-".
013700     05  WS-RUN-ISO-DD              PIC X(02).
013800
013900*  ONE SUBROUTINE CALL, ONE LINKAGE AREA -- 200-TEST-WINDOW
014000*  BELOW LOADS DD-DATE1/DD-DATE2 AND READS BACK DD-DAYS-BETWEEN.
014100 01  DAYDIFF-CALC-REC.
014200     05  DD-DATE1                   PIC X(10).
014300     05  DD-DATE1-YMD  REDEFINES DD-DATE1.
014400         10  DD-DATE1-CCYY              PIC X(04).
014500         10  FILLER                     PIC X(01).
014600         10  DD-DATE1-MM                PIC X(02).
014700         10  FILLER                     PIC X(01).
014800         10  DD-DATE1-DD                PIC X(02).
014900     05  DD-DATE2                   PIC X(10).
015000     05  DD-DAYS-BETWEEN            PIC S9(09).
015100 77  DAYDIFF-RETURN-CD              PIC 9(04) COMP.
015200
015300*  HOLDS EITHER THE GRADE CARRIED ON THE SUMMARY ROW OR THE
015400*  SALES-DERIVED FALLBACK FROM 300-DERIVE-GRADE BELOW -- 88
015500*  LEVELS CARRY TRAILING SPACES SO "VIP" COMPARES EQUAL WHETHER
015600*  IT CAME FROM PATSUMM'S PS-PATIENT-GRADE OR WAS BUILT HERE.
015700 01  WS-DERIVED-GRADE               PIC X(06).
015800     88  WS-GRD-VVIP                    VALUE "VVIP  ".
015900     88  WS-GRD-VIP                     VALUE "VIP   ".
016000     88  WS-GRD-NORMAL                  VALUE "NORMAL".
016100*  FIRST-CHARACTER VIEW IS NOT CURRENTLY REFERENCED BY THIS
016200*  PROGRAM BUT IS KEPT IN STEP WITH THE OTHER GRADE-BEARING
016300*  PROGRAMS IN THE CYCLE THAT DO USE IT FOR A QUICK SCREEN TEST.
016400 01  WS-DERIVED-GRADE-R  REDEFINES WS-DERIVED-GRADE.
016500     05  WS-DGR-FIRST-CHAR              PIC X(01).
016600     05  FILLER                         PIC X(05).
016700
016800*  SET BY 200/400 BELOW -- ONE FLAG SERVES BOTH THE RECENCY
016900*  WINDOW TEST AND THE DUPLICATE-NAME TEST SINCE A ROW ONLY
017000*  NEEDS TO PASS BOTH TO REACH 500-WRITE-SNAPSHOT-REC.
017100 77  WS-QUALIFIES-SW               PIC X(01) VALUE "N".
017200     88  ROW-QUALIFIES                    VALUE "Y".
017300
017400*  THESE FIVE COUNTS ARE THE ONLY RECONCILIATION MARKETING GETS
017500*  -- SUMM-ROWS-READ SHOULD ALWAYS EQUAL ROWS-SELECTED PLUS
017600*  ROWS-DUP-NAME-SKIPPED PLUS ROWS-WINDOW-FAILED PLUS THE
017700*  NORMAL-GRADE ROWS THAT NEVER INCREMENT ANY OF THE THREE.
017800 01  COUNTERS-AND-ACCUMULATORS.
017900     05  SUMM-ROWS-READ            PIC S9(09) COMP.
018000     05  ROWS-SELECTED             PIC S9(09) COMP.
018100     05  ROWS-DUP-NAME-SKIPPED     PIC S9(09) COMP.
018200     05  ROWS-WINDOW-FAILED        PIC S9(09) COMP.
018300
018400*  SHARED ABEND-MESSAGE LAYOUT WRITTEN TO SYSOUT BY 1000-ABEND-
018500*  RTN AT THE BOTTOM OF THIS PROGRAM.
018600 COPY ABENDREC.
018700
018800 PROCEDURE DIVISION.
018900*  ONE PASS OVER THE SUMMARY FILE.  EACH ROW IS TESTED IN ORDER
019000*  -- RECENCY, THEN GRADE, THEN DUPLICATE NAME -- SO A ROW THAT
019100*  FAILS AN EARLIER TEST NEVER PAYS FOR THE COST OF A LATER ONE
019200*  (THE NAME-TABLE SEARCH IN PARTICULAR GROWS LINEARLY WITH THE
019300*  NUMBER OF VIPS ALREADY SEEN THIS RUN).
019400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019500     PERFORM 100-MAINLINE THRU 100-EXIT
019600         UNTIL NO-MORE-SUMM.
019700     PERFORM 900-CLEANUP THRU 900-EXIT.
019800     MOVE ZERO TO RETURN-CODE.
019900     GOBACK.
020000
020100 000-HOUSEKEEPING.
020200*  STAMPS TODAY'S DATE IN BOTH FORMATS AND OPENS ALL THREE
020300*  FILES.  UNLIKE PATSUMM THIS PROGRAM HAS NO "FILE NOT FOUND"
020400*  ALLOWANCE -- SUMMARY-FILE MUST EXIST BECAUSE PATSUMM RUNS
020500*  EARLIER IN THE SAME CYCLE AND ALWAYS PRODUCES ONE.
020600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020700     DISPLAY "******** BEGIN JOB VIPSNAP ********".
020800     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
020900     MOVE WS-RUN-CCYY TO WS-RUN-ISO-CCYY.
021000     MOVE WS-RUN-MM   TO WS-RUN-ISO-MM.
021100     MOVE WS-RUN-DD   TO WS-RUN-ISO-DD.
021200
021300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021400     INITIALIZE WS-NAME-TABLE.
021500
021600     OPEN OUTPUT SYSOUT.
021700     OPEN INPUT SUMMARY-FILE.
021800     OPEN OUTPUT SNAPSHOT-FILE.
021900
022000     IF NOT CODE-READ-SUMM
022100         MOVE "** ERROR OPENING SUMMARY-FILE" TO ABEND-REASON
022200         MOVE SFCODE TO EXPECTED-VAL
022300         GO TO 1000-ABEND-RTN.
022400
022500     SET MORE-SUMM TO TRUE.
022600 000-EXIT.
022700     EXIT.
022800
022900 100-MAINLINE.
023000*  READ-AND-FILTER FOR ONE SUMMARY ROW.  EACH GO TO 100-EXIT
023100*  BELOW SKIPS THE REMAINING TESTS FOR THAT ROW -- THIS IS THE
023200*  SAME "TEST AND FALL THROUGH" SHAPE AS THE EXCLUSION FILTER
023300*  IN PATSUMM, JUST WITH THREE TESTS INSTEAD OF TWO.
023400     MOVE "100-MAINLINE" TO PARA-NAME.
023500     READ SUMMARY-FILE
023600         AT END
023700             SET NO-MORE-SUMM TO TRUE
023800             GO TO 100-EXIT
023900     END-READ.
024000     ADD 1 TO SUMM-ROWS-READ.
024100
024200     PERFORM 200-TEST-WINDOW THRU 200-EXIT.
024300     IF NOT ROW-QUALIFIES
024400         ADD 1 TO ROWS-WINDOW-FAILED
024500         GO TO 100-EXIT.
024600
024700     PERFORM 300-DERIVE-GRADE THRU 300-EXIT.
024800     IF WS-GRD-NORMAL
024900         GO TO 100-EXIT.
025000
025100     PERFORM 400-CHECK-NAME-DUP THRU 400-EXIT.
025200     IF NOT ROW-QUALIFIES
025300         ADD 1 TO ROWS-DUP-NAME-SKIPPED
025400         GO TO 100-EXIT.
025500
025600     PERFORM 500-WRITE-SNAPSHOT-REC THRU 500-EXIT.
025700 100-EXIT.
025800     EXIT.
025900
026000*  180-DAY RECENCY WINDOW.  A BLANK RECENT-VISIT-DT COMES BACK
026100*  FROM DAYDIFF AS "INFINITELY OLD" SO IT FAILS THE WINDOW TEST
026200*  ON ITS OWN WITHOUT A SEPARATE BLANK CHECK HERE.
026300 200-TEST-WINDOW.
026400     MOVE "N" TO WS-QUALIFIES-SW.
026500     MOVE PS-RECENT-VISIT-DT TO DD-DATE1.
026600     MOVE WS-RUN-DATE-ISO    TO DD-DATE2.
026700     CALL "DAYDIFF" USING DAYDIFF-CALC-REC, DAYDIFF-RETURN-CD.
026800     IF DD-DAYS-BETWEEN <= 180
026900         SET ROW-QUALIFIES TO TRUE.
027000 200-EXIT.
027100     EXIT.
027200
027300*  WHEN THE SUMMARY ROW ALREADY CARRIES A GRADE, TRUST IT.
027400*  OTHERWISE FALL BACK TO THE SAME 5M/10M THRESHOLDS PATSUMM
027500*  USES, TREATING A MISSING/NONNUMERIC NET-SALES AS ZERO.
027600 300-DERIVE-GRADE.
027700     IF PS-PATIENT-GRADE = SPACES
027800         IF NOT PS-NET-SALES NUMERIC
027900             SET WS-GRD-NORMAL TO TRUE
028000         ELSE
028100             IF PS-NET-SALES >= 10000000
028200                 SET WS-GRD-VVIP TO TRUE
028300             ELSE
028400                 IF PS-NET-SALES >= 5000000
028500                     SET WS-GRD-VIP TO TRUE
028600                 ELSE
028700                     SET WS-GRD-NORMAL TO TRUE
028800                 END-IF
028900             END-IF
029000         END-IF
029100     ELSE
029200         MOVE PS-PATIENT-GRADE TO WS-DERIVED-GRADE
029300     END-IF.
029400 300-EXIT.
029500     EXIT.
029600
029700 400-CHECK-NAME-DUP.
029800     MOVE "Y" TO WS-QUALIFIES-SW.
029900     SET NM-IDX TO 1.
030000     SEARCH NAME-TABLE-ROW
030100         AT END
030200             ADD 1 TO ROWS-SELECTED
030300             SET NM-IDX TO ROWS-SELECTED
030400             MOVE PS-PATIENT-NAME TO NT-PATIENT-NAME (NM-IDX)
030500         WHEN NT-PATIENT-NAME (NM-IDX) = PS-PATIENT-NAME
030600             MOVE "N" TO WS-QUALIFIES-SW
030700     END-SEARCH.
030800 400-EXIT.
030900     EXIT.
031000
031100 500-WRITE-SNAPSHOT-REC.
031200*  ONLY THE FIVE FIELDS MARKETING ACTUALLY USES GO OUT TO THE
031300*  SNAPSHOT -- NO PATIENT NUMBER, SINCE THE NAME IS THE JOIN KEY
031400*  BOTH HERE AND IN VIPDIFF (SEE THE DEDUPE-BY-NAME NOTE ABOVE).
031500     MOVE PS-PATIENT-NAME  TO VS-PATIENT-NAME.
031600     MOVE PS-PHONE         TO VS-PHONE.
031700     MOVE PS-NET-SALES     TO VS-TOTAL-SALES.
031800     MOVE PS-RECENT-VISIT-DT TO VS-RECENT-DATE.
031900     MOVE WS-DERIVED-GRADE TO VS-MEMBER-GRADE.
032000     WRITE VIP-SNAPSHOT-RECORD.
032100 500-EXIT.
032200     EXIT.
032300
032400 900-CLEANUP.
032500*  END-OF-JOB TOTALS.  ROWS-SELECTED SHOULD MATCH THE RECORD
032600*  COUNT VIPDIFF REPORTS READING BACK OUT OF SNAPSHOT-FILE, OR
032700*  THE WRITE AT 500 ABOVE MISSED SOMETHING.
032800     MOVE "900-CLEANUP" TO PARA-NAME.
032900     CLOSE SUMMARY-FILE, SNAPSHOT-FILE.
033000
033100     DISPLAY "** SUMMARY ROWS READ **".
033200     DISPLAY SUMM-ROWS-READ.
033300     DISPLAY "** ROWS FAILING 180-DAY WINDOW **".
033400     DISPLAY ROWS-WINDOW-FAILED.
033500     DISPLAY "** DUPLICATE-NAME ROWS SKIPPED **".
033600     DISPLAY ROWS-DUP-NAME-SKIPPED.
033700     DISPLAY "** VIP/VVIP ROWS SELECTED **".
033800     DISPLAY ROWS-SELECTED.
033900     CLOSE SYSOUT.
034000
034100     DISPLAY "******** NORMAL END OF JOB VIPSNAP ********".
034200 900-EXIT.
034300     EXIT.
034400
034500 1000-ABEND-RTN.
034600*  WRITES THE ABEND MESSAGE TO SYSOUT, THEN FORCES A NON-ZERO
034700*  CONDITION CODE WITH THE DELIBERATE DIVIDE-BY-ZERO BELOW SO
034800*  THE SCHEDULER STOPS THE CYCLE BEFORE VIPDIFF RUNS AGAINST A
034900*  SHORT SNAPSHOT.
035000     MOVE "VIPSNAP" TO ABEND-PROGRAM.
035100     MOVE WS-RUN-DATE-CCYYMMDD TO ABEND-RUN-DATE.
035200     WRITE SYSOUT-REC FROM ABEND-REC.
035300     DISPLAY "*** ABNORMAL END OF JOB-VIPSNAP ***" UPON CONSOLE.
035400     DIVIDE ZERO-VAL INTO ONE-VAL.
