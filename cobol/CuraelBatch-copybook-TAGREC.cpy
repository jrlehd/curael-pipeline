000100******************************************************************
000200*                                                                *
000300*  TAGREC  --  PATIENT CANCER-TYPE / CLINIC TAG RECORD           *
000400*                                                                *
000500*  ONE ROW PER TAGGED PATIENT.  FED FROM THE TUMOR-BOARD         *
000600*  ROSTER EXTRACT.  A PATIENT NUMBER MAY APPEAR MORE THAN ONCE   *
000700*  ON THIS FILE IF THE ROSTER WAS RE-KEYED BY MORE THAN ONE      *
000800*  CLERK -- TAGMERGE AND PATSUMM BOTH KEEP ONLY THE FIRST        *
000900*  OCCURRENCE THEY FIND.                                        *
001000*                                                                *
001100*  MAINTENANCE                                                   *
001200*  ---------------------------------------------------------     *
001300*  02/22/94  T.BRUSSO    ORIGINAL LAYOUT FOR TAG-MERGE CUTOVER   *
001400*  09/09/99  T.BRUSSO    Y2K REVIEW -- NO DATE FIELDS, NO CHANGE *
001500*  05/17/03  J.PELLETIER PADDED TO 32 BYTES TO MATCH TAPE BLOCK  *
001600******************************************************************
001700 01  TAG-RECORD.
001800     05  TAG-PATIENT-NO           PIC 9(09).
001900     05  TAG-PATIENT-NO-X     REDEFINES TAG-PATIENT-NO
002000                                  PIC X(09).
002100     05  TAG-PATIENT-TAG          PIC X(20).
002200     05  FILLER                   PIC X(03)  VALUE SPACES.
