000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   P A T S U M M                                                *
000500*                                                                *
000600*   STEP 2 OF THE WEEKLY PATIENT-DATA CYCLE.  APPENDS THE NEW    *
000700*   WEEKLY VISIT EXTRACT ONTO THE CUMULATIVE VISIT MASTER,       *
000800*   DROPS EXACT-DUPLICATE ROWS AND REWRITES THE MASTER; THEN     *
000900*   LEFT-JOINS THE CANCER TAG, DROPS STAFF/TEST PATIENTS AND     *
001000*   CONSULTATION-BOOKING NOISE, DEDUPES ONE VISIT PER PATIENT    *
001100*   PER DAY, AND ROLLS EVERYTHING UP INTO ONE SUMMARY ROW PER    *
001200*   PATIENT WITH A VIP GRADE AND A PURCHASE-COMPLETION STATUS.   *
001300*   THE SUMMARY FILE FEEDS VIPSNAP AND CRMSCOR.                  *
001400*                                                                *
001500*   MAINTENANCE                                                  *
001600*   -------------------------------------------------------     *
001700*   02/22/94  T.BRUSSO    ORIGINAL PROGRAM (REQ 1867)            *
001800*   08/09/94  T.BRUSSO    ADDED STAFF/TEST-PATIENT EXCLUSION     *
001900*                         TABLE PER BUSINESS OFFICE REQUEST      *
002000*   06/30/96  T.BRUSSO    RESERVATION-FEE FIRST-AMOUNT FIX --    *
002100*                         100,000 AND 350,000 WON DEPOSIT ROWS   *
002200*                         WERE INFLATING "FIRST PURCHASE" ON     *
002300*                         THE MARKETING EXTRACT (REQ 2091)       *
002400*   06/30/96  T.BRUSSO    ADDED PATIENT-GRADE / PURCHASE-STATUS  *
002500*                         COLUMNS FOR THE VIP ROSTER PULL         *
002600*   09/09/99  T.BRUSSO    Y2K -- ALL DATE COMPARES NOW GO        *
002700*                         THROUGH DAYDIFF, CCYY-MM-DD THROUGHOUT *
002800*   05/17/03  J.PELLETIER STANDARDIZED ON THE COMMON ABENDREC    *
002900*                         COPYBOOK; BUBBLE-SORTS THE VISIT       *
003000*                         TABLE INSTEAD OF RELYING ON THE        *
003100*                         EXTRACT ARRIVING IN DATE ORDER          *
003200*   11/14/07  J.PELLETIER OLD MASTER MAY NOW BE ABSENT ON A      *
003300*                         FIRST RUN -- FILE STATUS 35 NO LONGER  *
003400*                         ABENDS THE JOB (REQ 4471)               *
003500******************************************************************
003600 PROGRAM-ID.  PATSUMM.
003700 AUTHOR. T.BRUSSO.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 02/22/94.
004000 DATE-COMPILED. 02/22/94.
004100 SECURITY. NON-CONFIDENTIAL.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*  SYSOUT CARRIES THE END-OF-JOB TOTALS AND, ON ABEND, THE
005200*  ONE-LINE ABEND-REC.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700*  THE INCOMING CUMULATIVE MASTER -- SEE THE NOTE AT THE FD
005800*  BELOW FOR WHY FILE STATUS 35 IS TESTED SEPARATELY.
005900     SELECT PATMSTR-FILE
006000     ASSIGN TO UT-S-PATMSTR
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400*  THIS WEEK'S NEW VISITS FROM THE FRONT-DESK EXTRACT.
006500     SELECT WEEKLY-FILE
006600     ASSIGN TO UT-S-PATWKLY
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS WFCODE.
006900
007000*  TUMOR-BOARD ROSTER -- SAME LEFT-JOIN RULE AS TAGMERGE.
007100     SELECT TAG-FILE
007200     ASSIGN TO UT-S-PATTAG
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS TFCODE.
007500
007600*  THE REWRITTEN CUMULATIVE MASTER, CONCATENATED AND
007700*  EXACT-DUPLICATE-FREE, FOR OPERATIONS TO RENAME OVER TODAY'S
007800*  INPUT MASTER AFTER A CLEAN RUN.
007900     SELECT PATMSTR-OUT-FILE
008000     ASSIGN TO UT-S-PATMOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS MFCODE.
008300
008400*  ONE ROW PER SURVIVING PATIENT -- THIS JOB'S REASON FOR
008500*  BEING.  FEEDS VIPSNAP AND CRMSCOR.
008600     SELECT SUMMARY-FILE
008700     ASSIGN TO UT-S-PATSUMM
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS SFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC  PIC X(132).
010000
010100****** THE CUMULATIVE VISIT MASTER GOING IN.  MAY BE ABSENT ON
010200****** THE VERY FIRST RUN OF THE PIPELINE -- FILE STATUS 35 IS
010300****** NOT AN ABEND CONDITION HERE, IT JUST MEANS "NO HISTORY".
010400 FD  PATMSTR-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 133 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS VISIT-RECORD.
011000 COPY VISITREC.
011100
011200****** THE NEW WEEKLY EXTRACT FROM THE FRONT-DESK SYSTEM.
011300 FD  WEEKLY-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 133 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS WK-VISIT-RECORD.
011900 01  WK-VISIT-RECORD                     PIC X(133).
012000
012100****** THE TUMOR-BOARD ROSTER, USED FOR THE PATIENT-TAG LEFT
012200****** JOIN.  SAME RULE AS TAGMERGE -- FIRST OCCURRENCE WINS.
012300 FD  TAG-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 32 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS TAG-RECORD.
012900 01  TAG-FILE-REC                        PIC X(32).
013000
013100****** THE VISIT MASTER GOING OUT -- CONCATENATED, EXACT
013200****** DUPLICATES DROPPED, NOT YET FILTERED OR DEDUPED BY DAY.
013300****** OPERATIONS RENAMES THIS OVER THE INCOMING MASTER AFTER
013400****** A SUCCESSFUL RUN.
013500 FD  PATMSTR-OUT-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 133 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS VISIT-RECORD-OUT.
014100 01  VISIT-RECORD-OUT                    PIC X(133).
014200
014300****** ONE ROW PER PATIENT -- FEEDS VIPSNAP AND CRMSCOR.
014400 FD  SUMMARY-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 138 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS PATIENT-SUMMARY-RECORD.
015000 COPY PATSUMRC.
015100
015200 WORKING-STORAGE SECTION.
015300
015400*  FILE STATUS 35 (FILE NOT FOUND) IS TESTED SEPARATELY ON
015500*  IFCODE SINCE IT IS NOT AN ABEND CONDITION FOR PATMSTR-FILE --
015600*  SEE THE 11/14/07 CHANGE ABOVE AND 000-HOUSEKEEPING BELOW.
015700 01  FILE-STATUS-CODES.
015800     05  IFCODE                   PIC X(2).
015900         88  CODE-READ-MSTR           VALUE SPACES.
016000         88  NO-MORE-MSTR-RECS        VALUE "10".
016100         88  MSTR-FILE-ABSENT         VALUE "35".
016200     05  WFCODE                   PIC X(2).
016300         88  CODE-READ-WKLY           VALUE SPACES.
016400         88  NO-MORE-WKLY-RECS        VALUE "10".
016500     05  TFCODE                   PIC X(2).
016600         88  CODE-READ-TAG            VALUE SPACES.
016700         88  NO-MORE-TAG-RECS         VALUE "10".
016800     05  MFCODE                   PIC X(2).
016900         88  CODE-WRITE-MSTR          VALUE SPACES.
017000     05  SFCODE                   PIC X(2).
017100         88  CODE-WRITE-SUMM          VALUE SPACES.
017200
017300*  END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL INPUT PASSES.
017400 01  MORE-MSTR-SW                 PIC X(01) VALUE SPACE.
017500     88  NO-MORE-MSTR                 VALUE "N".
017600     88  MORE-MSTR                    VALUE " ".
017700
017800 01  MORE-WKLY-SW                 PIC X(01) VALUE SPACE.
017900     88  NO-MORE-WKLY                 VALUE "N".
018000     88  MORE-WKLY                    VALUE " ".
018100
018200 01  MORE-TAG-SW                  PIC X(01) VALUE SPACE.
018300     88  NO-MORE-TAG                  VALUE "N".
018400     88  MORE-TAG                     VALUE " ".
018500
018600*----------------------------------------------------------------
018700*  ONE ROW OF WORKING STORAGE PER SURVIVING VISIT.  CARRIES THE
018800*  VISIT FIELDS PLUS THE TAG-JOIN RESULT, THE NET-REVENUE
018900*  CALCULATION, AND THE KEEP-SW FLAG THAT THE FILTER AND DAILY
019000*  DEDUPE PASSES TURN OFF WITHOUT PHYSICALLY REMOVING THE ROW.
019100*----------------------------------------------------------------
019200 01  WS-VISIT-TABLE.
019300     05  WS-VISIT-ROW OCCURS 20000 TIMES INDEXED BY VIS-IDX.
019400*          PATIENT NUMBER AS SCRUBBED BY DIGSTRP -- NOT THE
019500*          RAW VALUE OFF EITHER INPUT FILE.
019600         10  WV-PATIENT-NO         PIC 9(09).
019700         10  WV-PATIENT-NAME       PIC X(20).
019800         10  WV-VISIT-DATE          PIC X(10).
019900         10  WV-DOCTOR              PIC X(20).
020000         10  WV-VISIT-PURPOSE       PIC X(20).
020100*          THE FOUR MONEY FIELDS BELOW CARRY STRAIGHT THROUGH
020200*          FROM THE VISIT RECORD -- NETREVN COMBINES THEM AT
020300*          400-CALC-NET-REVENUE, IT DOES NOT REPLACE THEM.
020400         10  WV-GROSS-SALES         PIC S9(09).
020500         10  WV-DISCOUNT            PIC S9(09).
020600         10  WV-REFUND              PIC S9(09).
020700         10  WV-RECEIVABLE          PIC S9(09).
020800         10  WV-PHONE               PIC X(13).
020900*          BLANK UNTIL 250-APPLY-TAG-JOIN RUNS; MOST VISIT
021000*          ROWS NEVER MATCH THE ROSTER AND STAY BLANK.
021100         10  WV-TAG                 PIC X(20).
021200         10  WV-NET-REVENUE         PIC S9(09).
021300*          "SOFT DELETE" FLAG -- THE EXCLUSION AND DAILY-DEDUPE
021400*          PASSES TURN THIS OFF RATHER THAN COMPRESS THE TABLE,
021500*          SINCE A TABLE COMPRESS WOULD INVALIDATE VIS-IDX
021600*          VALUES ALREADY IN FLIGHT IN THE CALLING PERFORM.
021700         10  WV-KEEP-SW             PIC X(01) VALUE "Y".
021800             88  WV-KEEP                VALUE "Y".
021900             88  WV-DROP                 VALUE "N".
022000
022100*  STAFF-AND-TEST-PATIENT EXCLUSION ROSTER -- ADDED 08/09/94 AT
022200*  THE BUSINESS OFFICE'S REQUEST AFTER STAFF DUMMY-BOOKING
022300*  VISITS SHOWED UP IN THE MARKETING NUMBERS.  MAINTAINED BY
022400*  HAND HERE, NOT DRIVEN OFF A TABLE FILE, SINCE THE LIST
022500*  CHANGES ONLY A FEW TIMES A YEAR AND A SEPARATE MAINTENANCE
022600*  SCREEN WAS JUDGED NOT WORTH BUILDING FOR TWELVE NAMES.
022700 01  WS-EXCLUSION-TABLE.
022800     05  FILLER PIC X(20) VALUE "김훈하".
022900     05  FILLER PIC X(20) VALUE "무명".
023000     05  FILLER PIC X(20) VALUE "유해인".
023100     05  FILLER PIC X(20) VALUE "김동은".
023200     05  FILLER PIC X(20) VALUE "김종훈".
023300     05  FILLER PIC X(20) VALUE "김예은".
023400     05  FILLER PIC X(20) VALUE "강은진".
023500     05  FILLER PIC X(20) VALUE "백인보".
023600     05  FILLER PIC X(20) VALUE "전정미".
023700     05  FILLER PIC X(20) VALUE "백형철".
023800     05  FILLER PIC X(20) VALUE "강지석".
023900     05  FILLER PIC X(20) VALUE "정기동".
024000 01  WS-EXCLUSION-TABLE-R REDEFINES WS-EXCLUSION-TABLE.
024100     05  EX-NAME OCCURS 12 TIMES PIC X(20).
024200
024300*  THE TWO CONSULTATION DOCTORS WHOSE APPOINTMENT-BOOKING
024400*  ENTRIES ("상담예약") ARE NOISE, NOT REAL VISITS -- SEE
024500*  300-APPLY-EXCLUSIONS AND 320-TEST-CONSULT-DR BELOW.
024600 01  WS-CONSULT-DOCTOR-TABLE.
024700     05  FILLER PIC X(20) VALUE "유해인".
024800     05  FILLER PIC X(20) VALUE "강은진".
024900 01  WS-CONSULT-DOCTOR-TABLE-R REDEFINES WS-CONSULT-DOCTOR-TABLE.
025000     05  CD-DOCTOR OCCURS 2 TIMES PIC X(20).
025100
025200 01  WS-CONSULT-PURPOSE            PIC X(20) VALUE "상담예약".
025300
025400*  ROSTER TABLE, SAME SHAPE AND SAME LOAD RULE AS TAGMERGE'S
025500*  (FIRST OCCURRENCE PER PATIENT NUMBER WINS), BUT NOT SHARED
025600*  CODE WITH TAGMERGE -- THE TWO PROGRAMS RUN AS SEPARATE JOB
025700*  STEPS AND NEITHER SHOP CONVENTION NOR THE JCL LETS A
025800*  WORKING-STORAGE TABLE PASS BETWEEN THEM.
025900 01  WS-TAG-TABLE.
026000     05  TAG-TABLE-ROW OCCURS 5000 TIMES INDEXED BY TAG-IDX.
026100         10  TT-PATIENT-NO          PIC 9(09).
026200         10  TT-PATIENT-TAG         PIC X(20).
026300
026400*  RUN DATE IN TWO FORMS -- CCYYMMDD FOR THE ABEND RECORD AND
026500*  FOR ACCEPT FROM DATE, AND THE HYPHENATED ISO FORM BELOW
026600*  BECAUSE DAYDIFF (AND EVERY VISIT-DATE FIELD ON FILE) USES
026700*  THE HYPHENATED FORM, NOT CCYYMMDD.
026800 01  WS-RUN-DATE.
026900     05  WS-RUN-DATE-CCYYMMDD       PIC 9(08).
027000     05  WS-RUN-DATE-R         REDEFINES WS-RUN-DATE-CCYYMMDD.
027100         10  WS-RUN-CCYY            PIC 9(04).
027200         10  WS-RUN-MM              PIC 9(02).
027300         10  WS-RUN-DD              PIC 9(02).
027400 01  WS-RUN-DATE-ISO.
027500     05  WS-RUN-ISO-CCYY            PIC X(04).
027600     05  FILLER                     PIC X(01) VALUE "-".
027700     05  WS-RUN-ISO-MM              PIC X(02).
027800     05  FILLER                     PIC X(01) VALUE "-".
027900     05  WS-RUN-ISO-DD              PIC X(02).
028000
028100*  CALL AREAS FOR THE THREE SUBROUTINES THIS JOB USES --
028200*  DIGSTRP TO NORMALIZE A PATIENT NUMBER, NETREVN TO COMBINE
028300*  THE FOUR MONEY FIELDS INTO ONE NET-REVENUE FIGURE, AND
028400*  DAYDIFF TO AGE A PATIENT'S MOST RECENT VISIT AGAINST TODAY.
028500 01  DIGSTRP-CALL-REC.
028600     05  DS-RAW-NO                  PIC X(09).
028700     05  DS-NORM-NO                 PIC 9(09).
028800 01  DIGSTRP-RETURN-CD              PIC 9(04) COMP.
028900
029000 01  NETREVN-CALC-REC.
029100     05  NR-GROSS-SALES             PIC S9(09).
029200     05  NR-DISCOUNT                PIC S9(09).
029300     05  NR-REFUND                  PIC S9(09).
029400     05  NR-RECEIVABLE              PIC S9(09).
029500     05  NR-NET-REVENUE             PIC S9(09).
029600 01  NETREVN-RETURN-CD              PIC 9(04) COMP.
029700
029800 01  DAYDIFF-CALC-REC.
029900     05  DD-DATE1                   PIC X(10).
030000     05  DD-DATE2                   PIC X(10).
030100     05  DD-DAYS-BETWEEN            PIC S9(09).
030200 01  DAYDIFF-RETURN-CD              PIC 9(04) COMP.
030300
030400*  WS-SORT-SW DOUBLES AS BOTH THE BUBBLE-SORT SWAP FLAG (450-
030500*  460-470 BELOW) AND THE "FOUND A DUPLICATE" FLAG USED BY THE
030600*  EXACT-DUP AND DAY-DUP SEARCHES -- ONE FLAG, TWO UNRELATED
030700*  JOBS, WHICH IS WHY ITS VALUES ARE "YE"/"NO" IN ONE ROLE AND
030800*  "FD"/"NO" IN THE OTHER.  DO NOT "CLEAN THIS UP" WITHOUT
030900*  CHECKING BOTH USES.
031000 01  MISC-FIELDS.
031100     05  WS-SWAP-ROW              PIC X(133).
031200     05  WS-SORT-SW               PIC X(02) VALUE SPACES.
031300         88  SORT-SWAPPED-YES         VALUE "YE".
031400         88  SORT-SWAPPED-NO          VALUE "NO".
031500     05  WS-IS-CONSULT-DR         PIC X(01).
031600         88  IS-CONSULT-DOCTOR        VALUE "Y".
031700
031800*  WS-EX-SUB IS THE SUBSCRIPT FOR BOTH EXCLUSION-TABLE PASSES
031900*  (310 AND 320 BELOW) -- IT IS NOT A COUNT OF ANYTHING, JUST
032000*  A LOOP INDEX, SO IT IS SIZED SMALL.
032100 77  WS-EX-SUB                    PIC S9(4) COMP.
032200*  0.66 x FIRST-AMOUNT, COMPUTED FRESH FOR EACH PATIENT AT
032300*  560-ASSIGN-STATUS -- SIZED TO MATCH PA-FIRST-AMOUNT (UP TO
032400*  NINE DIGITS) PLUS TWO DECIMAL PLACES, NOT THE FOUR-DIGIT
032500*  WS-EX-SUB IT USED TO SHARE WITH THE LOOP COUNTER ABOVE.
032600 77  WS-STATUS-THRESHOLD          PIC S9(09)V9(02).
032700*  INSPECT ... TALLYING ACCUMULATOR FOR THE STAFF-NAME
032800*  SUBSTRING TEST -- RESET TO ZERO BEFORE EACH PATIENT AT
032900*  300-APPLY-EXCLUSIONS.
033000 77  WS-TALLY                     PIC S9(4) COMP.
033100
033200*  JOB-WIDE CONTROL TOTALS, DISPLAYED AT 900-CLEANUP.  THE
033300*  THREE "ROWS-EXCLUDED-..." COUNTERS TOGETHER WITH
033400*  SUMMARY-ROWS-WRITTEN SHOULD ACCOUNT FOR EVERY ROW IN THE
033500*  FINAL VISIT TABLE -- IF THEY DO NOT ADD UP, ONE OF THE
033600*  FILTER PASSES BELOW HAS A GAP.
033700 01  COUNTERS-AND-ACCUMULATORS.
033800     05  MSTR-ROWS-READ            PIC S9(09) COMP.
033900     05  WKLY-ROWS-READ            PIC S9(09) COMP.
034000     05  EXACT-DUPS-DROPPED        PIC S9(09) COMP.
034100     05  MSTR-ROWS-WRITTEN         PIC S9(09) COMP.
034200     05  TAG-ROWS-LOADED           PIC S9(07) COMP.
034300     05  ROWS-EXCLUDED-STAFF       PIC S9(09) COMP.
034400     05  ROWS-EXCLUDED-CONSULT     PIC S9(09) COMP.
034500     05  ROWS-EXCLUDED-DAY-DUP     PIC S9(09) COMP.
034600     05  SUMMARY-ROWS-WRITTEN      PIC S9(09) COMP.
034700
034800*----------------------------------------------------------------
034900*  PER-PATIENT ACCUMULATORS FOR THE CONTROL-BREAK PASS.
035000*----------------------------------------------------------------
035100 01  WS-PATIENT-ACCUM.
035200     05  PA-PATIENT-NO              PIC 9(09).
035300*      NAME AND TAG ARE OVERWRITTEN ON EVERY SURVIVING VISIT
035400*      FOR THE PATIENT, NOT JUST THE FIRST -- BECAUSE THE
035500*      TABLE IS SORTED (PATIENT-NO, VISIT-DATE) ASCENDING, THE
035600*      LAST OVERWRITE BEFORE THE CONTROL BREAK IS ALWAYS THE
035700*      MOST RECENT VISIT, SO BOTH FIELDS END UP HOLDING
035800*      CURRENT INFORMATION -- A PATIENT WHO DROPS OFF THE
035900*      TUMOR-BOARD ROSTER CORRECTLY REPORTS A BLANK TAG.
036000     05  PA-PATIENT-NAME            PIC X(20).
036100     05  PA-PATIENT-TAG             PIC X(20).
036200*      UNLIKE NAME/TAG, PHONE ONLY OVERWRITES WHEN THE NEW
036300*      VALUE IS NOT BLANK -- SOME VISIT ROWS CARRY NO PHONE
036400*      NUMBER, AND A BLANK OVERWRITE WOULD ERASE A GOOD
036500*      NUMBER CAPTURED ON AN EARLIER VISIT (SEE 530 BELOW).
036600     05  PA-PHONE                   PIC X(13).
036700     05  PA-NET-SALES               PIC S9(11) COMP-3.
036800     05  PA-PURCHASE-COUNT          PIC 9(05) COMP.
036900     05  PA-RECENT-VISIT-DT         PIC X(10).
037000*      THE NEXT FOUR FIELDS IMPLEMENT THE 06/30/96
037100*      RESERVATION-FEE FIX -- POS-AMT-1/2 HOLD ONLY THE FIRST
037200*      TWO VISITS WITH A POSITIVE GROSS-SALES AMOUNT, SO
037300*      570-FINISH-PATIENT CAN LOOK PAST A 100,000 OR 350,000
037400*      WON DEPOSIT ROW WITHOUT HAVING TO KEEP EVERY VISIT'S
037500*      AMOUNT IN THE ACCUMULATOR.
037600     05  PA-POS-AMT-COUNT           PIC 9(01) COMP.
037700     05  PA-POS-AMT-1               PIC S9(09).
037800     05  PA-POS-AMT-2               PIC S9(09).
037900     05  PA-FIRST-PURCHASE-DT       PIC X(10).
038000*      THE "REAL" FIRST-PURCHASE AMOUNT AFTER THE DEPOSIT-ROW
038100*      SKIP RULE HAS BEEN APPLIED -- DRIVES THE PURCHASE-
038200*      STATUS THRESHOLD AT 560-ASSIGN-STATUS BELOW.
038300     05  PA-FIRST-AMOUNT            PIC S9(09).
038400     05  PA-AVG-PURCHASE            PIC S9(09)V9(02).
038500
038600 COPY ABENDREC.
038700
038800 PROCEDURE DIVISION.
038900*  MAINLINE -- THE JOB RUNS AS ONE LONG PIPELINE OF TABLE
039000*  PASSES OVER THE VISIT TABLE BUILT AT 100/110 ABOVE.  ORDER
039100*  MATTERS: THE TAG JOIN MUST RUN BEFORE THE EXCLUSION FILTER
039200*  (A TAGGED PATIENT IS NEVER A STAFF/TEST NAME IN PRACTICE,
039300*  BUT THE JOIN IS CHEAP AND KEEPING IT FIRST MEANS WV-TAG IS
039400*  ALREADY SET WHEN 530-ACCUM-ONE-VISIT CARRIES IT FORWARD),
039500*  AND THE SORT AT 450 MUST RUN BEFORE THE CONTROL BREAK AT
039600*  500 SINCE THE BREAK LOGIC ASSUMES ROWS FOR ONE PATIENT ARE
039700*  CONTIGUOUS.
039800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039900     PERFORM 100-LOAD-OLD-MASTER THRU 100-EXIT
040000         UNTIL NO-MORE-MSTR.
040100     PERFORM 110-LOAD-WEEKLY-EXTRACT THRU 110-EXIT
040200         UNTIL NO-MORE-WKLY.
040300     PERFORM 190-REWRITE-MASTER THRU 190-EXIT.
040400     PERFORM 200-LOAD-TAG-TABLE THRU 200-EXIT
040500         UNTIL NO-MORE-TAG.
040600     PERFORM 250-APPLY-TAG-JOIN THRU 250-EXIT
040700         VARYING VIS-IDX FROM 1 BY 1
040800         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
040900     PERFORM 300-APPLY-EXCLUSIONS THRU 300-EXIT
041000         VARYING VIS-IDX FROM 1 BY 1
041100         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
041200     PERFORM 350-DEDUPE-BY-DATE THRU 350-EXIT
041300         VARYING VIS-IDX FROM 1 BY 1
041400         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
041500     PERFORM 400-CALC-NET-REVENUE THRU 400-EXIT
041600         VARYING VIS-IDX FROM 1 BY 1
041700         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
041800     PERFORM 450-SORT-VISIT-TABLE THRU 450-EXIT.
041900     PERFORM 500-SUMMARIZE-PATIENTS THRU 590-EXIT.
042000     PERFORM 900-CLEANUP THRU 900-EXIT.
042100     MOVE ZERO TO RETURN-CODE.
042200     GOBACK.
042300
042400*  OPEN ALL FILES, STAMP THE RUN DATE IN BOTH FORMS THIS JOB
042500*  NEEDS, AND CLEAR THE WORK TABLES.  PATMSTR-FILE IS OPENED
042600*  LAST AND SEPARATELY SO ITS "FILE NOT FOUND" CASE (FIRST
042700*  RUN OF THE PIPELINE, NO HISTORY YET) CAN BE HANDLED WITHOUT
042800*  DISTURBING THE OTHER OPENS.
042900 000-HOUSEKEEPING.
043000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043100     DISPLAY "******** BEGIN JOB PATSUMM ********".
043200     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
043300     MOVE WS-RUN-CCYY TO WS-RUN-ISO-CCYY.
043400     MOVE WS-RUN-MM   TO WS-RUN-ISO-MM.
043500     MOVE WS-RUN-DD   TO WS-RUN-ISO-DD.
043600
043700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
043800     INITIALIZE WS-VISIT-TABLE.
043900     INITIALIZE WS-TAG-TABLE.
044000
044100     OPEN OUTPUT SYSOUT.
044200     OPEN INPUT WEEKLY-FILE, TAG-FILE.
044300     OPEN OUTPUT PATMSTR-OUT-FILE, SUMMARY-FILE.
044400
044500     SET MORE-MSTR TO TRUE.
044600     SET MORE-WKLY TO TRUE.
044700     SET MORE-TAG TO TRUE.
044800
044900     OPEN INPUT PATMSTR-FILE.
045000     IF MSTR-FILE-ABSENT
045100         DISPLAY "** NO PRIOR VISIT MASTER - TREATING AS EMPTY **"
045200         SET NO-MORE-MSTR TO TRUE
045300     ELSE
045400         IF NOT CODE-READ-MSTR
045500             MOVE "** ERROR OPENING PATMSTR-FILE" TO ABEND-REASON
045600             MOVE IFCODE TO EXPECTED-VAL
045700             GO TO 1000-ABEND-RTN
045800         END-IF
045900     END-IF.
046000 000-EXIT.
046100     EXIT.
046200
046300 100-LOAD-OLD-MASTER.
046400     MOVE "100-LOAD-OLD-MASTER" TO PARA-NAME.
046500     READ PATMSTR-FILE INTO VISIT-RECORD
046600         AT END
046700             SET NO-MORE-MSTR TO TRUE
046800             GO TO 100-EXIT
046900     END-READ.
047000     ADD 1 TO MSTR-ROWS-READ.
047100     MOVE VISIT-PATIENT-NO-X TO DS-RAW-NO.
047200     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
047300     PERFORM 105-STORE-VISIT-ROW THRU 105-EXIT.
047400 100-EXIT.
047500     EXIT.
047600
047700*  BOTH THE OLD MASTER (100 ABOVE) AND THE WEEKLY EXTRACT (110
047800*  BELOW) FEED THIS SAME PARAGRAPH SO THE TWO SOURCES END UP
047900*  IN ONE UNBROKEN TABLE -- OTHERWISE THE SORT/DEDUPE LOGIC
048000*  FURTHER DOWN WOULD HAVE TO KNOW ABOUT TWO SEPARATE RANGES.
048100 105-STORE-VISIT-ROW.
048200     PERFORM 106-FIND-EXACT-DUP THRU 106-EXIT.
048300     IF WS-SORT-SW = "FD"
048400         ADD 1 TO EXACT-DUPS-DROPPED
048500         GO TO 105-EXIT.
048600
048700     IF MSTR-ROWS-WRITTEN >= 20000
048800         MOVE "** VISIT TABLE OVERFLOW - RAISE OCCURS SIZE"
048900             TO ABEND-REASON
049000         MOVE "20000" TO EXPECTED-VAL
049100         MOVE DS-NORM-NO TO ACTUAL-VAL
049200         GO TO 1000-ABEND-RTN.
049300
049400     ADD 1 TO MSTR-ROWS-WRITTEN.
049500     SET VIS-IDX TO MSTR-ROWS-WRITTEN.
049600     MOVE DS-NORM-NO      TO WV-PATIENT-NO (VIS-IDX).
049700     MOVE VISIT-PATIENT-NAME TO WV-PATIENT-NAME (VIS-IDX).
049800     MOVE VISIT-DATE         TO WV-VISIT-DATE (VIS-IDX).
049900     MOVE VISIT-DOCTOR       TO WV-DOCTOR (VIS-IDX).
050000     MOVE VISIT-PURPOSE      TO WV-VISIT-PURPOSE (VIS-IDX).
050100     MOVE VISIT-GROSS-SALES  TO WV-GROSS-SALES (VIS-IDX).
050200     MOVE VISIT-DISCOUNT     TO WV-DISCOUNT (VIS-IDX).
050300     MOVE VISIT-REFUND       TO WV-REFUND (VIS-IDX).
050400     MOVE VISIT-RECEIVABLE   TO WV-RECEIVABLE (VIS-IDX).
050500     MOVE VISIT-PHONE        TO WV-PHONE (VIS-IDX).
050600     MOVE SPACES              TO WV-TAG (VIS-IDX).
050700     SET WV-KEEP (VIS-IDX) TO TRUE.
050800 105-EXIT.
050900     EXIT.
051000
051100*  LINEAR SEARCH FOR AN IDENTICAL ROW ALREADY IN THE TABLE --
051200*  "EXACT DUPLICATE" MEANS EVERY FIELD MATCHES, NOT JUST THE
051300*  PATIENT NUMBER AND DATE.
051400 106-FIND-EXACT-DUP.
051500     MOVE "NO" TO WS-SORT-SW.
051600     SET VIS-IDX TO 1.
051700     PERFORM 107-COMPARE-ONE-ROW THRU 107-EXIT
051800         VARYING VIS-IDX FROM 1 BY 1
051900         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN OR WS-SORT-SW = "FD".
052000 106-EXIT.
052100     EXIT.
052200
052300 107-COMPARE-ONE-ROW.
052400     IF WV-PATIENT-NO (VIS-IDX)      = DS-NORM-NO
052500        AND WV-VISIT-DATE (VIS-IDX)   = VISIT-DATE
052600        AND WV-DOCTOR (VIS-IDX)       = VISIT-DOCTOR
052700        AND WV-VISIT-PURPOSE (VIS-IDX) = VISIT-PURPOSE
052800        AND WV-GROSS-SALES (VIS-IDX)  = VISIT-GROSS-SALES
052900        AND WV-DISCOUNT (VIS-IDX)     = VISIT-DISCOUNT
053000        AND WV-REFUND (VIS-IDX)       = VISIT-REFUND
053100        AND WV-RECEIVABLE (VIS-IDX)   = VISIT-RECEIVABLE
053200         MOVE "FD" TO WS-SORT-SW.
053300 107-EXIT.
053400     EXIT.
053500
053600*  THE WEEKLY EXTRACT IS THE CURRENT WEEK'S NEW VISITS OFF THE
053700*  FRONT-DESK SYSTEM -- SAME LAYOUT AS THE MASTER SO IT READS
053800*  INTO THE SAME VISIT-RECORD WORKING AREA AND RUNS THROUGH THE
053900*  SAME DIGSTRP/STORE LOGIC AS THE OLD MASTER PASS ABOVE.
054000 110-LOAD-WEEKLY-EXTRACT.
054100     MOVE "110-LOAD-WEEKLY-EXTRACT" TO PARA-NAME.
054200     READ WEEKLY-FILE INTO VISIT-RECORD
054300         AT END
054400             SET NO-MORE-WKLY TO TRUE
054500             GO TO 110-EXIT
054600     END-READ.
054700     ADD 1 TO WKLY-ROWS-READ.
054800     MOVE VISIT-PATIENT-NO-X TO DS-RAW-NO.
054900     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
055000     PERFORM 105-STORE-VISIT-ROW THRU 105-EXIT.
055100 110-EXIT.
055200     EXIT.
055300
055400*  THE COMBINED TABLE (OLD MASTER + THIS WEEK) BECOMES NEXT
055500*  WEEK'S OLD MASTER -- WRITTEN BACK OUT NOW, BEFORE THE
055600*  EXCLUSION/DEDUPE/SORT PASSES BELOW TOUCH THE TABLE, SO THE
055700*  ROLLING MASTER FILE NEVER LOSES A ROW THAT SIMPLY GOT
055800*  FILTERED OUT OF THIS WEEK'S SUMMARY REPORT.
055900 190-REWRITE-MASTER.
056000     MOVE "190-REWRITE-MASTER" TO PARA-NAME.
056100     PERFORM 195-WRITE-ONE-MSTR-ROW THRU 195-EXIT
056200         VARYING VIS-IDX FROM 1 BY 1
056300         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
056400 190-EXIT.
056500     EXIT.
056600
056700 195-WRITE-ONE-MSTR-ROW.
056800     MOVE WV-PATIENT-NO (VIS-IDX)      TO VISIT-PATIENT-NO.
056900     MOVE WV-PATIENT-NAME (VIS-IDX)    TO VISIT-PATIENT-NAME.
057000     MOVE WV-VISIT-DATE (VIS-IDX)      TO VISIT-DATE.
057100     MOVE WV-DOCTOR (VIS-IDX)          TO VISIT-DOCTOR.
057200     MOVE WV-VISIT-PURPOSE (VIS-IDX)   TO VISIT-PURPOSE.
057300     MOVE WV-GROSS-SALES (VIS-IDX)     TO VISIT-GROSS-SALES.
057400     MOVE WV-DISCOUNT (VIS-IDX)        TO VISIT-DISCOUNT.
057500     MOVE WV-REFUND (VIS-IDX)          TO VISIT-REFUND.
057600     MOVE WV-RECEIVABLE (VIS-IDX)      TO VISIT-RECEIVABLE.
057700     MOVE WV-PHONE (VIS-IDX)           TO VISIT-PHONE.
057800     WRITE VISIT-RECORD-OUT FROM VISIT-RECORD.
057900 195-EXIT.
058000     EXIT.
058100
058200*  TAG-FILE IS THE TUMOR-BOARD ROSTER EXTRACT.  LOADED INTO A
058300*  SEARCH-ABLE TABLE KEYED ON SCRUBBED PATIENT NUMBER SO THE
058400*  JOIN AT 250 BELOW IS A TABLE LOOKUP PER VISIT ROW RATHER
058500*  THAN A SECOND SORT/MERGE STEP IN THE JCL.
058600 200-LOAD-TAG-TABLE.
058700     MOVE "200-LOAD-TAG-TABLE" TO PARA-NAME.
058800     READ TAG-FILE INTO TAG-RECORD
058900         AT END
059000             SET NO-MORE-TAG TO TRUE
059100             GO TO 200-EXIT
059200     END-READ.
059300     MOVE TAG-PATIENT-NO-X TO DS-RAW-NO.
059400     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
059500
059600     SET TAG-IDX TO 1.
059700     SEARCH TAG-TABLE-ROW
059800         AT END
059900             IF TAG-ROWS-LOADED >= 5000
060000                 MOVE "** TAG TABLE OVERFLOW" TO ABEND-REASON
060100                 MOVE "5000" TO EXPECTED-VAL
060200                 GO TO 1000-ABEND-RTN
060300             END-IF
060400             ADD 1 TO TAG-ROWS-LOADED
060500             SET TAG-IDX TO TAG-ROWS-LOADED
060600             MOVE DS-NORM-NO TO TT-PATIENT-NO (TAG-IDX)
060700             MOVE TAG-PATIENT-TAG TO TT-PATIENT-TAG (TAG-IDX)
060800         WHEN TT-PATIENT-NO (TAG-IDX) = DS-NORM-NO
060900             CONTINUE
061000     END-SEARCH.
061100 200-EXIT.
061200     EXIT.
061300
061400*  COPY PATTERN LIFTED FROM TAGREC/VISITREC BUT DECLARED HERE
061500*  INLINE ON THE INPUT SIDE SINCE TAG-FILE-REC AND
061600*  WK-VISIT-RECORD ARE FD RAW-BYTE AREAS -- THE COPYBOOK 01
061700*  LEVELS (TAG-RECORD / VISIT-RECORD) ARE STANDALONE WORKING
061800*  AREAS THE READ ... INTO CLAUSE MOVES EACH RECORD INTO.
061900 250-APPLY-TAG-JOIN.
062000     MOVE "250-APPLY-TAG-JOIN" TO PARA-NAME.
062100     SET TAG-IDX TO 1.
062200     SEARCH TAG-TABLE-ROW
062300         AT END
062400             CONTINUE
062500         WHEN TT-PATIENT-NO (TAG-IDX) = WV-PATIENT-NO (VIS-IDX)
062600             MOVE TT-PATIENT-TAG (TAG-IDX) TO WV-TAG (VIS-IDX)
062700     END-SEARCH.
062800 250-EXIT.
062900     EXIT.
063000
063100*----------------------------------------------------------------
063200*  BUSINESS-OFFICE FILTER (REQ 08/09/94) -- A VISIT ROW IS
063300*  MARKED WV-DROP HERE, NOT DELETED, BECAUSE 190-REWRITE-MASTER
063400*  ABOVE ALREADY WROTE IT TO THE ROLLING MASTER FILE BEFORE THIS
063500*  PARAGRAPH RUNS.  DROP ONLY MEANS "DO NOT SUMMARIZE," NEVER
063600*  "DID NOT HAPPEN."  TWO INDEPENDENT TESTS FEED THE SAME FLAG:
063700*  STAFF/TEST PATIENT NAMES (310) AND CONSULTATION-BOOKING NOISE
063800*  (320) -- SEE THE WS-EXCLUSION-TABLE AND
063900*  WS-CONSULT-DOCTOR-TABLE NOTES UP IN WORKING-STORAGE.
064000 300-APPLY-EXCLUSIONS.
064100     MOVE "300-APPLY-EXCLUSIONS" TO PARA-NAME.
064200     MOVE ZERO TO WS-TALLY.
064300     PERFORM 310-TEST-STAFF-NAME THRU 310-EXIT
064400         VARYING WS-EX-SUB FROM 1 BY 1 UNTIL WS-EX-SUB > 12.
064500     IF WS-TALLY > ZERO
064600         SET WV-DROP (VIS-IDX) TO TRUE
064700         ADD 1 TO ROWS-EXCLUDED-STAFF
064800         GO TO 300-EXIT.
064900
065000     MOVE "N" TO WS-IS-CONSULT-DR.
065100     PERFORM 320-TEST-CONSULT-DR THRU 320-EXIT
065200         VARYING WS-EX-SUB FROM 1 BY 1 UNTIL WS-EX-SUB > 2.
065300     IF IS-CONSULT-DOCTOR
065400        AND WV-VISIT-PURPOSE (VIS-IDX) = WS-CONSULT-PURPOSE
065500         SET WV-DROP (VIS-IDX) TO TRUE
065600         ADD 1 TO ROWS-EXCLUDED-CONSULT.
065700 300-EXIT.
065800     EXIT.
065900
066000*  "NAME-CONTAINS" MATCH -- THE EXCLUSION LIST CATCHES STAFF AND
066100*  TEST PATIENTS WHOSE FULL NAME ON FILE MAY CARRY A TITLE OR
066200*  SUFFIX AROUND THE LISTED NAME, SO A SUBSTRING TEST IS USED
066300*  RATHER THAN AN EQUAL COMPARE.
066400 310-TEST-STAFF-NAME.
066500     INSPECT WV-PATIENT-NAME (VIS-IDX)
066600         TALLYING WS-TALLY FOR ALL EX-NAME (WS-EX-SUB).
066700 310-EXIT.
066800     EXIT.
066900
067000*  ONLY TWO DOCTORS ARE FLAGGED AS "CONSULTATION BOOKING" STAFF
067100*  -- BUT MATCHING THE DOCTOR ALONE IS NOT ENOUGH, SINCE THOSE
067200*  SAME DOCTORS ALSO SEE PAYING PATIENTS.  300 ABOVE STILL HAS
067300*  TO COMPARE WV-VISIT-PURPOSE (VIS-IDX) TO WS-CONSULT-PURPOSE
067400*  BEFORE IT WILL ACTUALLY DROP THE ROW.
067500 320-TEST-CONSULT-DR.
067600     IF WV-DOCTOR (VIS-IDX) = CD-DOCTOR (WS-EX-SUB)
067700         MOVE "Y" TO WS-IS-CONSULT-DR.
067800 320-EXIT.
067900     EXIT.
068000
068100*  ONE VISIT PER PATIENT PER DAY -- IF AN EARLIER SURVIVING ROW
068200*  FOR THE SAME PATIENT/DATE ALREADY EXISTS, DROP THIS ONE TOO.
068300 350-DEDUPE-BY-DATE.
068400     MOVE "350-DEDUPE-BY-DATE" TO PARA-NAME.
068500     IF WV-DROP (VIS-IDX)
068600         GO TO 350-EXIT.
068700
068800     MOVE "NO" TO WS-SORT-SW.
068900     PERFORM 360-COMPARE-EARLIER-ROW THRU 360-EXIT
069000         VARYING TAG-IDX FROM 1 BY 1
069100         UNTIL TAG-IDX >= VIS-IDX OR WS-SORT-SW = "FD".
069200     IF WS-SORT-SW = "FD"
069300         SET WV-DROP (VIS-IDX) TO TRUE
069400         ADD 1 TO ROWS-EXCLUDED-DAY-DUP.
069500 350-EXIT.
069600     EXIT.
069700
069800*  ONLY ROWS AHEAD OF VIS-IDX IN THE TABLE ARE COMPARED (TAG-IDX
069900*  RUNS 1 THRU VIS-IDX - 1) SINCE THE TABLE IS NOT YET SORTED
070000*  BY DATE AT THIS POINT -- "EARLIER" HERE MEANS EARLIER IN
070100*  LOAD ORDER (OLD MASTER ROWS BEFORE THIS WEEK'S), NOT
070200*  EARLIER BY VISIT-DATE.
070300 360-COMPARE-EARLIER-ROW.
070400     IF WV-KEEP (TAG-IDX)
070500        AND WV-PATIENT-NO (TAG-IDX) = WV-PATIENT-NO (VIS-IDX)
070600        AND WV-VISIT-DATE (TAG-IDX) = WV-VISIT-DATE (VIS-IDX)
070700         MOVE "FD" TO WS-SORT-SW.
070800 360-EXIT.
070900     EXIT.
071000
071100*  NET REVENUE IS COMPUTED FOR EVERY ROW REGARDLESS OF WV-DROP
071200*  SO THE FIGURE IS ALREADY SITTING ON THE ROW IF A LATER
071300*  MAINTENANCE CHANGE EVER NEEDS TO REPORT ON EXCLUDED VISITS --
071400*  BUT DROPPED ROWS SKIP THE CALL BELOW SINCE THEY NEVER FEED
071500*  THE PATIENT SUMMARY AND THERE IS NO SENSE PAYING FOR THE
071600*  SUBROUTINE LINKAGE ON A ROW NOBODY WILL READ.
071700 400-CALC-NET-REVENUE.
071800     MOVE "400-CALC-NET-REVENUE" TO PARA-NAME.
071900     IF WV-DROP (VIS-IDX)
072000         GO TO 400-EXIT.
072100     MOVE WV-GROSS-SALES (VIS-IDX) TO NR-GROSS-SALES.
072200     MOVE WV-DISCOUNT (VIS-IDX)    TO NR-DISCOUNT.
072300     MOVE WV-REFUND (VIS-IDX)      TO NR-REFUND.
072400     MOVE WV-RECEIVABLE (VIS-IDX)  TO NR-RECEIVABLE.
072500     CALL "NETREVN" USING NETREVN-CALC-REC, NETREVN-RETURN-CD.
072600     MOVE NR-NET-REVENUE TO WV-NET-REVENUE (VIS-IDX).
072700 400-EXIT.
072800     EXIT.
072900
073000*----------------------------------------------------------------
073100*  BUBBLE SORT ON (PATIENT-NO, VISIT-DATE) ASCENDING -- THIS
073200*  SHOP DOES NOT LINK THE SORT UTILITY INTO A TABLE-DRIVEN JOB
073300*  LIKE THIS ONE, SO THE ORDERING IS DONE IN WORKING STORAGE
073400*  THE SAME WAY THE TRAINING UNIT'S CLASSROOM EXAMPLES DO IT.
073500*----------------------------------------------------------------
073600 450-SORT-VISIT-TABLE.
073700     MOVE "450-SORT-VISIT-TABLE" TO PARA-NAME.
073800     SET SORT-SWAPPED-YES TO TRUE.
073900     PERFORM 460-BUBBLE-PASS THRU 460-EXIT
074000         UNTIL SORT-SWAPPED-NO.
074100 450-EXIT.
074200     EXIT.
074300
074400 460-BUBBLE-PASS.
074500     SET SORT-SWAPPED-NO TO TRUE.
074600     PERFORM 470-COMPARE-ADJACENT THRU 470-EXIT
074700         VARYING VIS-IDX FROM 1 BY 1
074800         UNTIL VIS-IDX >= MSTR-ROWS-WRITTEN.
074900 460-EXIT.
075000     EXIT.
075100
075200 470-COMPARE-ADJACENT.
075300     SET TAG-IDX TO VIS-IDX.
075400     SET TAG-IDX UP BY 1.
075500     IF WV-PATIENT-NO (VIS-IDX) > WV-PATIENT-NO (TAG-IDX)
075600        OR (WV-PATIENT-NO (VIS-IDX) = WV-PATIENT-NO (TAG-IDX)
075700            AND WV-VISIT-DATE (VIS-IDX) > WV-VISIT-DATE (TAG-IDX))
075800         MOVE WS-VISIT-ROW (VIS-IDX) TO WS-SWAP-ROW
075900         MOVE WS-VISIT-ROW (TAG-IDX) TO WS-VISIT-ROW (VIS-IDX)
076000         MOVE WS-SWAP-ROW            TO WS-VISIT-ROW (TAG-IDX)
076100         SET SORT-SWAPPED-YES TO TRUE.
076200 470-EXIT.
076300     EXIT.
076400
076500*----------------------------------------------------------------
076600*  CONTROL BREAK ON PATIENT-NO OVER THE NOW-SORTED TABLE.  ROWS
076700*  MARKED WV-DROP DO NOT CONTRIBUTE TO THE ACCUMULATORS BUT
076800*  STILL PARTICIPATE IN THE GROUPING SO THE BREAK LOGIC SEES A
076900*  CONTIGUOUS RUN OF EACH PATIENT NUMBER.
077000*----------------------------------------------------------------
077100 500-SUMMARIZE-PATIENTS.
077200     MOVE "500-SUMMARIZE-PATIENTS" TO PARA-NAME.
077300     IF MSTR-ROWS-WRITTEN = ZERO
077400         GO TO 590-EXIT.
077500
077600     PERFORM 510-INIT-ACCUM THRU 510-EXIT.
077700     MOVE WV-PATIENT-NO (1) TO PA-PATIENT-NO.
077800
077900     PERFORM 520-PROCESS-ONE-ROW THRU 520-EXIT
078000         VARYING VIS-IDX FROM 1 BY 1
078100         UNTIL VIS-IDX > MSTR-ROWS-WRITTEN.
078200
078300     PERFORM 570-FINISH-PATIENT THRU 570-EXIT.
078400     GO TO 590-EXIT.
078500
078600*  CLEARS EVERY FIELD IN THE ACCUMULATOR GROUP, INCLUDING
078700*  PA-POS-AMT-COUNT/PA-POS-AMT-1/PA-POS-AMT-2 -- IF THIS EVER
078800*  CHANGES TO INITIALIZE ONLY PART OF THE GROUP, THE FIRST-
078900*  AMOUNT LOGIC AT 570 BELOW WILL PICK UP STALE VALUES FROM THE
079000*  PRIOR PATIENT.
079100 510-INIT-ACCUM.
079200     INITIALIZE WS-PATIENT-ACCUM.
079300 510-EXIT.
079400     EXIT.
079500
079600 520-PROCESS-ONE-ROW.
079700     IF WV-PATIENT-NO (VIS-IDX) NOT = PA-PATIENT-NO
079800         PERFORM 570-FINISH-PATIENT THRU 570-EXIT
079900         PERFORM 510-INIT-ACCUM THRU 510-EXIT
080000         MOVE WV-PATIENT-NO (VIS-IDX) TO PA-PATIENT-NO.
080100
080200     IF WV-KEEP (VIS-IDX)
080300         PERFORM 530-ACCUM-ONE-VISIT THRU 530-EXIT.
080400 520-EXIT.
080500     EXIT.
080600*  ONLY ROWS THAT SURVIVED THE EXCLUSION/DEDUPE PASSES REACH
080700*  THIS PARAGRAPH (THE WV-KEEP TEST JUST ABOVE) -- A DROPPED
080800*  ROW STILL SITS IN THE TABLE AND STILL PARTICIPATES IN THE
080900*  PATIENT-NO CONTROL BREAK, IT JUST NEVER ADDS TO THE
081000*  PATIENT'S TOTALS.
081100
081200 530-ACCUM-ONE-VISIT.
081300     ADD 1 TO PA-PURCHASE-COUNT.
081400     ADD WV-NET-REVENUE (VIS-IDX) TO PA-NET-SALES.
081500     MOVE WV-PATIENT-NAME (VIS-IDX) TO PA-PATIENT-NAME.
081600     MOVE WV-TAG (VIS-IDX) TO PA-PATIENT-TAG.
081700     IF WV-PHONE (VIS-IDX) NOT = SPACES
081800         MOVE WV-PHONE (VIS-IDX) TO PA-PHONE.
081900     MOVE WV-VISIT-DATE (VIS-IDX) TO PA-RECENT-VISIT-DT.
082000
082100*  ONLY THE FIRST TWO POSITIVE-AMOUNT VISITS ARE HELD -- THIS
082200*  PATIENT'S REMAINING VISITS CAN ONLY EVER RAISE PA-POS-AMT-COUNT
082300*  TO 2 AND STOP, WHICH IS ALL 570-FINISH-PATIENT BELOW NEEDS TO
082400*  DECIDE WHETHER PA-POS-AMT-1 WAS A REAL PURCHASE OR A
082500*  RESERVATION DEPOSIT.
082600     IF WV-GROSS-SALES (VIS-IDX) > ZERO
082700         IF PA-POS-AMT-COUNT = 0
082800             MOVE 1 TO PA-POS-AMT-COUNT
082900             MOVE WV-GROSS-SALES (VIS-IDX) TO PA-POS-AMT-1
083000             MOVE WV-VISIT-DATE (VIS-IDX) TO PA-FIRST-PURCHASE-DT
083100         ELSE
083200             IF PA-POS-AMT-COUNT = 1
083300                 MOVE 2 TO PA-POS-AMT-COUNT
083400                 MOVE WV-GROSS-SALES (VIS-IDX) TO PA-POS-AMT-2
083500             END-IF
083600         END-IF.
083700 530-EXIT.
083800     EXIT.
083900
084000 570-FINISH-PATIENT.
084100     IF PA-PURCHASE-COUNT = ZERO
084200         GO TO 570-EXIT.
084300
084400     COMPUTE PA-AVG-PURCHASE ROUNDED =
084500         PA-NET-SALES / PA-PURCHASE-COUNT.
084600
084700     IF PA-POS-AMT-COUNT = 0
084800         MOVE ZERO TO PA-FIRST-AMOUNT
084900     ELSE
085000         IF PA-POS-AMT-COUNT = 1
085100             MOVE PA-POS-AMT-1 TO PA-FIRST-AMOUNT
085200         ELSE
085300             IF PA-POS-AMT-1 = 100000 OR PA-POS-AMT-1 = 350000
085400                 MOVE PA-POS-AMT-2 TO PA-FIRST-AMOUNT
085500             ELSE
085600                 MOVE PA-POS-AMT-1 TO PA-FIRST-AMOUNT
085700             END-IF
085800         END-IF
085900     END-IF.
086000
086100     PERFORM 550-ASSIGN-GRADE THRU 550-EXIT.
086200     PERFORM 560-ASSIGN-STATUS THRU 560-EXIT.
086300     PERFORM 580-WRITE-SUMMARY-REC THRU 580-EXIT.
086400 570-EXIT.
086500     EXIT.
086600
086700*  GRADE BREAKS ARE ON NET SALES (AFTER DISCOUNT/REFUND), NOT
086800*  GROSS -- A PATIENT WHOSE GROSS CROSSES 10,000,000 WON BUT
086900*  WHOSE REFUNDS PULL NET SALES BACK UNDER THE LINE STAYS AT
087000*  THE LOWER GRADE.  THRESHOLDS ARE HARD-CODED HERE RATHER THAN
087100*  IN A PARAMETER TABLE SINCE THEY HAVE NOT MOVED SINCE THE
087200*  PROGRAM WAS WRITTEN.
087300 550-ASSIGN-GRADE.
087400     MOVE "550-ASSIGN-GRADE" TO PARA-NAME.
087500     IF PA-NET-SALES >= 10000000
087600         SET PS-GRADE-VVIP TO TRUE
087700     ELSE
087800         IF PA-NET-SALES >= 5000000
087900             SET PS-GRADE-VIP TO TRUE
088000         ELSE
088100             SET PS-GRADE-NORMAL TO TRUE
088200         END-IF
088300     END-IF.
088400 550-EXIT.
088500     EXIT.
088600
088700 560-ASSIGN-STATUS.
088800     MOVE "560-ASSIGN-STATUS" TO PARA-NAME.
088900     MOVE PA-RECENT-VISIT-DT TO DD-DATE1.
089000     MOVE WS-RUN-DATE-ISO TO DD-DATE2.
089100     CALL "DAYDIFF" USING DAYDIFF-CALC-REC, DAYDIFF-RETURN-CD.
089200
089300*  A PATIENT WHO HAS NOT COME BACK IN OVER 120 DAYS IS "ENDED"
089400*  REGARDLESS OF HOW MUCH THEY EVER SPENT -- THAT TEST RUNS
089500*  FIRST AND SHORT-CIRCUITS THE SPENDING TEST BELOW.  OTHERWISE
089600*  STATUS COMES FROM COMPARING THE AVERAGE PURCHASE TO 66% OF
089700*  THE FIRST (REAL) PURCHASE AMOUNT -- A PATIENT WHOSE AVERAGE
089800*  HAS DRIFTED WELL BELOW WHAT THEY STARTED AT IS TREATED AS
089900*  "PARTIAL" EVEN THOUGH THEY ARE STILL COMING IN.  66% IS A
090000*  BUSINESS-OFFICE RULE OF THUMB, NOT A REGULATORY FIGURE.
090100     IF PA-RECENT-VISIT-DT = SPACES OR DD-DAYS-BETWEEN > 120
090200         SET PS-STATUS-ENDED TO TRUE
090300     ELSE
090400         COMPUTE WS-STATUS-THRESHOLD =
090500             (PA-FIRST-AMOUNT * 66) / 100
090600         IF PA-AVG-PURCHASE < WS-STATUS-THRESHOLD
090700             SET PS-STATUS-PARTIAL TO TRUE
090800         ELSE
090900             SET PS-STATUS-COMPLETE TO TRUE
091000         END-IF
091100     END-IF.
091200 560-EXIT.
091300     EXIT.
091400
091500*  ONE OUTPUT ROW PER PATIENT -- MOVES EVERY FIELD OF THE
091600*  ACCUMULATOR GROUP INTO THE COPYBOOK LAYOUT.  IF A FIELD IS
091700*  ADDED TO THE ACCUMULATOR IT MUST ALSO BE ADDED HERE AND TO
091800*  THE PATSUMREC COPYBOOK, OR THE SUMMARY FILE JUST CARRIES
091900*  ZEROS/SPACES FOR IT.
092000 580-WRITE-SUMMARY-REC.
092100     MOVE "580-WRITE-SUMMARY-REC" TO PARA-NAME.
092200     MOVE PA-PATIENT-NAME       TO PS-PATIENT-NAME.
092300     MOVE PA-PATIENT-TAG        TO PS-PATIENT-TAG.
092400     MOVE PA-PHONE              TO PS-PHONE.
092500     MOVE PA-PATIENT-NO         TO PS-PATIENT-NO.
092600     MOVE PA-NET-SALES          TO PS-NET-SALES.
092700     MOVE PA-PURCHASE-COUNT     TO PS-PURCHASE-COUNT.
092800     MOVE PA-AVG-PURCHASE       TO PS-AVG-PURCHASE.
092900     MOVE PA-FIRST-AMOUNT       TO PS-FIRST-AMOUNT.
093000     MOVE PA-FIRST-PURCHASE-DT  TO PS-FIRST-PURCHASE-DT.
093100     MOVE PA-RECENT-VISIT-DT    TO PS-RECENT-VISIT-DT.
093200
093300     WRITE PATIENT-SUMMARY-RECORD
093400         INVALID KEY
093500             MOVE "** ERROR WRITING SUMMARY-FILE" TO
093600                 ABEND-REASON
093700             MOVE SFCODE TO EXPECTED-VAL
093800             GO TO 1000-ABEND-RTN
093900     END-WRITE.
094000     ADD 1 TO SUMMARY-ROWS-WRITTEN.
094100 580-EXIT.
094200     EXIT.
094300
094400 590-EXIT.
094500     EXIT.
094600
094700*  END-OF-JOB TOTALS -- OPERATIONS CHECKS THESE FIGURES AGAINST
094800*  THE SYSOUT FROM LAST WEEK'S RUN BEFORE RELEASING THE SUMMARY
094900*  FILE TO THE CRM SCORING JOB.  THE THREE ROWS-EXCLUDED-*
095000*  COUNTS PLUS SUMMARY-ROWS-WRITTEN SHOULD RECONCILE BACK TO
095100*  MSTR-ROWS-WRITTEN MINUS EXACT-DUPS-DROPPED, OR ONE OF THE
095200*  FILTER PASSES ABOVE HAS A GAP.
095300 900-CLEANUP.
095400     MOVE "900-CLEANUP" TO PARA-NAME.
095500     IF NOT MSTR-FILE-ABSENT
095600         CLOSE PATMSTR-FILE.
095700     CLOSE WEEKLY-FILE, TAG-FILE, PATMSTR-OUT-FILE, SUMMARY-FILE.
095800
095900     DISPLAY "** OLD MASTER ROWS READ **".
096000     DISPLAY MSTR-ROWS-READ.
096100     DISPLAY "** WEEKLY EXTRACT ROWS READ **".
096200     DISPLAY WKLY-ROWS-READ.
096300     DISPLAY "** EXACT DUPLICATES DROPPED **".
096400     DISPLAY EXACT-DUPS-DROPPED.
096500     DISPLAY "** NEW MASTER ROWS WRITTEN **".
096600     DISPLAY MSTR-ROWS-WRITTEN.
096700     DISPLAY "** ROWS EXCLUDED - STAFF/TEST NAME **".
096800     DISPLAY ROWS-EXCLUDED-STAFF.
096900     DISPLAY "** ROWS EXCLUDED - CONSULTATION BOOKING **".
097000     DISPLAY ROWS-EXCLUDED-CONSULT.
097100     DISPLAY "** ROWS EXCLUDED - DUPLICATE PATIENT/DAY **".
097200     DISPLAY ROWS-EXCLUDED-DAY-DUP.
097300     DISPLAY "** SUMMARY ROWS WRITTEN **".
097400     DISPLAY SUMMARY-ROWS-WRITTEN.
097500     CLOSE SYSOUT.
097600
097700     DISPLAY "******** NORMAL END OF JOB PATSUMM ********".
097800 900-EXIT.
097900     EXIT.
098000
098100*  DELIBERATE DIVIDE-BY-ZERO AT THE BOTTOM OF THIS PARAGRAPH IS
098200*  HOW THIS SHOP FORCES A NON-ZERO CONDITION CODE ON A COMPILER
098300*  THAT SETS RETURN-CODE THROUGH GOBACK ONLY -- THE ABEND-REC
098400*  WRITTEN TO SYSOUT JUST ABOVE IT IS WHAT OPERATIONS ACTUALLY
098500*  READS TO SEE WHICH PROGRAM/PARAGRAPH FAILED AND WHY; THE
098600*  ABEND CODE ITSELF ONLY TELLS THE SCHEDULER TO STOP THE JOB
098700*  BEFORE THE CRM SCORING JOB PICKS UP A SUMMARY FILE.
098800 1000-ABEND-RTN.
098900     MOVE "PATSUMM" TO ABEND-PROGRAM.
099000     MOVE WS-RUN-DATE-CCYYMMDD TO ABEND-RUN-DATE.
099100     WRITE SYSOUT-REC FROM ABEND-REC.
099200     DISPLAY "*** ABNORMAL END OF JOB-PATSUMM ***" UPON CONSOLE.
099300     DIVIDE ZERO-VAL INTO ONE-VAL.
