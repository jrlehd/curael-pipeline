000100******************************************************************
000200*                                                                *
000300*  VISITREC  --  PATIENT VISIT / BILLING RECORD                  *
000400*                                                                *
000500*  ONE ROW PER PATIENT VISIT.  THIS LAYOUT IS SHARED BY THE      *
000600*  CUMULATIVE VISIT MASTER (PATMSTR-FILE) AND THE WEEKLY VISIT   *
000700*  EXTRACT (PATWKLY-FILE) THAT COMES DOWN FROM THE FRONT-DESK    *
000800*  SCHEDULING SYSTEM EVERY MONDAY -- BOTH FILES CARRY EXACTLY    *
000900*  THE SAME 133-BYTE RECORD.                                     *
001000*                                                                *
001100*  THE INCOMING PATIENT NUMBER SOMETIMES ARRIVES WRAPPED IN      *
001200*  SPREADSHEET QUOTING NOISE (E.G. ="0001234") WHEN THE FRONT    *
001300*  DESK RE-EXPORTS FROM THEIR BILLING SPREADSHEET, SO THE FIELD  *
001400*  IS CARRIED HERE AS DISPLAY DIGITS BUT REDEFINED AS ALPHA-     *
001500*  NUMERIC FOR THE SCRUBBING PASS IN 000-HOUSEKEEPING.  SEE      *
001600*  DIGSTRP.                                                      *
001700*                                                                *
001800*  MAINTENANCE                                                   *
001900*  ---------------------------------------------------------     *
002000*  06/14/89  R.OKAFOR    ORIGINAL LAYOUT                          *
002100*  04/02/92  R.OKAFOR    PHONE WIDENED 9 TO 13 FOR EXTENSIONS    *
002200*  09/09/99  T.BRUSSO    Y2K -- VISIT-DATE NOW CCYY-MM-DD        *
002300*  01/11/07  J.PELLETIER ADDED VISIT-DATE-YMD REDEFINES FOR      *
002400*                        THE MONTHLY KPI EXTRACT (REQ 4471)      *
002500******************************************************************
002600 01  VISIT-RECORD.
002700     05  VISIT-PATIENT-NO         PIC 9(09).
002800     05  VISIT-PATIENT-NO-X   REDEFINES VISIT-PATIENT-NO
002900                                  PIC X(09).
003000     05  VISIT-PATIENT-NAME       PIC X(20).
003100     05  VISIT-DATE                PIC X(10).
003200     05  VISIT-DATE-YMD        REDEFINES VISIT-DATE.
003300         10  VISIT-DATE-CCYY       PIC X(04).
003400         10  FILLER                PIC X(01).
003500         10  VISIT-DATE-MM         PIC X(02).
003600         10  FILLER                PIC X(01).
003700         10  VISIT-DATE-DD         PIC X(02).
003800     05  VISIT-DOCTOR              PIC X(20).
003900     05  VISIT-PURPOSE             PIC X(20).
004000     05  VISIT-GROSS-SALES         PIC S9(09).
004100     05  VISIT-DISCOUNT            PIC S9(09).
004200     05  VISIT-REFUND              PIC S9(09).
004300     05  VISIT-RECEIVABLE          PIC S9(09).
004400     05  VISIT-PHONE               PIC X(13).
004500     05  FILLER                    PIC X(05)  VALUE SPACES.
