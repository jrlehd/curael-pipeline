000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  SQROOT -- SQUARE ROOT BY NEWTON'S METHOD
000400*
000500*  THIS SHOP HAS NEVER BEEN ALLOWED INTRINSIC FUNCTIONS ON THE
000600*  PRODUCTION COMPILER, SO THE CRM SCORING JOB'S CORRELATION
000700*  COEFFICIENTS ARE SQUARE-ROOTED HERE THE OLD WAY -- FIFTEEN
000800*  FIXED ITERATIONS OF NEWTON-RAPHSON, WHICH IS MORE PRECISION
000900*  THAN A ONE-DECIMAL CRM SCORE WILL EVER NEED.
001000*
001100*  MAINTENANCE
001200*  ----------------------------------------------------------
001300*  05/17/03  J.PELLETIER ORIGINAL ROUTINE FOR THE CRM SCORING
001400*                        WEIGHT CALCULATION (REQ 3140)
001500******************************************************************
001600 PROGRAM-ID.  SQROOT.
001700 AUTHOR. J.PELLETIER.
001800 INSTALLATION. COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN. 05/17/03.
002000 DATE-COMPILED. 05/17/03.
002100 SECURITY. NON-CONFIDENTIAL.
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  MISC-FIELDS.
003600     05  WS-GUESS                 PIC S9(9)V9(9) COMP-3.
003700     05  WS-LAST-GUESS            PIC S9(9)V9(9) COMP-3.
003800
003900 77  WS-ITER-SUB                  PIC S9(4) COMP.
004000
004100 LINKAGE SECTION.
004200 01  SQROOT-CALC-REC.
004300     05  SR-INPUT-VALUE           PIC S9(9)V9(9).
004400     05  SR-SQUARE-ROOT           PIC S9(9)V9(9).
004500
004600 01  RETURN-CD                    PIC 9(04) COMP.
004700
004800 PROCEDURE DIVISION USING SQROOT-CALC-REC, RETURN-CD.
004900 000-MAINLINE.
005000     IF SR-INPUT-VALUE <= ZERO
005100         MOVE ZERO TO SR-SQUARE-ROOT
005200         MOVE ZERO TO RETURN-CD
005300         GOBACK.
005400
005500*  A REASONABLE FIRST GUESS SHORTENS THE ITERATION -- HALF THE
005600*  INPUT VALUE, OR 1 IF THE INPUT IS SMALLER THAN THAT.
005700     COMPUTE WS-GUESS = SR-INPUT-VALUE / 2.
005800     IF WS-GUESS < 1
005900         MOVE 1 TO WS-GUESS.
006000
006100     PERFORM 100-NEWTON-STEP THRU 100-EXIT
006200         VARYING WS-ITER-SUB FROM 1 BY 1
006300         UNTIL WS-ITER-SUB > 15.
006400
006500     MOVE WS-GUESS TO SR-SQUARE-ROOT.
006600     MOVE ZERO TO RETURN-CD.
006700     GOBACK.
006800
006900 100-NEWTON-STEP.
007000*  NEXT = (GUESS + INPUT / GUESS) / 2
007100     MOVE WS-GUESS TO WS-LAST-GUESS.
007200     COMPUTE WS-GUESS ROUNDED =
007300         (WS-LAST-GUESS + (SR-INPUT-VALUE / WS-LAST-GUESS)) / 2.
007400 100-EXIT.
007500     EXIT.
