000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   T A G M E R G E                                              *
000500*                                                                *
000600*   LEFT-JOINS THE TUMOR-BOARD CANCER-TAG ROSTER ONTO THE        *
000700*   PATIENT VISIT MASTER BY PATIENT NUMBER.  THIS IS STEP 1 OF   *
000800*   THE WEEKLY PATIENT-DATA CYCLE -- ITS OUTPUT (THE TAGGED      *
000900*   VISIT FILE) FEEDS PATSUMM'S TAG LEFT-JOIN AND THE MONTHLY    *
001000*   TUMOR-BOARD ROSTER RECONCILIATION.                           *
001100*                                                                *
001200*   THE TAG ROSTER IS SMALL RELATIVE TO THE VISIT MASTER, SO IT  *
001300*   IS LOADED WHOLE INTO A WORKING-STORAGE TABLE AND SEARCHED    *
001400*   FOR EACH MASTER RECORD -- THERE IS NO NEED TO SORT-MERGE     *
001500*   TWO SEQUENTIAL FILES FOR A TABLE THIS SIZE, AND A TABLE      *
001600*   SEARCH IS CHEAPER ON CPU THAN A THIRD SORT STEP IN THE JCL.  *
001700*                                                                *
001800*   MAINTENANCE                                                  *
001900*   -------------------------------------------------------     *
002000*   02/22/94  T.BRUSSO    ORIGINAL PROGRAM FOR TAG-MERGE         *
002100*                         CUTOVER (REQ 1867)                     *
002200*   08/09/94  T.BRUSSO    KEEP ONLY FIRST TAG ROW PER PATIENT    *
002300*                         NUMBER -- ROSTER WAS BEING RE-KEYED    *
002400*                         BY TWO CLERKS (REQ 1902)                *
002500*   03/11/95  R.OKAFOR    ABEND IF TAG TABLE FILLS BEFORE EOF    *
002600*                         RATHER THAN SILENTLY DROP ROWS          *
002700*   06/30/96  T.BRUSSO    WIDENED TAG TABLE 2000 TO 5000 ROWS    *
002800*                         (REQ 2091)                              *
002900*   09/09/99  T.BRUSSO    Y2K -- WS-RUN-DATE NOW CCYYMMDD, WAS   *
003000*                         YYMMDD; DIGSTRP CALL ADDED FOR THE     *
003100*                         SPREADSHEET QUOTING NOISE COMPLAINT     *
003200*   05/17/03  J.PELLETIER STANDARDIZED ON THE COMMON ABENDREC    *
003300*                         COPYBOOK                                *
003400*   11/14/07  J.PELLETIER PATIENT-NO NOW SCRUBBED THROUGH        *
003500*                         DIGSTRP ON BOTH FILES, NOT JUST THE    *
003600*                         MASTER (REQ 4471)                       *
003700******************************************************************
003800 PROGRAM-ID.  TAGMERGE.
003900 AUTHOR. T.BRUSSO.
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN. 02/22/94.
004200 DATE-COMPILED. 02/22/94.
004300 SECURITY. NON-CONFIDENTIAL.
004400
004500*  ENVIRONMENT DIVISION -- NOTHING SPECIAL HERE EXCEPT THE
004600*  PRINTER CARRIAGE-CONTROL CHANNEL FOR THE ABEND SYSOUT LISTING.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*  SYSOUT CARRIES ONLY THE END-OF-JOB TOTALS AND, IF WE ABEND,
005600*  THE ONE-LINE ABEND-REC -- THIS SHOP KEEPS ABEND DUMPS OFF THE
005700*  JOB LOG SO THE OPERATOR CAN SEE THE REASON WITHOUT SCROLLING.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200*  TAG-FILE IS THE WEEKLY EXTRACT FROM THE TUMOR-BOARD ROSTER
006300*  SYSTEM.  IT IS NOT SORTED AND NOT DE-DUPED BY THE TIME IT
006400*  GETS HERE -- SEE 050-LOAD-TAG-TABLE BELOW.
006500     SELECT TAG-FILE
006600     ASSIGN TO UT-S-PATTAG
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS TFCODE.
006900
007000*  PATMSTR-FILE IS THE CUMULATIVE VISIT MASTER MAINTAINED BY
007100*  THE FRONT-END SYSTEM -- ONE RECORD PER PATIENT VISIT, NOT
007200*  ONE PER PATIENT.
007300     SELECT PATMSTR-FILE
007400     ASSIGN TO UT-S-PATMSTR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS IFCODE.
007700
007800*  TAGDVSIT-FILE IS THIS JOB'S ONE OUTPUT -- THE VISIT MASTER
007900*  WITH THE JOINED TAG FIELD ADDED ON.  DOWNSTREAM, PATSUMM
008000*  READS THIS FILE, NOT PATMSTR-FILE DIRECTLY.
008100     SELECT TAGDVSIT-FILE
008200     ASSIGN TO UT-S-TAGDVST
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*  SYSOUT-REC IS A PLAIN 132-BYTE PRINT LINE -- NO CARRIAGE
008900*  CONTROL BYTE, SINCE THIS FILE NEVER GOES TO A REAL PRINTER.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(132).
009700
009800****** TAG-FILE CARRIES THE TUMOR-BOARD ROSTER EXTRACT -- ONE
009900****** PATIENT NUMBER MAY APPEAR MORE THAN ONCE IF THE ROSTER
010000****** WAS RE-KEYED; ONLY THE FIRST OCCURRENCE COUNTS.
010100 FD  TAG-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 32 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS TAG-RECORD.
010700 COPY TAGREC.
010800
010900****** THE CUMULATIVE PATIENT VISIT MASTER, READ SEQUENTIALLY.
011000 FD  PATMSTR-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 133 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS VISIT-RECORD.
011600 COPY VISITREC.
011700
011800****** OUTPUT OF THIS JOB -- FEEDS PATSUMM'S TAG LEFT-JOIN.
011900 FD  TAGDVSIT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 153 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS TAGGED-VISIT-RECORD.
012500 COPY TAGDVSIT.
012600
012700 WORKING-STORAGE SECTION.
012800
012900*  FILE-STATUS CODES FOR THE TWO INPUT FILES AND THE ONE OUTPUT
013000*  FILE.  SPACES MEANS "GOOD READ/WRITE"; "10" ON A READ MEANS
013100*  END OF FILE -- THIS SHOP HAS NEVER CODED FOR ANY OTHER STATUS
013200*  VALUE HERE, SINCE A BAD STATUS ON THESE FILES MEANS A JCL OR
013300*  DASD PROBLEM THE OPERATOR HAS TO FIX, NOT SOMETHING THE
013400*  PROGRAM CAN RECOVER FROM.
013500 01  FILE-STATUS-CODES.
013600     05  TFCODE                   PIC X(2).
013700         88  CODE-READ-TAG            VALUE SPACES.
013800         88  NO-MORE-TAG-RECS         VALUE "10".
013900     05  IFCODE                   PIC X(2).
014000         88  CODE-READ-MSTR           VALUE SPACES.
014100         88  NO-MORE-MSTR-RECS        VALUE "10".
014200     05  OFCODE                   PIC X(2).
014300         88  CODE-WRITE               VALUE SPACES.
014400
014500*  END-OF-FILE SWITCHES FOR THE TWO PERFORM ... UNTIL LOOPS
014600*  BELOW.  KEPT AS STANDALONE ITEMS, NOT BURIED IN A GROUP,
014700*  SINCE THEY ARE TESTED SO OFTEN.
014800 77  MORE-TAG-SW                  PIC X(01) VALUE SPACE.
014900     88  NO-MORE-TAG                  VALUE "N".
015000     88  MORE-TAG                     VALUE " ".
015100
015200 77  MORE-MSTR-SW                 PIC X(01) VALUE SPACE.
015300     88  NO-MORE-MSTR                 VALUE "N".
015400     88  MORE-MSTR                    VALUE " ".
015500
015600*  THE TAG TABLE HOLDS THE ENTIRE ROSTER IN STORAGE FOR THE
015700*  DURATION OF THE RUN.  5000 ROWS COMFORTABLY COVERS THE
015800*  CURRENT ROSTER SIZE WITH ROOM TO GROW -- SEE THE 03/11/95
015900*  CHANGE ABOVE FOR WHAT HAPPENS IF IT EVER FILLS.  THE ROW
016000*  CARRIES THE PATIENT NUMBER IN BOTH NUMERIC AND ALPHANUMERIC
016100*  FORM SINCE THE SEARCH BELOW COMPARES AGAINST DIGSTRP'S
016200*  SCRUBBED NUMERIC OUTPUT.
016300 01  WS-TAG-TABLE.
016400     05  TAG-TABLE-ROW OCCURS 5000 TIMES INDEXED BY TAG-IDX.
016500         10  TT-PATIENT-NO         PIC 9(09).
016600         10  TT-PATIENT-NO-X   REDEFINES TT-PATIENT-NO
016700                                   PIC X(09).
016800         10  TT-PATIENT-TAG        PIC X(20).
016900
017000*  RUN DATE, STAMPED ONCE AT HOUSEKEEPING AND CARRIED ON THE
017100*  ABEND RECORD IF THIS JOB BLOWS UP.  THE REDEFINES GIVES US
017200*  THE THREE DATE PARTS FOR ANY FUTURE DATE-EDIT WORK WITHOUT
017300*  UNSTRINGING THE FIELD.
017400 01  WS-RUN-DATE.
017500     05  WS-RUN-DATE-CCYYMMDD      PIC 9(08).
017600     05  WS-RUN-DATE-R        REDEFINES WS-RUN-DATE-CCYYMMDD.
017700         10  WS-RUN-CCYY           PIC 9(04).
017800         10  WS-RUN-MM             PIC 9(02).
017900         10  WS-RUN-DD             PIC 9(02).
018000
018100*  CALL AREA FOR THE DIGSTRP SUBROUTINE, WHICH STRIPS ANY
018200*  NON-NUMERIC NOISE (LEADING APOSTROPHE, EMBEDDED COMMA, ETC.)
018300*  OUT OF A PATIENT NUMBER THAT CAME OUT OF A SPREADSHEET-STYLE
018400*  EXTRACT.  BOTH THE TAG ROSTER AND THE VISIT MASTER GET
018500*  SCRUBBED THE SAME WAY SO THE TABLE SEARCH BELOW COMPARES
018600*  LIKE TO LIKE (SEE THE 11/14/07 CHANGE ABOVE).
018700 01  DIGSTRP-CALL-REC.
018800     05  DS-RAW-NO                 PIC X(09).
018900     05  DS-NORM-NO                PIC 9(09).
019000     05  DS-NORM-NO-R  REDEFINES DS-NORM-NO.
019100         10  FILLER                    PIC X(08).
019200         10  DS-NORM-NO-LAST           PIC X(01).
019300 77  DIGSTRP-RETURN-CD            PIC 9(04) COMP.
019400
019500*  END-OF-JOB CONTROL TOTALS, DISPLAYED AT 900-CLEANUP AND
019600*  READ BY THE OPERATOR TO CONFIRM THE RUN LOOKS REASONABLE
019700*  BEFORE PATSUMM IS ALLOWED TO KICK OFF.
019800 01  COUNTERS-AND-ACCUMULATORS.
019900*      HOW MANY DISTINCT PATIENT NUMBERS MADE IT INTO THE TABLE.
020000     05  TAG-ROWS-LOADED           PIC S9(07) COMP.
020100*      HOW MANY ROSTER RECORDS WERE A DUPLICATE PATIENT NUMBER
020200*      AND SO WERE NOT ADDED (SEE 050-LOAD-TAG-TABLE).
020300     05  TAG-ROWS-SKIPPED          PIC S9(07) COMP.
020400*      TOTAL VISIT MASTER RECORDS READ, TAGGED OR NOT.
020500     05  RECORDS-READ              PIC S9(09) COMP.
020600*      OF THE ABOVE, HOW MANY FOUND A MATCH IN THE TAG TABLE.
020700*      THIS COUNT SHOULD ROUGHLY TRACK ROSTER SIZE -- A SHARP
020800*      DROP IS USUALLY A SIGN THE ROSTER EXTRACT DID NOT RUN,
020900*      NOT THAT PATIENTS STOPPED NEEDING TUMOR BOARD REVIEW.
021000     05  RECORDS-TAGGED            PIC S9(09) COMP.
021100*      OUTPUT RECORD COUNT -- ALWAYS EQUALS RECORDS-READ SINCE
021200*      THIS IS A LEFT JOIN, NOT A FILTER.
021300     05  RECORDS-WRITTEN           PIC S9(09) COMP.
021400
021500*  COMMON ABEND-REC LAYOUT SHARED ACROSS THE WHOLE SUITE --
021600*  SEE THE 05/17/03 CHANGE ABOVE.
021700 COPY ABENDREC.
021800
021900 PROCEDURE DIVISION.
022000*  MAINLINE -- HOUSEKEEPING, LOAD THE TAG TABLE ONCE, THEN
022100*  DRIVE THE VISIT MASTER TO EOF, ONE PASS.  THE TAG TABLE
022200*  MUST BE FULLY LOADED BEFORE THE MASTER PASS STARTS SINCE
022300*  A LATE VISIT RECORD CAN MATCH AN EARLY TAG ROW OR VICE
022400*  VERSA -- THERE IS NO GUARANTEED KEY ORDER BETWEEN THE TWO
022500*  FILES.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 050-LOAD-TAG-TABLE THRU 050-EXIT
022800         UNTIL NO-MORE-TAG.
022900     PERFORM 100-MAINLINE THRU 100-EXIT
023000         UNTIL NO-MORE-MSTR.
023100     PERFORM 900-CLEANUP THRU 900-EXIT.
023200     MOVE ZERO TO RETURN-CODE.
023300     GOBACK.
023400
023500 000-HOUSEKEEPING.
023600*  OPEN BOTH INPUTS AND THE ONE OUTPUT, STAMP THE RUN DATE,
023700*  AND PRIME BOTH END-OF-FILE SWITCHES TO "MORE RECORDS."
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB TAGMERGE ********".
024000     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
024100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024200     INITIALIZE WS-TAG-TABLE.
024300
024400     OPEN INPUT TAG-FILE, PATMSTR-FILE.
024500     OPEN OUTPUT TAGDVSIT-FILE, SYSOUT.
024600
024700     SET MORE-TAG TO TRUE.
024800     SET MORE-MSTR TO TRUE.
024900 000-EXIT.
025000     EXIT.
025100
025200 050-LOAD-TAG-TABLE.
025300*  READ ONE TAG ROSTER RECORD, SCRUB THE PATIENT NUMBER, AND
025400*  ADD IT TO THE TABLE ONLY IF THIS PATIENT NUMBER IS NOT
025500*  ALREADY IN THE TABLE.  THIS ENFORCES THE 08/09/94 RULE:
025600*  "FIRST TAG ROW PER PATIENT NUMBER WINS" -- IF THE ROSTER
025700*  WAS RE-KEYED AND A PATIENT NUMBER APPEARS TWICE, THE SECOND
025800*  OCCURRENCE IS COUNTED AS SKIPPED, NOT MERGED OVER THE FIRST.
025900     MOVE "050-LOAD-TAG-TABLE" TO PARA-NAME.
026000     READ TAG-FILE
026100         AT END
026200             SET NO-MORE-TAG TO TRUE
026300             GO TO 050-EXIT
026400     END-READ.
026500
026600     MOVE TAG-PATIENT-NO-X TO DS-RAW-NO.
026700     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
026800
026900     SET TAG-IDX TO 1.
027000     SEARCH TAG-TABLE-ROW
027100         AT END
027200             PERFORM 060-ADD-TAG-ROW THRU 060-EXIT
027300         WHEN TT-PATIENT-NO (TAG-IDX) = DS-NORM-NO
027400             ADD 1 TO TAG-ROWS-SKIPPED
027500     END-SEARCH.
027600 050-EXIT.
027700     EXIT.
027800
027900 060-ADD-TAG-ROW.
028000*  TABLE IS FULL -- ABEND RATHER THAN SILENTLY LOSE ROSTER
028100*  ROWS PAST ROW 5000 (SEE THE 03/11/95 CHANGE ABOVE; BEFORE
028200*  THAT CHANGE THIS SHOP HAD A TUMOR-BOARD PATIENT DROP OFF
028300*  THE ROSTER WITH NO WARNING).
028400     MOVE "060-ADD-TAG-ROW" TO PARA-NAME.
028500     IF TAG-ROWS-LOADED >= 5000
028600         MOVE "** TAG TABLE OVERFLOW - RAISE OCCURS SIZE"
028700             TO ABEND-REASON
028800         MOVE "5000" TO EXPECTED-VAL
028900         MOVE DS-NORM-NO TO ACTUAL-VAL
029000         GO TO 1000-ABEND-RTN.
029100
029200     ADD 1 TO TAG-ROWS-LOADED.
029300*      THE INDEX IS SET FROM THE ROW COUNT RATHER THAN BUMPED
029400*      BY SEARCH VARYING -- THE TABLE IS UNSORTED, SO THE NEXT
029500*      FREE SLOT IS ALWAYS JUST "ONE PAST THE LAST ROW LOADED."
029600     SET TAG-IDX TO TAG-ROWS-LOADED.
029700     MOVE DS-NORM-NO TO TT-PATIENT-NO (TAG-IDX).
029800     MOVE TAG-PATIENT-TAG TO TT-PATIENT-TAG (TAG-IDX).
029900 060-EXIT.
030000     EXIT.
030100
030200 100-MAINLINE.
030300*  READ ONE VISIT MASTER RECORD, SCRUB ITS PATIENT NUMBER THE
030400*  SAME WAY THE ROSTER WAS SCRUBBED, THEN SEARCH THE TAG TABLE
030500*  FOR A MATCH.  NO MATCH IS NOT AN ERROR -- MOST PATIENTS ARE
030600*  NOT ON THE TUMOR-BOARD ROSTER, SO TJ-PATIENT-TAG IS LEFT
030700*  BLANK (THE LEFT-JOIN "MISS" CASE).
030800     MOVE "100-MAINLINE" TO PARA-NAME.
030900     READ PATMSTR-FILE
031000         AT END
031100             SET NO-MORE-MSTR TO TRUE
031200             GO TO 100-EXIT
031300     END-READ.
031400     ADD 1 TO RECORDS-READ.
031500
031600     MOVE VISIT-PATIENT-NO-X TO DS-RAW-NO.
031700     CALL "DIGSTRP" USING DIGSTRP-CALL-REC, DIGSTRP-RETURN-CD.
031800
031900     MOVE SPACES TO TJ-PATIENT-TAG.
032000     SET TAG-IDX TO 1.
032100     SEARCH TAG-TABLE-ROW
032200         AT END
032300             CONTINUE
032400         WHEN TT-PATIENT-NO (TAG-IDX) = DS-NORM-NO
032500             MOVE TT-PATIENT-TAG (TAG-IDX) TO TJ-PATIENT-TAG
032600             ADD 1 TO RECORDS-TAGGED
032700     END-SEARCH.
032800
032900*  BUILD THE OUTPUT RECORD -- THE VISIT DATA CARRIED STRAIGHT
033000*  ACROSS PLUS THE JOINED TAG FIELD SET ABOVE.
033100     MOVE DS-NORM-NO       TO TJ-PATIENT-NO.
033200     MOVE VISIT-PATIENT-NAME  TO TJ-PATIENT-NAME.
033300     MOVE VISIT-DATE          TO TJ-VISIT-DATE.
033400     MOVE VISIT-DOCTOR        TO TJ-DOCTOR.
033500     MOVE VISIT-PURPOSE       TO TJ-VISIT-PURPOSE.
033600     MOVE VISIT-GROSS-SALES   TO TJ-GROSS-SALES.
033700     MOVE VISIT-DISCOUNT      TO TJ-DISCOUNT.
033800     MOVE VISIT-REFUND        TO TJ-REFUND.
033900     MOVE VISIT-RECEIVABLE    TO TJ-RECEIVABLE.
034000     MOVE VISIT-PHONE         TO TJ-PHONE.
034100
034200     WRITE TAGGED-VISIT-RECORD
034300         INVALID KEY
034400             MOVE "** ERROR WRITING TAGDVSIT-FILE" TO
034500                 ABEND-REASON
034600             MOVE OFCODE TO EXPECTED-VAL
034700             GO TO 1000-ABEND-RTN
034800     END-WRITE.
034900     ADD 1 TO RECORDS-WRITTEN.
035000 100-EXIT.
035100     EXIT.
035200
035300 900-CLEANUP.
035400*  CLOSE THE INPUTS AND THE OUTPUT, DISPLAY THE CONTROL TOTALS
035500*  FOR THE OPERATOR, THEN CLOSE SYSOUT LAST SO THE TOTALS
035600*  THEMSELVES MAKE IT TO THE JOB LOG.
035700     MOVE "900-CLEANUP" TO PARA-NAME.
035800     CLOSE TAG-FILE, PATMSTR-FILE, TAGDVSIT-FILE.
035900
036000*  THE FIVE TOTALS BELOW ARE THE OPERATOR'S ONLY WINDOW INTO
036100*  WHETHER TODAY'S RUN WAS NORMAL -- THERE IS NO SEPARATE
036200*  BALANCING REPORT FOR TAGMERGE, SO THE JOB LOG LISTING IS
036300*  WHAT GETS CHECKED BEFORE PATSUMM IS RELEASED.
036400     DISPLAY "** TAG ROWS LOADED **".
036500     DISPLAY TAG-ROWS-LOADED.
036600     DISPLAY "** TAG ROWS SKIPPED (DUPLICATE PATIENT-NO) **".
036700     DISPLAY TAG-ROWS-SKIPPED.
036800     DISPLAY "** VISIT RECORDS READ **".
036900     DISPLAY RECORDS-READ.
037000     DISPLAY "** VISIT RECORDS TAGGED **".
037100     DISPLAY RECORDS-TAGGED.
037200     DISPLAY "** TAGGED-VISIT RECORDS WRITTEN **".
037300     DISPLAY RECORDS-WRITTEN.
037400     CLOSE SYSOUT.
037500
037600     DISPLAY "******** NORMAL END OF JOB TAGMERGE ********".
037700 900-EXIT.
037800     EXIT.
037900
038000*  COMMON ABEND ROUTINE -- WRITE THE ONE-LINE ABEND-REC TO
038100*  SYSOUT, CLOSE EVERYTHING, THEN FORCE A DIVIDE-BY-ZERO SO THE
038200*  JOB STEP CONDITION CODE COMES BACK NON-ZERO AND THE JCL
038300*  KEEPS PATSUMM FROM RUNNING AGAINST A BAD TAGDVSIT-FILE.
038400 1000-ABEND-RTN.
038500     MOVE "TAGMERGE" TO ABEND-PROGRAM.
038600     MOVE WS-RUN-DATE-CCYYMMDD TO ABEND-RUN-DATE.
038700     WRITE SYSOUT-REC FROM ABEND-REC.
038800     CLOSE TAG-FILE, PATMSTR-FILE, TAGDVSIT-FILE, SYSOUT.
038900     DISPLAY "*** ABNORMAL END OF JOB-TAGMERGE ***" UPON CONSOLE.
039000     DIVIDE ZERO-VAL INTO ONE-VAL.
