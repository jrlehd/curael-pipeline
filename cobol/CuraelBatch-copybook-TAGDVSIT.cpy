000100******************************************************************
000200*                                                                *
000300*  TAGDVSIT  --  TAGGED-VISIT RECORD                             *
000400*                                                                *
000500*  OUTPUT OF TAGMERGE -- THE VISIT-RECORD LAYOUT (SEE VISITREC)  *
000600*  WITH THE PATIENT'S CANCER TAG APPENDED.  TAG-JOIN-TAG IS      *
000700*  SPACES WHEN TAGMERGE FOUND NO MATCHING ENTRY IN THE TAG       *
000800*  ROSTER FOR THE PATIENT NUMBER ON THE VISIT.                  *
000900*                                                                *
001000*  MAINTENANCE                                                   *
001100*  ---------------------------------------------------------     *
001200*  02/22/94  T.BRUSSO    ORIGINAL LAYOUT FOR TAG-MERGE CUTOVER   *
001300*  09/09/99  T.BRUSSO    Y2K -- TJ-VISIT-DATE NOW CCYY-MM-DD     *
001400******************************************************************
001500 01  TAGGED-VISIT-RECORD.
001600     05  TJ-PATIENT-NO             PIC 9(09).
001700     05  TJ-PATIENT-NO-X       REDEFINES TJ-PATIENT-NO
001800                                  PIC X(09).
001900     05  TJ-PATIENT-NAME           PIC X(20).
002000     05  TJ-VISIT-DATE              PIC X(10).
002100     05  TJ-DOCTOR                  PIC X(20).
002200     05  TJ-VISIT-PURPOSE           PIC X(20).
002300     05  TJ-GROSS-SALES             PIC S9(09).
002400     05  TJ-DISCOUNT                PIC S9(09).
002500     05  TJ-REFUND                  PIC S9(09).
002600     05  TJ-RECEIVABLE              PIC S9(09).
002700     05  TJ-PHONE                   PIC X(13).
002800     05  TJ-PATIENT-TAG             PIC X(20).
002900     05  FILLER                     PIC X(05)  VALUE SPACES.
