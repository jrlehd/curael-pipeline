000100******************************************************************
000200*                                                                *
000300*  KPIRECRD  --  MONTHLY KPI REPORT RECORD                       *
000400*                                                                *
000500*  ONE ROW PER YEAR-MONTH, WRITTEN BY KPIRPT IN ASCENDING        *
000600*  YEAR-MONTH SEQUENCE.  THE FIVE KP-PURPOSE-PCT COLUMNS LINE    *
000700*  UP, IN ORDER, WITH THE WS-PURPOSE-CATEGORY TABLE CARRIED IN   *
000800*  KPIRPT'S WORKING-STORAGE (CONSULT / TREATMENT / FOLLOW-UP /   *
000900*  TEST / ALL OTHER PURPOSES) -- DO NOT REORDER ONE WITHOUT THE  *
001000*  OTHER.                                                        *
001100*                                                                *
001200*  MAINTENANCE                                                   *
001300*  ---------------------------------------------------------     *
001400*  06/30/96  T.BRUSSO    ORIGINAL LAYOUT FOR MONTHLY KPI PULL    *
001500*  09/09/99  T.BRUSSO    Y2K -- YEAR-MONTH NOW CCYY-MM           *
001600*  05/17/03  J.PELLETIER EXPANDED PURPOSE COLUMNS 3 TO 5 FOR     *
001700*                        FOLLOW-UP AND TEST-VISIT REPORTING      *
001800******************************************************************
001900 01  KPI-RECORD.
002000     05  KP-YEAR-MONTH              PIC X(07).
002100     05  KP-YEAR-MONTH-YM       REDEFINES KP-YEAR-MONTH.
002200         10  KP-YEAR                PIC X(04).
002300         10  FILLER                 PIC X(01).
002400         10  KP-MONTH               PIC X(02).
002500     05  KP-VISIT-COUNT             PIC 9(07).
002600     05  KP-UNIQUE-PATIENTS         PIC 9(07).
002700     05  KP-NEW-PATIENTS            PIC 9(07).
002800     05  KP-RETURNING-PATIENTS      PIC 9(07).
002900     05  KP-NET-SALES               PIC S9(11).
003000     05  KP-ARPU                    PIC S9(09).
003100     05  KP-PURPOSE-PCT             PIC 9(03)V9(01) OCCURS 5 TIMES.
003200     05  FILLER                     PIC X(06)  VALUE SPACES.
