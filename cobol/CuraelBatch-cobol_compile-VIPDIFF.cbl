000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*   V I P D I F F                                                *
000500*                                                                *
000600*   STEP 4 OF THE WEEKLY CYCLE.  COMPARES LAST WEEK'S VIP        *
000700*   SNAPSHOT AGAINST THIS WEEK'S AND TELLS MARKETING WHO KEPT    *
000800*   THEIR GRADE, WHO CHANGED, WHO FELL OFF THE LIST, AND WHO IS  *
000900*   BRAND NEW.  MATCHING IS BY PATIENT NAME -- THE SNAPSHOT      *
001000*   FILE DOES NOT CARRY A PATIENT NUMBER.                        *
001100*                                                                *
001200*   MAINTENANCE                                                  *
001300*   -------------------------------------------------------     *
001400*   04/04/94  T.BRUSSO    ORIGINAL PROGRAM FOR THE VIP ROSTER    *
001500*                         WEEK-OVER-WEEK COMPARE (REQ 1878)      *
001600*   06/30/96  T.BRUSSO    WIDENED THE DIFF TABLE TO 40000 ROWS   *
001700*                         TO MATCH THE SUITE-WIDE TABLE-SIZING   *
001800*                         RELEASE (REQ 2091)                     *
001900*   09/09/99  T.BRUSSO    Y2K REVIEW -- NO DATE ARITHMETIC IN    *
002000*                         THIS PROGRAM, NO CHANGE                *
002100*   05/17/03  J.PELLETIER OUTPUT NOW SORTED STATUS-THEN-NAME     *
002200*                         FOR THE MARKETING DESK'S REPORT WRITER *
002300*                         (REQ 3140)                             *
002400******************************************************************
002500 PROGRAM-ID.  VIPDIFF.
002600 AUTHOR. T.BRUSSO.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 04/04/94.
002900 DATE-COMPILED. 04/04/94.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100     ASSIGN TO UT-S-SYSOUT
004200       ORGANIZATION IS SEQUENTIAL.
004300
004400*  LAST WEEK'S SNAPSHOT, RENAMED TO UT-S-VIPPREV BY THE JCL
004500*  BEFORE THIS STEP RUNS (VIPSNAP'S OWN OUTPUT DDNAME IS
004600*  UT-S-VIPSNAP -- THE OPERATOR ROTATES THE TWO GENERATIONS).
004700     SELECT PREV-SNAP-FILE
004800     ASSIGN TO UT-S-VIPPREV
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS PFCODE.
005100
005200*  THIS WEEK'S SNAPSHOT, FRESH OFF VIPSNAP.
005300     SELECT CURR-SNAP-FILE
005400     ASSIGN TO UT-S-VIPCURR
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS CFCODE.
005700
005800*  THE WEEK-OVER-WEEK MOVEMENT REPORT MARKETING'S REPORT WRITER
005900*  READS.
006000     SELECT DIFF-FILE
006100     ASSIGN TO UT-S-VIPDIFF
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 132 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(132).
007400
007500 FD  PREV-SNAP-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 64 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PREV-SNAPSHOT-REC.
008100 01  PREV-SNAPSHOT-REC             PIC X(64).
008200
008300 FD  CURR-SNAP-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 64 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CURR-SNAPSHOT-REC.
008900 01  CURR-SNAPSHOT-REC             PIC X(64).
009000
009100****** THE VIP-DIFF FILE HAS NO GENERAL-PURPOSE COPYBOOK -- IT
009200****** IS FOUR FIELDS WIDE AND USED NOWHERE ELSE, SO IT IS
009300****** CARRIED HERE THE WAY THIS SHOP CARRIES A ONE-OFF REPORT
009400****** RECORD.
009500 FD  DIFF-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 40 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS VIP-DIFF-REC.
010100 01  VIP-DIFF-REC.
010200     05  VD-PATIENT-NAME           PIC X(20).
010300     05  VD-GRADE-PREV             PIC X(06).
010400     05  VD-GRADE-CURR             PIC X(06).
010500     05  VD-STATUS                 PIC X(08).
010600
010700 WORKING-STORAGE SECTION.
010800*  THE SNAPSHOT COPYBOOK IS PULLED IN TWICE OVER -- ONCE HERE
010900*  UNDER A DUMMY 01 NAME SINCE COBOL WILL NOT LET THE SAME
011000*  RECORD NAME BE COPIED INTO TWO DIFFERENT FDs -- BOTH PREV-
011100*  SNAP-FILE AND CURR-SNAP-FILE READ INTO THIS ONE WORKING AREA,
011200*  ONE ROW AT A TIME, WITH THE FIELDS COPIED OUT TO THE PREV/
011300*  CURR TABLES BELOW BEFORE THE NEXT READ OVERLAYS IT.
011400 COPY VIPSNPRC REPLACING VIP-SNAPSHOT-RECORD BY DUMMY-REC-01.
011500
011600 01  FILE-STATUS-CODES.
011700     05  PFCODE                   PIC X(2).
011800         88  CODE-READ-PREV           VALUE SPACES.
011900         88  NO-MORE-PREV-RECS        VALUE "10".
012000     05  CFCODE                   PIC X(2).
012100         88  CODE-READ-CURR           VALUE SPACES.
012200         88  NO-MORE-CURR-RECS        VALUE "10".
012300     05  OFCODE                   PIC X(2).
012400         88  CODE-WRITE-DIFF          VALUE SPACES.
012500
012600 77  MORE-PREV-SW                 PIC X(01) VALUE SPACE.
012700     88  NO-MORE-PREV                  VALUE "N".
012800     88  MORE-PREV                     VALUE " ".
012900
013000 77  MORE-CURR-SW                 PIC X(01) VALUE SPACE.
013100     88  NO-MORE-CURR                  VALUE "N".
013200     88  MORE-CURR                     VALUE " ".
013300
013400*----------------------------------------------------------------
013500*  BOTH SNAPSHOTS ARE LOADED WHOLE INTO WORKING STORAGE -- THE
013600*  ROSTER RARELY RUNS PAST A FEW HUNDRED NAMES, SO A FULL OUTER
013700*  MATCH BY LINEAR SEARCH IS CHEAP HERE.
013800*----------------------------------------------------------------
013900 01  WS-PREV-TABLE.
014000     05  PREV-TABLE-ROW OCCURS 20000 TIMES INDEXED BY PV-IDX.
014100         10  PV-PATIENT-NAME          PIC X(20).
014200         10  PV-MEMBER-GRADE          PIC X(06).
014300         10  PV-MATCHED-SW            PIC X(01) VALUE "N".
014400             88  PV-MATCHED               VALUE "Y".
014500
014600*  NO PV-MATCHED-STYLE FLAG NEEDED HERE -- 250-MATCH-CURR-SIDE
014700*  BELOW RE-SEARCHES THE PREV TABLE FOR EVERY CURR ROW RATHER
014800*  THAN TRUSTING A FLAG SET DURING THE PREV-SIDE PASS, SINCE A
014900*  NAME CAN BE UNIQUE ON ONE SIDE AND STILL NEEDS ITS OWN
015000*  INDEPENDENT LOOKUP.
015100 01  WS-CURR-TABLE.
015200     05  CURR-TABLE-ROW OCCURS 20000 TIMES INDEXED BY CV-IDX.
015300         10  CV-PATIENT-NAME          PIC X(20).
015400         10  CV-MEMBER-GRADE          PIC X(06).
015500
015600*  40000 ROWS -- TWICE THE PREV/CURR TABLE SIZE, SINCE IN THE
015700*  WORST CASE (COMPLETE ROSTER TURNOVER) EVERY PREV ROW EMITS A
015800*  REMOVED AND EVERY CURR ROW EMITS A NEW, WITH NO OVERLAP AT
015900*  ALL (REQ 2091, 06/30/96).
016000 01  WS-DIFF-TABLE.
016100     05  DIFF-TABLE-ROW OCCURS 40000 TIMES INDEXED BY DF-IDX.
016200         10  DT-PATIENT-NAME          PIC X(20).
016300         10  DT-GRADE-PREV            PIC X(06).
016400         10  DT-GRADE-CURR            PIC X(06).
016500         10  DT-STATUS                PIC X(08).
016600*----------------------------------------------------------------
016700*  ONE-CHARACTER TREND-CODE VIEW OF THE STATUS WORD, FOR THE
016800*  QUICK-GLANCE COLUMN ON THE SYSOUT TOTALS LINE.
016900*----------------------------------------------------------------
017000         10  DT-STATUS-R  REDEFINES DT-STATUS.
017100             15  DT-STATUS-1ST-CHAR       PIC X(01).
017200             15  FILLER                   PIC X(07).
017300         10  DT-STATUS-RANK           PIC 9(01).
017400
017500 01  WS-SWAP-ROW                  PIC X(41).
017600 01  WS-SWAP-ROW-R REDEFINES WS-SWAP-ROW.
017700     05  SW-PATIENT-NAME              PIC X(20).
017800     05  SW-GRADE-PREV                PIC X(06).
017900     05  SW-GRADE-CURR                PIC X(06).
018000     05  SW-STATUS                    PIC X(08).
018100     05  SW-STATUS-RANK               PIC 9(01).
018200 77  WS-SORT-SW                   PIC X(02) VALUE SPACES.
018300     88  SORT-SWAPPED-YES             VALUE "YE".
018400     88  SORT-SWAPPED-NO              VALUE "NO".
018500
018600 01  COUNTERS-AND-ACCUMULATORS.
018700     05  PREV-ROWS-READ            PIC S9(09) COMP.
018800     05  CURR-ROWS-READ            PIC S9(09) COMP.
018900     05  DIFF-ROWS-WRITTEN         PIC S9(09) COMP.
019000
019100 01  WS-RUN-DATE                  PIC 9(08).
019200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019300     05  WS-RUN-DATE-CCYY             PIC 9(04).
019400     05  WS-RUN-DATE-MM               PIC 9(02).
019500     05  WS-RUN-DATE-DD               PIC 9(02).
019600
019700 COPY ABENDREC.
019800
019900 PROCEDURE DIVISION.
020000*  LOAD BOTH SNAPSHOTS WHOLE, MATCH PREV AGAINST CURR AND CURR
020100*  AGAINST PREV (TWO SEPARATE ONE-SIDED PASSES -- SEE THE NOTES
020200*  AT 200 AND 250 BELOW), THEN SORT AND WRITE THE MOVEMENT
020300*  REPORT.  NEITHER SNAPSHOT IS SORTED ON DISK SO BOTH LOAD
020400*  PASSES JUST TAKE WHATEVER ORDER VIPSNAP WROTE THEM IN.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-LOAD-PREV-SNAPSHOT THRU 100-EXIT
020700         UNTIL NO-MORE-PREV.
020800     PERFORM 150-LOAD-CURR-SNAPSHOT THRU 150-EXIT
020900         UNTIL NO-MORE-CURR.
021000     PERFORM 200-MATCH-PREV-SIDE THRU 200-EXIT
021100         VARYING PV-IDX FROM 1 BY 1
021200         UNTIL PV-IDX > PREV-ROWS-READ.
021300     PERFORM 250-MATCH-CURR-SIDE THRU 250-EXIT
021400         VARYING CV-IDX FROM 1 BY 1
021500         UNTIL CV-IDX > CURR-ROWS-READ.
021600     PERFORM 400-SORT-DIFF-TABLE THRU 400-EXIT.
021700     PERFORM 500-WRITE-DIFF-FILE THRU 500-EXIT
021800         VARYING DF-IDX FROM 1 BY 1
021900         UNTIL DF-IDX > DIFF-ROWS-WRITTEN.
022000     PERFORM 900-CLEANUP THRU 900-EXIT.
022100     MOVE ZERO TO RETURN-CODE.
022200     GOBACK.
022300
022400 000-HOUSEKEEPING.
022500*  UNLIKE THE OTHER PROGRAMS IN THIS SUITE, VIPDIFF NEVER
022600*  ALLOWS EITHER SNAPSHOT FILE TO BE MISSING -- IF PREV-SNAP-
022700*  FILE IS ABSENT (FIRST WEEK OF THE ROSTER EVER RUNNING) THE
022800*  OPERATOR RUNS AN EMPTY DUMMY SNAPSHOT RATHER THAN SKIPPING
022900*  THIS STEP, SO EVERY CURRENT-WEEK VIP COMES OUT AS "NEW"
023000*  INSTEAD OF THE JOB ABENDING ON FILE-NOT-FOUND.
023100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023200     DISPLAY "******** BEGIN JOB VIPDIFF ********".
023300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023400
023500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023600     INITIALIZE WS-PREV-TABLE.
023700     INITIALIZE WS-CURR-TABLE.
023800     INITIALIZE WS-DIFF-TABLE.
023900
024000     OPEN OUTPUT SYSOUT.
024100     OPEN INPUT PREV-SNAP-FILE, CURR-SNAP-FILE.
024200     OPEN OUTPUT DIFF-FILE.
024300
024400     SET MORE-PREV TO TRUE.
024500     SET MORE-CURR TO TRUE.
024600 000-EXIT.
024700     EXIT.
024800
024900 100-LOAD-PREV-SNAPSHOT.
025000*  THE SNAPSHOT ONLY CARRIES THE GRADE AS TEXT (SEE VIPSNPRC) --
025100*  THIS SHOP TESTS THE 88-LEVEL RATHER THAN COMPARING THE RAW
025200*  TEXT SO A FUTURE GRADE ADDED TO VIPSNAP (SAY "SVIP") DOES NOT
025300*  SILENTLY FALL INTO THE VIP BUCKET HERE WITHOUT A CODE CHANGE.
025400     MOVE "100-LOAD-PREV-SNAPSHOT" TO PARA-NAME.
025500     READ PREV-SNAP-FILE INTO DUMMY-REC-01
025600         AT END
025700             SET NO-MORE-PREV TO TRUE
025800             GO TO 100-EXIT
025900     END-READ.
026000     ADD 1 TO PREV-ROWS-READ.
026100     SET PV-IDX TO PREV-ROWS-READ.
026200     MOVE VS-PATIENT-NAME OF DUMMY-REC-01
026300         TO PV-PATIENT-NAME (PV-IDX).
026400     IF VS-GRADE-VVIP OF DUMMY-REC-01
026500         MOVE "VVIP  " TO PV-MEMBER-GRADE (PV-IDX)
026600     ELSE
026700         MOVE "VIP   " TO PV-MEMBER-GRADE (PV-IDX)
026800     END-IF.
026900 100-EXIT.
027000     EXIT.
027100
027200 150-LOAD-CURR-SNAPSHOT.
027300     MOVE "150-LOAD-CURR-SNAPSHOT" TO PARA-NAME.
027400     READ CURR-SNAP-FILE INTO DUMMY-REC-01
027500         AT END
027600             SET NO-MORE-CURR TO TRUE
027700             GO TO 150-EXIT
027800     END-READ.
027900     ADD 1 TO CURR-ROWS-READ.
028000     SET CV-IDX TO CURR-ROWS-READ.
028100     MOVE VS-PATIENT-NAME OF DUMMY-REC-01
028200         TO CV-PATIENT-NAME (CV-IDX).
028300     IF VS-GRADE-VVIP OF DUMMY-REC-01
028400         MOVE "VVIP  " TO CV-MEMBER-GRADE (CV-IDX)
028500     ELSE
028600         MOVE "VIP   " TO CV-MEMBER-GRADE (CV-IDX)
028700     END-IF.
028800 150-EXIT.
028900     EXIT.
029000
029100*  PREV SIDE: FOR EACH PREV NAME, LOOK FOR A CURR MATCH.  IF
029200*  FOUND, MARK BOTH SIDES MATCHED AND EMIT KEPT/CHANGED.  IF NOT
029300*  FOUND, THE PATIENT FELL OFF THE ROSTER -- EMIT REMOVED.
029400 200-MATCH-PREV-SIDE.
029500     MOVE "N" TO WS-SORT-SW (1:1).
029600     SET CV-IDX TO 1.
029700     SEARCH CURR-TABLE-ROW
029800         AT END
029900             PERFORM 210-EMIT-REMOVED THRU 210-EXIT
030000         WHEN CV-PATIENT-NAME (CV-IDX) =
030100              PV-PATIENT-NAME (PV-IDX)
030200             SET PV-MATCHED (PV-IDX) TO TRUE
030300             PERFORM 220-EMIT-KEPT-OR-CHANGED THRU 220-EXIT
030400     END-SEARCH.
030500 200-EXIT.
030600     EXIT.
030700
030800 210-EMIT-REMOVED.
030900*  DT-GRADE-CURR IS FORCED TO "NORMAL" (NOT SPACES) SO THE
031000*  REPORT WRITER'S GRADE COLUMN NEVER PRINTS BLANK -- A PATIENT
031100*  WHO FELL OFF THE ROSTER READS AS "WAS VIP, NOW NORMAL," NOT
031200*  AS A MISSING FIELD.
031300     ADD 1 TO DIFF-ROWS-WRITTEN.
031400     SET DF-IDX TO DIFF-ROWS-WRITTEN.
031500     MOVE PV-PATIENT-NAME (PV-IDX) TO DT-PATIENT-NAME (DF-IDX).
031600     MOVE PV-MEMBER-GRADE (PV-IDX) TO DT-GRADE-PREV (DF-IDX).
031700     MOVE "NORMAL" TO DT-GRADE-CURR (DF-IDX).
031800     MOVE "REMOVED " TO DT-STATUS (DF-IDX).
031900     MOVE 3 TO DT-STATUS-RANK (DF-IDX).
032000 210-EXIT.
032100     EXIT.
032200
032300 220-EMIT-KEPT-OR-CHANGED.
032400     ADD 1 TO DIFF-ROWS-WRITTEN.
032500     SET DF-IDX TO DIFF-ROWS-WRITTEN.
032600     MOVE PV-PATIENT-NAME (PV-IDX) TO DT-PATIENT-NAME (DF-IDX).
032700     MOVE PV-MEMBER-GRADE (PV-IDX) TO DT-GRADE-PREV (DF-IDX).
032800     MOVE CV-MEMBER-GRADE (CV-IDX) TO DT-GRADE-CURR (DF-IDX).
032900     IF PV-MEMBER-GRADE (PV-IDX) = CV-MEMBER-GRADE (CV-IDX)
033000         MOVE "KEPT    " TO DT-STATUS (DF-IDX)
033100         MOVE 1 TO DT-STATUS-RANK (DF-IDX)
033200     ELSE
033300         MOVE "CHANGED " TO DT-STATUS (DF-IDX)
033400         MOVE 2 TO DT-STATUS-RANK (DF-IDX)
033500     END-IF.
033600 220-EXIT.
033700     EXIT.
033800
033900*  CURR SIDE: ANY CURRENT NAME NOT ALREADY MATCHED ON THE PREV
034000*  PASS IS BRAND NEW TO THE ROSTER -- EMIT NEW.  (THE "NEITHER
034100*  IN V" / OTHER CASE CANNOT ARISE HERE SINCE BOTH TABLES ONLY
034200*  EVER HOLD VIP/VVIP ROWS -- SEE VIPSNAP.)
034300 250-MATCH-CURR-SIDE.
034400     SET PV-IDX TO 1.
034500     SEARCH PREV-TABLE-ROW
034600         AT END
034700             PERFORM 260-EMIT-NEW THRU 260-EXIT
034800         WHEN PV-PATIENT-NAME (PV-IDX) =
034900              CV-PATIENT-NAME (CV-IDX)
035000             CONTINUE
035100     END-SEARCH.
035200 250-EXIT.
035300     EXIT.
035400
035500 260-EMIT-NEW.
035600     ADD 1 TO DIFF-ROWS-WRITTEN.
035700     SET DF-IDX TO DIFF-ROWS-WRITTEN.
035800     MOVE CV-PATIENT-NAME (CV-IDX) TO DT-PATIENT-NAME (DF-IDX).
035900     MOVE "NORMAL" TO DT-GRADE-PREV (DF-IDX).
036000     MOVE CV-MEMBER-GRADE (CV-IDX) TO DT-GRADE-CURR (DF-IDX).
036100     MOVE "NEW     " TO DT-STATUS (DF-IDX).
036200     MOVE 0 TO DT-STATUS-RANK (DF-IDX).
036300 260-EXIT.
036400     EXIT.
036500
036600*----------------------------------------------------------------
036700*  BUBBLE SORT BY (STATUS-RANK, PATIENT-NAME) ASCENDING SO THE
036800*  OUTPUT COMES OUT NEW, KEPT, CHANGED, REMOVED, THEN NAME
036900*  WITHIN EACH GROUP -- THE ORDER THE MARKETING REPORT WRITER
037000*  EXPECTS.
037100*----------------------------------------------------------------
037200 400-SORT-DIFF-TABLE.
037300     MOVE "400-SORT-DIFF-TABLE" TO PARA-NAME.
037400     IF DIFF-ROWS-WRITTEN < 2
037500         GO TO 400-EXIT.
037600     SET SORT-SWAPPED-YES TO TRUE.
037700     PERFORM 410-BUBBLE-PASS THRU 410-EXIT
037800         UNTIL SORT-SWAPPED-NO.
037900 400-EXIT.
038000     EXIT.
038100
038200 410-BUBBLE-PASS.
038300     SET SORT-SWAPPED-NO TO TRUE.
038400     PERFORM 420-COMPARE-ADJACENT THRU 420-EXIT
038500         VARYING DF-IDX FROM 1 BY 1
038600         UNTIL DF-IDX >= DIFF-ROWS-WRITTEN.
038700 410-EXIT.
038800     EXIT.
038900
039000 420-COMPARE-ADJACENT.
039100     SET PV-IDX TO DF-IDX.
039200     SET PV-IDX UP BY 1.
039300     IF DT-STATUS-RANK (DF-IDX) > DT-STATUS-RANK (PV-IDX)
039400        OR (DT-STATUS-RANK (DF-IDX) = DT-STATUS-RANK (PV-IDX)
039500            AND DT-PATIENT-NAME (DF-IDX) >
039600                DT-PATIENT-NAME (PV-IDX))
039700         MOVE DIFF-TABLE-ROW (DF-IDX) TO WS-SWAP-ROW
039800         MOVE DIFF-TABLE-ROW (PV-IDX) TO DIFF-TABLE-ROW (DF-IDX)
039900         MOVE WS-SWAP-ROW             TO DIFF-TABLE-ROW (PV-IDX)
040000         SET SORT-SWAPPED-YES TO TRUE.
040100 420-EXIT.
040200     EXIT.
040300
040400 500-WRITE-DIFF-FILE.
040500*  ONE OUTPUT ROW PER DIFF-TABLE ENTRY, IN THE SORTED ORDER 400
040600*  ABOVE LEFT THEM -- DT-STATUS-RANK ITSELF NEVER GOES TO THE
040700*  OUTPUT RECORD, IT ONLY EXISTED TO DRIVE THE SORT.
040800     MOVE DT-PATIENT-NAME (DF-IDX) TO VD-PATIENT-NAME.
040900     MOVE DT-GRADE-PREV (DF-IDX)   TO VD-GRADE-PREV.
041000     MOVE DT-GRADE-CURR (DF-IDX)   TO VD-GRADE-CURR.
041100     MOVE DT-STATUS (DF-IDX)       TO VD-STATUS.
041200     WRITE VIP-DIFF-REC.
041300 500-EXIT.
041400     EXIT.
041500
041600 900-CLEANUP.
041700*  DIFF-ROWS-WRITTEN SHOULD ALWAYS COME OUT >= THE LARGER OF
041800*  PREV-ROWS-READ AND CURR-ROWS-READ -- EVERY PREV ROW EMITS
041900*  EXACTLY ONE DIFF ROW (REMOVED, KEPT OR CHANGED) AND EVERY NEW
042000*  CURR ROW ADDS ONE MORE ON TOP OF THAT.
042100     MOVE "900-CLEANUP" TO PARA-NAME.
042200     CLOSE PREV-SNAP-FILE, CURR-SNAP-FILE, DIFF-FILE.
042300
042400     DISPLAY "** PREVIOUS SNAPSHOT ROWS READ **".
042500     DISPLAY PREV-ROWS-READ.
042600     DISPLAY "** CURRENT SNAPSHOT ROWS READ **".
042700     DISPLAY CURR-ROWS-READ.
042800     DISPLAY "** DIFF ROWS WRITTEN **".
042900     DISPLAY DIFF-ROWS-WRITTEN.
043000     CLOSE SYSOUT.
043100
043200     DISPLAY "******** NORMAL END OF JOB VIPDIFF ********".
043300 900-EXIT.
043400     EXIT.
043500
043600 1000-ABEND-RTN.
043700*  SAME PATTERN AS EVERY OTHER PROGRAM IN THE SUITE -- LOG TO
043800*  SYSOUT, THEN FORCE A NON-ZERO CONDITION CODE VIA DIVIDE BY
043900*  ZERO SO THE SCHEDULER HOLDS THE CYCLE.
044000     MOVE "VIPDIFF" TO ABEND-PROGRAM.
044100     MOVE WS-RUN-DATE TO ABEND-RUN-DATE.
044200     WRITE SYSOUT-REC FROM ABEND-REC.
044300     DISPLAY "*** ABNORMAL END OF JOB-VIPDIFF ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
