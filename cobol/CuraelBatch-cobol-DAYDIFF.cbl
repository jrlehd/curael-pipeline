000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  DAYDIFF -- CALENDAR DAY-DIFFERENCE ROUTINE
000400*
000500*  RETURNS DD-DATE2 MINUS DD-DATE1 IN WHOLE DAYS, BOTH DATES
000600*  CARRIED CCYY-MM-DD.  USED WHEREVER A JOB HAS TO ASK "HOW
000700*  LONG SINCE THE PATIENT WAS LAST SEEN" -- THE VIP SNAPSHOT
000800*  180-DAY WINDOW, THE PURCHASE-STATUS 120-DAY ENDED TEST, AND
000900*  THE CRM SCORING 90-DAY FORCED-TIER-3 TEST ALL CALL THIS SAME
001000*  ROUTINE SO THE THREE JOBS NEVER DISAGREE ON A DAY COUNT.
001100*
001200*  A BLANK, LOW-VALUE OR NON-NUMERIC DATE ON EITHER SIDE IS
001300*  TREATED AS "INFINITELY OLD" -- DD-DAYS-BETWEEN COMES BACK
001400*  HIGH SO A CALLER'S "OVER N DAYS" TEST ALWAYS FIRES.
001500*
001600*  MAINTENANCE
001700*  ----------------------------------------------------------
001800*  06/30/96  T.BRUSSO    ORIGINAL ROUTINE FOR THE VIP SNAPSHOT
001900*                        RECENCY WINDOW (REQ 2091)
002000*  09/09/99  T.BRUSSO    Y2K -- REWRITTEN FOR CCYY-MM-DD INPUT,
002100*                        REPLACES THE OLD 2-DIGIT-YEAR VERSION
002200*  05/17/03  J.PELLETIER RE-USED BY CRM SCORING FOR THE 90-DAY
002300*                        FORCED-TIER-3 TEST (REQ 3140)
002400******************************************************************
002500 PROGRAM-ID.  DAYDIFF.
002600 AUTHOR. T.BRUSSO.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 06/30/96.
002900 DATE-COMPILED. 06/30/96.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-DATE-OK               PIC X(01)  VALUE "Y".
004600         88  WORK-DATE-VALID          VALUE "Y".
004700     05  WS-Y                     PIC S9(4) COMP.
004800     05  WS-M                     PIC S9(4) COMP.
004900     05  WS-D                     PIC S9(4) COMP.
005000     05  WS-YADJ                  PIC S9(9) COMP.
005100     05  WS-MADJ                  PIC S9(9) COMP.
005200     05  WS-ERA                   PIC S9(9) COMP.
005300     05  WS-YOE                   PIC S9(9) COMP.
005400     05  WS-DOY                   PIC S9(9) COMP.
005500     05  WS-DOE                   PIC S9(9) COMP.
005600     05  WS-DAYS-OUT              PIC S9(9) COMP.
005700
005800 77  WS-DAYS1                     PIC S9(9) COMP.
005900 77  WS-DAYS2                     PIC S9(9) COMP.
006000
006100     05  WS-WORK-DATE.
006200         10  WS-WORK-CCYY         PIC X(04).
006300         10  FILLER               PIC X(01).
006400         10  WS-WORK-MM           PIC X(02).
006500         10  FILLER               PIC X(01).
006600         10  WS-WORK-DD           PIC X(02).
006700
006800 LINKAGE SECTION.
006900 01  DAYDIFF-CALC-REC.
007000     05  DD-DATE1                 PIC X(10).
007100     05  DD-DATE2                 PIC X(10).
007200     05  DD-DAYS-BETWEEN          PIC S9(09).
007300
007400 01  RETURN-CD                    PIC 9(04) COMP.
007500
007600 PROCEDURE DIVISION USING DAYDIFF-CALC-REC, RETURN-CD.
007700 000-MAINLINE.
007800     MOVE DD-DATE1 TO WS-WORK-DATE.
007900     PERFORM 100-TEST-WORK-DATE THRU 100-EXIT.
008000     IF NOT WORK-DATE-VALID
008100         GO TO 000-INVALID-DATE.
008200     PERFORM 500-DATE-TO-DAYS THRU 500-EXIT.
008300     MOVE WS-DAYS-OUT TO WS-DAYS1.
008400
008500     MOVE DD-DATE2 TO WS-WORK-DATE.
008600     PERFORM 100-TEST-WORK-DATE THRU 100-EXIT.
008700     IF NOT WORK-DATE-VALID
008800         GO TO 000-INVALID-DATE.
008900     PERFORM 500-DATE-TO-DAYS THRU 500-EXIT.
009000     MOVE WS-DAYS-OUT TO WS-DAYS2.
009100
009200     COMPUTE DD-DAYS-BETWEEN = WS-DAYS2 - WS-DAYS1.
009300     MOVE ZERO TO RETURN-CD.
009400     GOBACK.
009500
009600 000-INVALID-DATE.
009700*  MISSING/UNPARSEABLE DATE -- FORCE THE DIFFERENCE HIGH SO
009800*  EVERY "OVER N DAYS" TEST IN THE CALLING JOB TRIPS.
009900     MOVE 999999999 TO DD-DAYS-BETWEEN.
010000     MOVE ZERO TO RETURN-CD.
010100     GOBACK.
010200
010300 100-TEST-WORK-DATE.
010400     SET WORK-DATE-VALID TO TRUE.
010500     IF WS-WORK-CCYY NOT NUMERIC
010600         MOVE "N" TO WS-DATE-OK
010700         GO TO 100-EXIT.
010800     IF WS-WORK-MM NOT NUMERIC OR WS-WORK-DD NOT NUMERIC
010900         MOVE "N" TO WS-DATE-OK
011000         GO TO 100-EXIT.
011100 100-EXIT.
011200     EXIT.
011300
011400 500-DATE-TO-DAYS.
011500*  PROLEPTIC DAY-NUMBER CONVERSION, MARCH-BASED YEAR SHIFT.
011600*  NO INTRINSIC FUNCTIONS -- INTEGER COMPUTE ONLY, WHICH
011700*  TRUNCATES TOWARD ZERO THE SAME WAY THE ORIGINAL C DIVISION
011800*  DOES FOR THE POSITIVE YEARS THIS SHOP EVER PROCESSES.
011900     MOVE WS-WORK-CCYY TO WS-Y.
012000     MOVE WS-WORK-MM TO WS-M.
012100     MOVE WS-WORK-DD TO WS-D.
012200
012300     IF WS-M > 2
012400         COMPUTE WS-MADJ = WS-M - 3
012500         MOVE WS-Y TO WS-YADJ
012600     ELSE
012700         COMPUTE WS-MADJ = WS-M + 9
012800         COMPUTE WS-YADJ = WS-Y - 1
012900     END-IF.
013000
013100     COMPUTE WS-ERA = WS-YADJ / 400.
013200     COMPUTE WS-YOE = WS-YADJ - (WS-ERA * 400).
013300     COMPUTE WS-DOY = ((153 * WS-MADJ) + 2) / 5 + WS-D - 1.
013400     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)
013500                     - (WS-YOE / 100) + WS-DOY.
013600     COMPUTE WS-DAYS-OUT = (WS-ERA * 146097) + WS-DOE - 719468.
013700 500-EXIT.
013800     EXIT.
