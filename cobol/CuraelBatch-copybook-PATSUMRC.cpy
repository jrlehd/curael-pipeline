000100******************************************************************
000200*                                                                *
000300*  PATSUMRC  --  PER-PATIENT SUMMARY RECORD                      *
000400*                                                                *
000500*  OUTPUT OF PATSUMM (ONE ROW PER PATIENT).  READ BACK IN BY     *
000600*  VIPSNAP AND CRMSCOR.  PATIENT-GRD-SW AND PURCH-STAT-SW GIVE   *
000700*  THE 88-LEVEL TESTS THE DOWNSTREAM JOBS RELY ON SO THEY DO     *
000800*  NOT HAVE TO RE-DERIVE THE GRADE FROM RAW SALES EVERY TIME.    *
000900*                                                                *
001000*  MAINTENANCE                                                   *
001100*  ---------------------------------------------------------     *
001200*  02/22/94  T.BRUSSO    ORIGINAL LAYOUT FOR PATIENT SUMMARY     *
001300*  06/30/96  T.BRUSSO    ADDED FIRST-AMOUNT / FIRST-PURCH-DT     *
001400*                        FOR THE RESERVATION-FEE FIX (REQ 2091)  *
001500*  09/09/99  T.BRUSSO    Y2K -- ALL DATE FIELDS NOW CCYY-MM-DD   *
001600*  05/17/03  J.PELLETIER ADDED PURCH-STAT-SW 88-LEVELS           *
001700******************************************************************
001800 01  PATIENT-SUMMARY-RECORD.
001900     05  PS-PATIENT-NAME            PIC X(20).
002000     05  PS-PATIENT-TAG             PIC X(20).
002100     05  PS-PHONE                   PIC X(13).
002200     05  PS-PATIENT-NO              PIC 9(09).
002300     05  PS-PATIENT-NO-X        REDEFINES PS-PATIENT-NO
002400                                  PIC X(09).
002500     05  PS-NET-SALES               PIC S9(09).
002600     05  PS-PURCHASE-COUNT          PIC 9(05).
002700     05  PS-AVG-PURCHASE            PIC S9(09)V9(02).
002800     05  PS-FIRST-AMOUNT            PIC S9(09).
002900     05  PS-FIRST-PURCHASE-DT       PIC X(10).
003000     05  PS-RECENT-VISIT-DT         PIC X(10).
003100     05  PS-PATIENT-GRADE           PIC X(06).
003200         88  PS-GRADE-VVIP              VALUE "VVIP  ".
003300         88  PS-GRADE-VIP               VALUE "VIP   ".
003400         88  PS-GRADE-NORMAL            VALUE "NORMAL".
003500     05  PS-PURCHASE-STATUS         PIC X(08).
003600         88  PS-STATUS-COMPLETE         VALUE "COMPLETE".
003700         88  PS-STATUS-PARTIAL          VALUE "PARTIAL ".
003800         88  PS-STATUS-ENDED            VALUE "ENDED   ".
003900     05  FILLER                     PIC X(08)  VALUE SPACES.
